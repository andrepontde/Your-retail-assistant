000100******************************************************************
000200* THIS IS THE SUB PROGRAM THAT PRICES A SINGLE SALE LINE - GIVEN
000300* A QUANTITY, UNIT PRICE, AND FLAT DISCOUNT, IT RETURNS THE LINE
000400* TOTAL.  CALLED BY SALE-UPDATE WHEN A NEW SALE LINE IS PRICED.
000500* REFUND-UPDATE DOES NOT CALL THIS MODULE - PER REQUEST 9302 A
000600* PARTIAL REFUND RE-PRICES THE REMAINING QUANTITY AT UNIT PRICE
000700* ONLY, WITH NO DISCOUNT REAPPLIED.
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.                 COMPUTE-VALUE.
001100 AUTHOR.                     R J HANRATTY.
001200 INSTALLATION.               MERCHANTS DATA CENTER.
001300 DATE-WRITTEN.               MARCH 2, 1989.
001400 DATE-COMPILED.
001500 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
001600*-----------------------------------------------------------------
001700* CHANGE LOG
001800*   03/02/1989 RJH  ORIGINAL SUB PROGRAM - ADAPTED FROM THE OLD
001900*                   INVENTORY VALUATION HELPER - QUANTITY TIMES UNIT
002000*                   PRICE, LESS A FLAT DISCOUNT, FOR THE POINT-OF-
002100*                   SALE LEDGER TIE-IN PROJECT
002200*   09/14/1991 RJH  ROUNDED RESULT PER AUDIT REQUEST 9127 - MONEY
002300*                   MUST ROUND HALF-UP, NOT TRUNCATE
002400*   02/11/2002 PFK  WIDENED LS-VALUE TO S9(09)V99
002500******************************************************************
002600 ENVIRONMENT DIVISION.
002700*-----------------------------------------------------------------
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER.             MERCHANTS-3090.
003000 OBJECT-COMPUTER.             MERCHANTS-3090.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300******************************************************************
003400 DATA DIVISION.
003500*-----------------------------------------------------------------
003600 WORKING-STORAGE SECTION.
003700 01  WS-CALL-COUNTER                      PIC S9(05) COMP VALUE 0.
003800 01  WS-CALL-COUNTER-R REDEFINES WS-CALL-COUNTER
003900                                          PIC S9(05).
004000 01  WS-LINE-EXTENSION                    PIC S9(09)V99.
004100 01  WS-LINE-EXTENSION-R REDEFINES WS-LINE-EXTENSION.
004200     05  WS-EXTENSION-WHOLE               PIC S9(09).
004300     05  WS-EXTENSION-CENTS               PIC 99.
004400*-----------------------------------------------------------------
004500 LINKAGE SECTION.
004600 01  LINK-PARAMETERS.
004700     05  LS-QUANTITY                      PIC S9(05).
004800     05  LS-UNIT-PRICE                    PIC S9(07)V99.
004900     05  LS-DISCOUNT                      PIC S9(07)V99.
005000     05  LS-VALUE                         PIC S9(09)V99.
005100 01  LINK-PARAMETERS-TRACE REDEFINES LINK-PARAMETERS
005200                                          PIC X(34).
005300******************************************************************
005400 PROCEDURE DIVISION    USING LINK-PARAMETERS.
005500*-----------------------------------------------------------------
005600* MAIN LINE - QUANTITY TIMES UNIT PRICE, LESS THE FLAT DISCOUNT,
005700* ROUNDED HALF-UP TO TWO DECIMAL PLACES.
005800*-----------------------------------------------------------------
005900 100-COMPUTE-INVENTORY-VALUE.
006000     ADD 1 TO WS-CALL-COUNTER.
006100     COMPUTE WS-LINE-EXTENSION ROUNDED =
006200             (LS-QUANTITY * LS-UNIT-PRICE) - LS-DISCOUNT.
006300     MOVE WS-LINE-EXTENSION TO LS-VALUE.
006400
006500     EXIT    PROGRAM.
