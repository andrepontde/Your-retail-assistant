000100******************************************************************
000200* THIS PROGRAM POSTS A BATCH OF REFUND TRANSACTIONS AGAINST THE
000300* SALE LEDGER AND RESTORES THE REFUNDED QUANTITY TO THE INVENTORY
000400* MASTER.  THE SALE, SALE LINE, AND INVENTORY MASTERS ARE EACH
000500* READ ENTIRELY INTO A WORKING-STORAGE TABLE AT OPEN TIME, UPDATED
000600* THERE AS REFUNDS POST, AND REWRITTEN IN FULL AT JOB END, OLD-
000700* MASTER/NEW-MASTER STYLE - UNLIKE SALE-TRANSACTION-UPDATE, THIS
000800* JOB MODIFIES RECORDS THAT ALREADY EXIST SO THE WHOLE FILE MUST
000900* BE REWRITTEN, NOT EXTENDED.
001000*
001100* A REFUND THAT TAKES THE LINE'S QUANTITY TO ZERO REMOVES THE SALE
001200* LINE ENTIRELY (FLAGGED SI-LINE-REFUNDED-IN-FULL AND DROPPED WHEN
001300* THE SALE LINE FILE IS REWRITTEN); A PARTIAL REFUND REDUCES THE
001400* LINE'S QUANTITY AND RE-EXTENDS IT AT THE ORIGINAL UNIT PRICE - NO
001500* DISCOUNT IS RE-APPLIED ON A REFUND.
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.                 REFUND-TRANSACTION-UPDATE.
001900 AUTHOR.                     R J HANRATTY.
002000 INSTALLATION.               MERCHANTS DATA CENTER.
002100 DATE-WRITTEN.               APRIL 11, 1989.
002200 DATE-COMPILED.
002300 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
002400*-----------------------------------------------------------------
002500* CHANGE LOG
002600*   04/11/1989 RJH  ORIGINAL PROGRAM FOR THE POINT-OF-SALE LEDGER
002700*                   TIE-IN PROJECT - POSTS REFUNDS AGAINST THE SALE
002800*                   LEDGER AND RESTORES INVENTORY
002900*   01/08/1993 KDB  FULL-REFUND LINES NOW DROPPED FROM THE LEDGER
003000*                   INSTEAD OF LEFT AS A ZERO-QUANTITY LINE, REQUEST
003100*                   9302
003200*   06/30/1998 DLT  Y2K - NO DATE FIELDS READ OR WRITTEN BY THIS
003300*                   PROGRAM, NO CHANGE REQUIRED
003400*   02/11/2002 PFK  REJECTED REFUND REQUESTS NOW WRITTEN TO A REJECT
003500*                   FILE INSTEAD OF BEING DROPPED SILENTLY
003600*   05/19/2004 PFK  WIDENED RF-REFUND-QTY TO S9(05) TO MATCH THE
003700*                   SALE LINE RECORD LAYOUT
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000*-----------------------------------------------------------------
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.             MERCHANTS-3090.
004300 OBJECT-COMPUTER.             MERCHANTS-3090.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     UPSI-0 IS REFUND-RERUN-SWITCH.
004700*-----------------------------------------------------------------
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT  REFUND-TRANS-FILE-IN
005100             ASSIGN TO REFUNDTR
005200             ORGANIZATION IS LINE SEQUENTIAL
005300             FILE STATUS IS WS-REFUND-TRANS-STATUS.
005400
005500     SELECT  SALE-FILE-IN
005600             ASSIGN TO SALECURR
005700             ORGANIZATION IS LINE SEQUENTIAL
005800             FILE STATUS IS WS-SALE-IN-STATUS.
005900
006000     SELECT  SALE-ITEM-FILE-IN
006100             ASSIGN TO SALICURR
006200             ORGANIZATION IS LINE SEQUENTIAL
006300             FILE STATUS IS WS-SALE-ITEM-IN-STATUS.
006400
006500     SELECT  INVENTORY-FILE-IN
006600             ASSIGN TO INVCURR
006700             ORGANIZATION IS LINE SEQUENTIAL
006800             FILE STATUS IS WS-INVENT-IN-STATUS.
006900
007000     SELECT  SALE-FILE-OUT
007100             ASSIGN TO SALEUPDT
007200             ORGANIZATION IS LINE SEQUENTIAL
007300             FILE STATUS IS WS-SALE-OUT-STATUS.
007400
007500     SELECT  SALE-ITEM-FILE-OUT
007600             ASSIGN TO SALIUPDT
007700             ORGANIZATION IS LINE SEQUENTIAL
007800             FILE STATUS IS WS-SALE-ITEM-OUT-STATUS.
007900
008000     SELECT  INVENTORY-FILE-OUT
008100             ASSIGN TO INVUPDT
008200             ORGANIZATION IS LINE SEQUENTIAL
008300             FILE STATUS IS WS-INVENT-OUT-STATUS.
008400
008500     SELECT  REFUND-REJECT-FILE-OUT
008600             ASSIGN TO REFUNDRJ
008700             ORGANIZATION IS LINE SEQUENTIAL
008800             FILE STATUS IS WS-REJECT-STATUS.
008900******************************************************************
009000 DATA DIVISION.
009100*-----------------------------------------------------------------
009200 FILE SECTION.
009300*-----------------------------------------------------------------
009400* REFUND-TRANS-RECORD - THE BATCH INPUT FOR THIS JOB, ONE LINE PER
009500* REQUESTED REFUND.  NO HEADER/DETAIL GROUPING IS NEEDED HERE - A
009600* REFUND NEVER SPANS MORE THAN ONE SALE LINE.
009700*-----------------------------------------------------------------
009800 FD  REFUND-TRANS-FILE-IN
009900     RECORD CONTAINS 30 CHARACTERS
010000     DATA RECORD IS REFUND-TRANS-RECORD.
010100 01  REFUND-TRANS-RECORD.
010200     05  RF-SALE-ID                       PIC 9(09).
010300     05  RF-ITEM-ID                       PIC 9(09).
010400     05  RF-REFUND-QTY                    PIC S9(05).
010500     05  FILLER                           PIC X(07).
010600
010700 FD  SALE-FILE-IN
010800     RECORD CONTAINS 145 CHARACTERS
010900     DATA RECORD IS SALE-RECORD.
011000     COPY "C:\COPYBOOK\SALEREC.CPY".
011100
011200 FD  SALE-ITEM-FILE-IN
011300     RECORD CONTAINS 67 CHARACTERS
011400     DATA RECORD IS SALE-ITEM-RECORD.
011500     COPY "C:\COPYBOOK\SALIREC.CPY".
011600
011700 FD  INVENTORY-FILE-IN
011800     RECORD CONTAINS 58 CHARACTERS
011900     DATA RECORD IS INVENTORY-RECORD.
012000     COPY "C:\COPYBOOK\INVNTREC.CPY".
012100
012200 FD  SALE-FILE-OUT
012300     RECORD CONTAINS 145 CHARACTERS
012400     DATA RECORD IS SALE-RECORD-OUT.
012500 01  SALE-RECORD-OUT                      PIC X(145).
012600
012700 FD  SALE-ITEM-FILE-OUT
012800     RECORD CONTAINS 67 CHARACTERS
012900     DATA RECORD IS SALE-ITEM-RECORD-OUT.
013000 01  SALE-ITEM-RECORD-OUT                 PIC X(67).
013100
013200 FD  INVENTORY-FILE-OUT
013300     RECORD CONTAINS 58 CHARACTERS
013400     DATA RECORD IS INVENTORY-RECORD-OUT.
013500 01  INVENTORY-RECORD-OUT                 PIC X(58).
013600
013700 FD  REFUND-REJECT-FILE-OUT
013800     RECORD CONTAINS 80 CHARACTERS
013900     DATA RECORD IS REFUND-REJECT-RECORD.
014000 01  REFUND-REJECT-RECORD                 PIC X(80).
014100*-----------------------------------------------------------------
014200 WORKING-STORAGE SECTION.
014300*-----------------------------------------------------------------
014400 01  WS-FILE-STATUSES.
014500     05  WS-REFUND-TRANS-STATUS           PIC X(02).
014600     05  WS-SALE-IN-STATUS                PIC X(02).
014700     05  WS-SALE-ITEM-IN-STATUS           PIC X(02).
014800     05  WS-INVENT-IN-STATUS              PIC X(02).
014900     05  WS-SALE-OUT-STATUS               PIC X(02).
015000     05  WS-SALE-ITEM-OUT-STATUS          PIC X(02).
015100     05  WS-INVENT-OUT-STATUS             PIC X(02).
015200     05  WS-REJECT-STATUS                 PIC X(02).
015300
015400 01  WS-SWITCHES-AND-COUNTERS.
015500     05  REFUND-EOF-SW                    PIC X(01) VALUE "N".
015600         88  REFUND-EOF                      VALUE "Y".
015700     05  SALE-IN-EOF-SW                   PIC X(01) VALUE "N".
015800         88  SALE-IN-EOF                     VALUE "Y".
015900     05  SALE-ITEM-IN-EOF-SW              PIC X(01) VALUE "N".
016000         88  SALE-ITEM-IN-EOF                VALUE "Y".
016100     05  INVENT-IN-EOF-SW                 PIC X(01) VALUE "N".
016200         88  INVENT-IN-EOF                   VALUE "Y".
016300     05  WS-SALE-FOUND-SW                 PIC X(01) VALUE "N".
016400         88  WS-SALE-FOUND                   VALUE "Y".
016500     05  WS-SALE-ITEM-FOUND-SW            PIC X(01) VALUE "N".
016600         88  WS-SALE-ITEM-FOUND              VALUE "Y".
016700     05  WS-INVENT-FOUND-SW                PIC X(01) VALUE "N".
016800         88  WS-INVENT-FOUND                   VALUE "Y".
016900     05  WS-REFUND-REJECT-SW               PIC X(01) VALUE "N".
017000         88  WS-REFUND-REJECTED                  VALUE "Y".
017100     05  WS-REFUNDS-POSTED-CNT            PIC S9(07) COMP VALUE 0.
017200     05  WS-REFUNDS-REJECTED-CNT          PIC S9(07) COMP VALUE 0.
017300     05  WS-SALE-REWRITE-CNT              PIC S9(07) COMP VALUE 0.
017400     05  WS-SALE-ITEM-REWRITE-CNT         PIC S9(07) COMP VALUE 0.
017500     05  WS-SALE-ITEM-DROP-CNT            PIC S9(07) COMP VALUE 0.
017600     05  WS-INVENT-REWRITE-CNT            PIC S9(07) COMP VALUE 0.
017700
017800*-----------------------------------------------------------------
017900* SALE TABLE - EVERY SALE RECORD, LOADED ONCE AT OPEN TIME.  THE
018000* SALE TOTAL IS ADJUSTED HERE AS EACH REFUND POSTS AND THE WHOLE
018100* TABLE IS REWRITTEN TO SALE-FILE-OUT AT JOB END.
018200*-----------------------------------------------------------------
018300 01  WS-SALE-TABLE-COUNT                  PIC S9(05) COMP VALUE 0.
018400 01  WS-SALE-TABLE.
018500     05  WS-ST-ENTRY OCCURS 3000 TIMES INDEXED BY WS-ST-IDX.
018600         10  WS-ST-SALE-ID                PIC 9(09).
018700         10  WS-ST-STORE-ID               PIC 9(09).
018800         10  WS-ST-SALE-DATE              PIC 9(08).
018900         10  WS-ST-SALE-TIME              PIC 9(06).
019000         10  WS-ST-SALE-TOTAL-AMOUNT      PIC S9(09)V99.
019100         10  WS-ST-PAYMENT-METHOD         PIC X(14).
019200         10  WS-ST-CUSTOMER-EMAIL         PIC X(60).
019300         10  WS-ST-CUSTOMER-PHONE         PIC X(15).
019400         10  WS-ST-SALE-ITEM-COUNT        PIC 9(03).
019500 01  WS-ST-ENTRY-R REDEFINES WS-SALE-TABLE
019600                                          PIC X(405000).
019700
019800*-----------------------------------------------------------------
019900* SALE ITEM TABLE - EVERY SALE LINE, LOADED ONCE AT OPEN TIME.  A
020000* LINE FLAGGED SI-LINE-REFUNDED-IN-FULL BELOW IS DROPPED WHEN THE
020100* TABLE IS REWRITTEN TO SALE-ITEM-FILE-OUT AT JOB END.
020200*-----------------------------------------------------------------
020300 01  WS-SALE-ITEM-TABLE-COUNT             PIC S9(05) COMP VALUE 0.
020400 01  WS-SALE-ITEM-TABLE.
020500     05  WS-SI-ENTRY OCCURS 10000 TIMES INDEXED BY WS-SI-IDX.
020600         10  WS-SI-SALE-ID                PIC 9(09).
020700         10  WS-SI-ITEM-ID                PIC 9(09).
020800         10  WS-SI-QUANTITY               PIC S9(05).
020900         10  WS-SI-UNIT-PRICE             PIC S9(07)V99.
021000         10  WS-SI-DISCOUNT                PIC S9(07)V99.
021100         10  WS-SI-TOTAL-PRICE            PIC S9(09)V99.
021200         10  WS-SI-LINE-STATUS-SW         PIC X(01).
021300             88  WS-SI-LINE-ACTIVE              VALUE "A".
021400             88  WS-SI-LINE-REFUNDED-IN-FULL     VALUE "R".
021500 01  WS-SI-ENTRY-R REDEFINES WS-SALE-ITEM-TABLE
021600                                          PIC X(530000).
021700
021800*-----------------------------------------------------------------
021900* INVENTORY TABLE - THE WHOLE INVENTORY MASTER, LOADED AT OPEN TIME
022000* AND REWRITTEN IN FULL AT JOB END.
022100*-----------------------------------------------------------------
022200 01  WS-INVENT-TABLE-COUNT                PIC S9(05) COMP VALUE 0.
022300 01  WS-INVENTORY-TABLE.
022400     05  WS-IV-ENTRY OCCURS 5000 TIMES INDEXED BY WS-IV-IDX.
022500         10  WS-IV-ITEM-ID                PIC 9(09).
022600         10  WS-IV-STORE-ID               PIC 9(09).
022700         10  WS-IV-QUANTITY               PIC S9(07) COMP.
022800         10  WS-IV-RESERVED-QTY           PIC S9(07) COMP.
022900         10  WS-IV-MIN-STOCK              PIC S9(07) COMP.
023000         10  WS-IV-MAX-STOCK              PIC S9(07) COMP.
023100 01  WS-IV-ENTRY-R REDEFINES WS-INVENTORY-TABLE
023200                                          PIC X(170000).
023300
023400*-----------------------------------------------------------------
023500 01  WS-CURRENT-SALE-IDX                  PIC S9(05) COMP VALUE 0.
023600 01  WS-CURRENT-SALE-ITEM-IDX             PIC S9(05) COMP VALUE 0.
023700 01  WS-CURRENT-INVENT-IDX                PIC S9(05) COMP VALUE 0.
023800 01  WS-REFUND-AMOUNT                     PIC S9(09)V99 VALUE 0.
023900******************************************************************
024000 PROCEDURE DIVISION.
024100*-----------------------------------------------------------------
024200* MAIN LINE
024300*-----------------------------------------------------------------
024400 100-REFUND-TRANSACTION-UPDATE.
024500     PERFORM 200-INITIATE-REFUND-UPDATE.
024600     PERFORM 200-PROCEED-REFUND-UPDATE
024700             UNTIL REFUND-EOF.
024800     PERFORM 200-TERMINATE-REFUND-UPDATE.
024900
025000     STOP RUN.
025100
025200******************************************************************
025300 200-INITIATE-REFUND-UPDATE.
025400     PERFORM 300-OPEN-ALL-FILES.
025500     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
025600     PERFORM 300-LOAD-SALE-TABLE.
025700     PERFORM 300-LOAD-SALE-ITEM-TABLE.
025800     PERFORM 300-LOAD-INVENTORY-TABLE.
025900     PERFORM 500-READ-REFUND-TRANS-FILE.
026000
026100*-----------------------------------------------------------------
026200 200-PROCEED-REFUND-UPDATE.
026300     PERFORM 400-PROCESS-ONE-REFUND.
026400     PERFORM 500-READ-REFUND-TRANS-FILE.
026500
026600*-----------------------------------------------------------------
026700 200-TERMINATE-REFUND-UPDATE.
026800     PERFORM 300-REWRITE-SALE-FILE.
026900     PERFORM 300-REWRITE-SALE-ITEM-FILE.
027000     PERFORM 300-REWRITE-INVENTORY-FILE.
027100     PERFORM 300-CLOSE-ALL-FILES.
027200     PERFORM 300-DISPLAY-RUN-TOTALS.
027300
027400******************************************************************
027500 300-OPEN-ALL-FILES.
027600     OPEN    INPUT   REFUND-TRANS-FILE-IN
027700             INPUT   SALE-FILE-IN
027800             INPUT   SALE-ITEM-FILE-IN
027900             INPUT   INVENTORY-FILE-IN
028000             OUTPUT  SALE-FILE-OUT
028100             OUTPUT  SALE-ITEM-FILE-OUT
028200             OUTPUT  INVENTORY-FILE-OUT
028300             OUTPUT  REFUND-REJECT-FILE-OUT.
028400
028500*-----------------------------------------------------------------
028600 300-INITIALIZE-SWITCHES-AND-COUNTERS.
028700     INITIALIZE WS-SWITCHES-AND-COUNTERS.
028800
028900*-----------------------------------------------------------------
029000 300-LOAD-SALE-TABLE.
029100     PERFORM 500-READ-SALE-FILE-IN.
029200     PERFORM 500-STORE-SALE-ENTRY
029300             UNTIL SALE-IN-EOF.
029400
029500*-----------------------------------------------------------------
029600 300-LOAD-SALE-ITEM-TABLE.
029700     PERFORM 500-READ-SALE-ITEM-FILE-IN.
029800     PERFORM 500-STORE-SALE-ITEM-ENTRY
029900             UNTIL SALE-ITEM-IN-EOF.
030000
030100*-----------------------------------------------------------------
030200 300-LOAD-INVENTORY-TABLE.
030300     PERFORM 500-READ-INVENT-FILE-IN.
030400     PERFORM 500-STORE-INVENTORY-ENTRY
030500             UNTIL INVENT-IN-EOF.
030600
030700*-----------------------------------------------------------------
030800 300-REWRITE-SALE-FILE.
030900     PERFORM 500-WRITE-ONE-SALE-RECORD
031000             VARYING WS-ST-IDX FROM 1 BY 1
031100             UNTIL WS-ST-IDX > WS-SALE-TABLE-COUNT.
031200
031300*-----------------------------------------------------------------
031400* A LINE FLAGGED REFUNDED-IN-FULL IS DROPPED HERE - IT IS NEVER
031500* WRITTEN TO SALE-ITEM-FILE-OUT.
031600*-----------------------------------------------------------------
031700 300-REWRITE-SALE-ITEM-FILE.
031800     PERFORM 500-WRITE-ONE-SALE-ITEM-RECORD
031900             VARYING WS-SI-IDX FROM 1 BY 1
032000             UNTIL WS-SI-IDX > WS-SALE-ITEM-TABLE-COUNT.
032100
032200*-----------------------------------------------------------------
032300 300-REWRITE-INVENTORY-FILE.
032400     PERFORM 500-WRITE-ONE-INVENTORY-RECORD
032500             VARYING WS-IV-IDX FROM 1 BY 1
032600             UNTIL WS-IV-IDX > WS-INVENT-TABLE-COUNT.
032700
032800*-----------------------------------------------------------------
032900 300-CLOSE-ALL-FILES.
033000     CLOSE   REFUND-TRANS-FILE-IN
033100             SALE-FILE-IN
033200             SALE-ITEM-FILE-IN
033300             INVENTORY-FILE-IN
033400             SALE-FILE-OUT
033500             SALE-ITEM-FILE-OUT
033600             INVENTORY-FILE-OUT
033700             REFUND-REJECT-FILE-OUT.
033800
033900*-----------------------------------------------------------------
034000 300-DISPLAY-RUN-TOTALS.
034100     DISPLAY "REFUND-TRANSACTION-UPDATE COMPLETE - POSTED "
034200         WS-REFUNDS-POSTED-CNT " REJECTED " WS-REFUNDS-REJECTED-CNT
034300         " LINES DROPPED " WS-SALE-ITEM-DROP-CNT.
034400
034500******************************************************************
034600 500-READ-REFUND-TRANS-FILE.
034700     READ REFUND-TRANS-FILE-IN
034800         AT END      SET REFUND-EOF TO TRUE
034900     END-READ.
035000
035100*-----------------------------------------------------------------
035200 500-READ-SALE-FILE-IN.
035300     READ SALE-FILE-IN
035400         AT END      SET SALE-IN-EOF TO TRUE
035500     END-READ.
035600
035700*-----------------------------------------------------------------
035800 500-STORE-SALE-ENTRY.
035900     ADD 1 TO WS-SALE-TABLE-COUNT.
036000     SET WS-ST-IDX TO WS-SALE-TABLE-COUNT.
036100     MOVE SA-SALE-ID            TO WS-ST-SALE-ID (WS-ST-IDX).
036200     MOVE SA-STORE-ID           TO WS-ST-STORE-ID (WS-ST-IDX).
036300     MOVE SA-SALE-DATE          TO WS-ST-SALE-DATE (WS-ST-IDX).
036400     MOVE SA-SALE-TIME          TO WS-ST-SALE-TIME (WS-ST-IDX).
036500     MOVE SA-SALE-TOTAL-AMOUNT  TO
036600             WS-ST-SALE-TOTAL-AMOUNT (WS-ST-IDX).
036700     MOVE SA-PAYMENT-METHOD     TO WS-ST-PAYMENT-METHOD (WS-ST-IDX).
036800     MOVE SA-CUSTOMER-EMAIL     TO WS-ST-CUSTOMER-EMAIL (WS-ST-IDX).
036900     MOVE SA-CUSTOMER-PHONE     TO WS-ST-CUSTOMER-PHONE (WS-ST-IDX).
037000     MOVE SA-SALE-ITEM-COUNT    TO
037100             WS-ST-SALE-ITEM-COUNT (WS-ST-IDX).
037200     PERFORM 500-READ-SALE-FILE-IN.
037300
037400*-----------------------------------------------------------------
037500 500-READ-SALE-ITEM-FILE-IN.
037600     READ SALE-ITEM-FILE-IN
037700         AT END      SET SALE-ITEM-IN-EOF TO TRUE
037800     END-READ.
037900
038000*-----------------------------------------------------------------
038100 500-STORE-SALE-ITEM-ENTRY.
038200     ADD 1 TO WS-SALE-ITEM-TABLE-COUNT.
038300     SET WS-SI-IDX TO WS-SALE-ITEM-TABLE-COUNT.
038400     MOVE SI-SALE-ID        TO WS-SI-SALE-ID (WS-SI-IDX).
038500     MOVE SI-ITEM-ID        TO WS-SI-ITEM-ID (WS-SI-IDX).
038600     MOVE SI-QUANTITY       TO WS-SI-QUANTITY (WS-SI-IDX).
038700     MOVE SI-UNIT-PRICE     TO WS-SI-UNIT-PRICE (WS-SI-IDX).
038800     MOVE SI-DISCOUNT       TO WS-SI-DISCOUNT (WS-SI-IDX).
038900     MOVE SI-TOTAL-PRICE    TO WS-SI-TOTAL-PRICE (WS-SI-IDX).
039000     MOVE SI-LINE-STATUS-SW TO WS-SI-LINE-STATUS-SW (WS-SI-IDX).
039100     PERFORM 500-READ-SALE-ITEM-FILE-IN.
039200
039300*-----------------------------------------------------------------
039400 500-READ-INVENT-FILE-IN.
039500     READ INVENTORY-FILE-IN
039600         AT END      SET INVENT-IN-EOF TO TRUE
039700     END-READ.
039800
039900*-----------------------------------------------------------------
040000 500-STORE-INVENTORY-ENTRY.
040100     ADD 1 TO WS-INVENT-TABLE-COUNT.
040200     SET WS-IV-IDX TO WS-INVENT-TABLE-COUNT.
040300     MOVE IN-ITEM-ID      TO WS-IV-ITEM-ID (WS-IV-IDX).
040400     MOVE IN-STORE-ID     TO WS-IV-STORE-ID (WS-IV-IDX).
040500     MOVE IN-QUANTITY     TO WS-IV-QUANTITY (WS-IV-IDX).
040600     MOVE IN-RESERVED-QTY TO WS-IV-RESERVED-QTY (WS-IV-IDX).
040700     MOVE IN-MIN-STOCK    TO WS-IV-MIN-STOCK (WS-IV-IDX).
040800     MOVE IN-MAX-STOCK    TO WS-IV-MAX-STOCK (WS-IV-IDX).
040900     PERFORM 500-READ-INVENT-FILE-IN.
041000
041100*-----------------------------------------------------------------
041200 500-WRITE-ONE-SALE-RECORD.
041300     INITIALIZE SALE-RECORD.
041400     MOVE WS-ST-SALE-ID (WS-ST-IDX)       TO SA-SALE-ID.
041500     MOVE WS-ST-STORE-ID (WS-ST-IDX)      TO SA-STORE-ID.
041600     MOVE WS-ST-SALE-DATE (WS-ST-IDX)     TO SA-SALE-DATE.
041700     MOVE WS-ST-SALE-TIME (WS-ST-IDX)     TO SA-SALE-TIME.
041800     MOVE WS-ST-SALE-TOTAL-AMOUNT (WS-ST-IDX)
041900             TO SA-SALE-TOTAL-AMOUNT.
042000     MOVE WS-ST-PAYMENT-METHOD (WS-ST-IDX) TO SA-PAYMENT-METHOD.
042100     MOVE WS-ST-CUSTOMER-EMAIL (WS-ST-IDX) TO SA-CUSTOMER-EMAIL.
042200     MOVE WS-ST-CUSTOMER-PHONE (WS-ST-IDX) TO SA-CUSTOMER-PHONE.
042300     MOVE WS-ST-SALE-ITEM-COUNT (WS-ST-IDX)
042400             TO SA-SALE-ITEM-COUNT.
042500     MOVE SALE-RECORD TO SALE-RECORD-OUT.
042600     WRITE SALE-RECORD-OUT.
042700     ADD 1 TO WS-SALE-REWRITE-CNT.
042800
042900*-----------------------------------------------------------------
043000* A LINE REFUNDED IN FULL IS COUNTED AND SKIPPED - IT NEVER REACHES
043100* SALE-ITEM-FILE-OUT.
043200*-----------------------------------------------------------------
043300 500-WRITE-ONE-SALE-ITEM-RECORD.
043400     IF WS-SI-LINE-REFUNDED-IN-FULL (WS-SI-IDX)
043500         ADD 1 TO WS-SALE-ITEM-DROP-CNT
043600     ELSE
043700         INITIALIZE SALE-ITEM-RECORD
043800         MOVE WS-SI-SALE-ID (WS-SI-IDX)     TO SI-SALE-ID
043900         MOVE WS-SI-ITEM-ID (WS-SI-IDX)     TO SI-ITEM-ID
044000         MOVE WS-SI-QUANTITY (WS-SI-IDX)    TO SI-QUANTITY
044100         MOVE WS-SI-UNIT-PRICE (WS-SI-IDX)  TO SI-UNIT-PRICE
044200         MOVE WS-SI-DISCOUNT (WS-SI-IDX)    TO SI-DISCOUNT
044300         MOVE WS-SI-TOTAL-PRICE (WS-SI-IDX) TO SI-TOTAL-PRICE
044400         MOVE WS-SI-LINE-STATUS-SW (WS-SI-IDX)
044500                 TO SI-LINE-STATUS-SW
044600         MOVE SALE-ITEM-RECORD TO SALE-ITEM-RECORD-OUT
044700         WRITE SALE-ITEM-RECORD-OUT
044800         ADD 1 TO WS-SALE-ITEM-REWRITE-CNT
044900     END-IF.
045000
045100*-----------------------------------------------------------------
045200 500-WRITE-ONE-INVENTORY-RECORD.
045300     INITIALIZE INVENTORY-RECORD.
045400     MOVE WS-IV-ITEM-ID (WS-IV-IDX)      TO IN-ITEM-ID.
045500     MOVE WS-IV-STORE-ID (WS-IV-IDX)     TO IN-STORE-ID.
045600     MOVE WS-IV-QUANTITY (WS-IV-IDX)     TO IN-QUANTITY.
045700     MOVE WS-IV-RESERVED-QTY (WS-IV-IDX) TO IN-RESERVED-QTY.
045800     MOVE WS-IV-MIN-STOCK (WS-IV-IDX)    TO IN-MIN-STOCK.
045900     MOVE WS-IV-MAX-STOCK (WS-IV-IDX)    TO IN-MAX-STOCK.
046000     MOVE INVENTORY-RECORD TO INVENTORY-RECORD-OUT.
046100     WRITE INVENTORY-RECORD-OUT.
046200     ADD 1 TO WS-INVENT-REWRITE-CNT.
046300
046400******************************************************************
046500* LOCATE THE SALE LINE, EDIT THE REFUND QUANTITY, AND - IF IT
046600* PASSES - RESTORE INVENTORY AND ADJUST THE SALE LINE AND HEADER.
046700*-----------------------------------------------------------------
046800 400-PROCESS-ONE-REFUND.
046900     MOVE "N" TO WS-REFUND-REJECT-SW.
047000     PERFORM 600-FIND-SALE-ITEM-ENTRY.
047100     IF NOT WS-SALE-ITEM-FOUND
047200         SET WS-REFUND-REJECTED TO TRUE
047300     ELSE
047400         IF RF-REFUND-QTY >
047500                 WS-SI-QUANTITY (WS-CURRENT-SALE-ITEM-IDX)
047600             SET WS-REFUND-REJECTED TO TRUE
047700         ELSE
047800             PERFORM 400-APPLY-REFUND
047900         END-IF
048000     END-IF.
048100     IF WS-REFUND-REJECTED
048200         PERFORM 400-REJECT-REFUND
048300     END-IF.
048400
048500*-----------------------------------------------------------------
048600* RESTORE THE INVENTORY, THEN REDUCE OR REMOVE THE SALE LINE AND
048700* ADJUST THE SALE HEADER'S RUNNING TOTAL.  WS-CURRENT-SALE-ITEM-IDX
048800* IS LEFT POINTING AT THE MATCHED LINE BY 600-FIND-SALE-ITEM-ENTRY.
048900*-----------------------------------------------------------------
049000 400-APPLY-REFUND.
049100     PERFORM 600-FIND-SALE-ENTRY.
049200     PERFORM 600-FIND-INVENTORY-ENTRY.
049300     IF WS-INVENT-FOUND
049400         ADD RF-REFUND-QTY
049500                 TO WS-IV-QUANTITY (WS-CURRENT-INVENT-IDX)
049600     END-IF.
049700     COMPUTE WS-REFUND-AMOUNT ROUNDED =
049800             WS-SI-UNIT-PRICE (WS-CURRENT-SALE-ITEM-IDX)
049900                 * RF-REFUND-QTY.
050000     IF WS-SALE-FOUND
050100         SUBTRACT WS-REFUND-AMOUNT
050200                 FROM WS-ST-SALE-TOTAL-AMOUNT (WS-CURRENT-SALE-IDX)
050300     END-IF.
050400     IF RF-REFUND-QTY =
050500             WS-SI-QUANTITY (WS-CURRENT-SALE-ITEM-IDX)
050600         SET WS-SI-LINE-REFUNDED-IN-FULL (WS-CURRENT-SALE-ITEM-IDX)
050700                 TO TRUE
050800     ELSE
050900         SUBTRACT RF-REFUND-QTY
051000                 FROM WS-SI-QUANTITY (WS-CURRENT-SALE-ITEM-IDX)
051100         COMPUTE WS-SI-TOTAL-PRICE (WS-CURRENT-SALE-ITEM-IDX)
051200                 ROUNDED =
051300                 WS-SI-QUANTITY (WS-CURRENT-SALE-ITEM-IDX)
051400                     * WS-SI-UNIT-PRICE (WS-CURRENT-SALE-ITEM-IDX)
051500     END-IF.
051600     ADD 1 TO WS-REFUNDS-POSTED-CNT.
051700
051800*-----------------------------------------------------------------
051900 400-REJECT-REFUND.
052000     MOVE SPACES TO REFUND-REJECT-RECORD.
052100     STRING  "REFUND FOR SALE " RF-SALE-ID " ITEM " RF-ITEM-ID
052200             " REJECTED" DELIMITED BY SIZE
052300             INTO REFUND-REJECT-RECORD.
052400     WRITE REFUND-REJECT-RECORD.
052500     ADD 1 TO WS-REFUNDS-REJECTED-CNT.
052600
052700******************************************************************
052800 600-FIND-SALE-ITEM-ENTRY.
052900     MOVE "N" TO WS-SALE-ITEM-FOUND-SW.
053000     PERFORM 700-TEST-ONE-SALE-ITEM-ENTRY
053100             VARYING WS-SI-IDX FROM 1 BY 1
053200             UNTIL WS-SI-IDX > WS-SALE-ITEM-TABLE-COUNT
053300             OR WS-SALE-ITEM-FOUND.
053400     IF WS-SALE-ITEM-FOUND
053500         SET WS-CURRENT-SALE-ITEM-IDX TO WS-SI-IDX
053600         SET WS-CURRENT-SALE-ITEM-IDX DOWN BY 1
053700     END-IF.
053800
053900*-----------------------------------------------------------------
054000 700-TEST-ONE-SALE-ITEM-ENTRY.
054100     IF WS-SI-SALE-ID (WS-SI-IDX) = RF-SALE-ID
054200             AND WS-SI-ITEM-ID (WS-SI-IDX) = RF-ITEM-ID
054300             AND WS-SI-LINE-ACTIVE (WS-SI-IDX)
054400         MOVE "Y" TO WS-SALE-ITEM-FOUND-SW
054500     END-IF.
054600
054700*-----------------------------------------------------------------
054800 600-FIND-SALE-ENTRY.
054900     MOVE "N" TO WS-SALE-FOUND-SW.
055000     PERFORM 700-TEST-ONE-SALE-ENTRY
055100             VARYING WS-ST-IDX FROM 1 BY 1
055200             UNTIL WS-ST-IDX > WS-SALE-TABLE-COUNT
055300             OR WS-SALE-FOUND.
055400     IF WS-SALE-FOUND
055500         SET WS-CURRENT-SALE-IDX TO WS-ST-IDX
055600         SET WS-CURRENT-SALE-IDX DOWN BY 1
055700     END-IF.
055800
055900*-----------------------------------------------------------------
056000 700-TEST-ONE-SALE-ENTRY.
056100     IF WS-ST-SALE-ID (WS-ST-IDX) = RF-SALE-ID
056200         MOVE "Y" TO WS-SALE-FOUND-SW
056300     END-IF.
056400
056500*-----------------------------------------------------------------
056600 600-FIND-INVENTORY-ENTRY.
056700     MOVE "N" TO WS-INVENT-FOUND-SW.
056800     PERFORM 700-TEST-ONE-INVENTORY-ENTRY
056900             VARYING WS-IV-IDX FROM 1 BY 1
057000             UNTIL WS-IV-IDX > WS-INVENT-TABLE-COUNT
057100             OR WS-INVENT-FOUND.
057200     IF WS-INVENT-FOUND
057300         SET WS-CURRENT-INVENT-IDX TO WS-IV-IDX
057400         SET WS-CURRENT-INVENT-IDX DOWN BY 1
057500     END-IF.
057600
057700*-----------------------------------------------------------------
057800 700-TEST-ONE-INVENTORY-ENTRY.
057900     IF WS-IV-ITEM-ID (WS-IV-IDX) = RF-ITEM-ID
058000             AND WS-IV-STORE-ID (WS-IV-IDX) =
058100                 WS-ST-STORE-ID (WS-CURRENT-SALE-IDX)
058200         MOVE "Y" TO WS-INVENT-FOUND-SW
058300     END-IF.
