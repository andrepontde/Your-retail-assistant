000100******************************************************************
000200* THIS PROGRAM APPLIES A BATCH OF INVENTORY TRANSACTIONS AGAINST
000300* THE PER-STORE INVENTORY MASTER, USING THE SAME OLD-MASTER/
000400* NEW-MASTER BALANCE-LINE TECHNIQUE THE SHOP HAS USED SINCE THE
000500* ORIGINAL BATCH-UPDATE JOB.  THREE TRANSACTION CODES ARE
000600* SUPPORTED - 'A' ADD STOCK (A RECEIPT), 'X' REMOVE STOCK, AND
000700* 'V' RESERVE STOCK.  A STORE TRANSFER IS SUBMITTED AS A MATCHED
000800* PAIR OF AN 'X' AND AN 'A' TRANSACTION SHARING THE SAME TRANSFER
000900* ID, IN THAT ORDER, SO THE REMOVE IS ALWAYS EDITED BEFORE THE
001000* ADD IS ALLOWED TO POST.
001100*
001200* INVENTORY-TRANS-FILE AND INVENTORY-FILE-IN MUST BOTH BE IN
001300* ASCENDING IT-ITEM-ID / IT-STORE-ID SEQUENCE BEFORE THIS JOB
001400* STEP RUNS - THE USUAL SHOP SORT STEP AHEAD OF THIS PROGRAM IN
001500* THE NIGHTLY STREAM HANDLES THAT.
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.                 INVENTORY-TRANSACTION.
001900 AUTHOR.                     R J HANRATTY.
002000 INSTALLATION.               MERCHANTS DATA CENTER.
002100 DATE-WRITTEN.               MARCH 2, 1989.
002200 DATE-COMPILED.
002300 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
002400*-----------------------------------------------------------------
002500* CHANGE LOG
002600*   03/02/1989 RJH  ORIGINAL PROGRAM - REPLACES MANUAL INVENTORY
002700*                   ADJUSTMENT CARDS WITH A BALANCE-LINE BATCH JOB
002800*   03/02/1989 RJH  ADAPTED FROM THE ITEM BATCH-UPDATE BALANCE
002900*                   LINE JOB - RECEIPT/SALE CODES BECOME ADD/
003000*                   REMOVE/RESERVE FOR THE INVENTORY PROJECT
003100*   09/14/1991 RJH  ADDED 'V' RESERVE CODE FOR THE LAYAWAY PROJECT
003200*   01/08/1993 KDB  REJECT REMOVE/RESERVE WHEN AVAILABLE QUANTITY
003300*                   IS SHORT INSTEAD OF LETTING STOCK GO NEGATIVE,
003400*                   REQUEST 9304
003500*   11/30/1995 KDB  ADDED TRANSFER HOLD LOGIC - REQUEST 9551, A
003600*                   TRANSFER MUST NOT POST ITS ADD HALF IF THE
003700*                   REMOVE HALF WAS REJECTED
003800*   06/30/1998 DLT  Y2K - IT-ITEM-ID/IT-STORE-ID ARE NUMERIC KEYS,
003900*                   NO DATE FIELDS ON THIS FILE, NO CHANGE MADE
004000*   02/11/2002 PFK  ADDED NEW-RECORD DEFAULTS (MIN 5, MAX 100) FOR
004100*                   FIRST-TIME ITEM/STORE PAIRS, REQUEST 0219
004200*   05/19/2004 PFK  WIDENED TRANSACTION QUANTITY TO S9(07)
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500*-----------------------------------------------------------------
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.             MERCHANTS-3090.
004800 OBJECT-COMPUTER.             MERCHANTS-3090.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS VALID-TRAN-CODE IS "A" "X" "V"
005200     UPSI-0 IS INVTRAN-RERUN-SWITCH.
005300*-----------------------------------------------------------------
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT  INVENTORY-FILE-IN
005700             ASSIGN TO INVOLD
005800             ORGANIZATION IS LINE SEQUENTIAL
005900             FILE STATUS IS WS-INVENT-IN-STATUS.
006000
006100     SELECT  INVENTORY-TRANS-FILE
006200             ASSIGN TO INVTRANS
006300             ORGANIZATION IS LINE SEQUENTIAL
006400             FILE STATUS IS WS-TRANS-STATUS.
006500
006600     SELECT  INVENTORY-FILE-OUT
006700             ASSIGN TO INVNEW
006800             ORGANIZATION IS LINE SEQUENTIAL
006900             FILE STATUS IS WS-INVENT-OUT-STATUS.
007000
007100     SELECT  INVENTORY-ERROR-FILE
007200             ASSIGN TO INVERRS
007300             ORGANIZATION IS LINE SEQUENTIAL
007400             FILE STATUS IS WS-ERROR-STATUS.
007500******************************************************************
007600 DATA DIVISION.
007700*-----------------------------------------------------------------
007800 FILE SECTION.
007900 FD  INVENTORY-FILE-IN
008000     RECORD CONTAINS 58 CHARACTERS
008100     DATA RECORD IS INVENTORY-RECORD.
008200     COPY "C:\COPYBOOK\INVNTREC.CPY".
008300
008400 FD  INVENTORY-TRANS-FILE
008500     RECORD CONTAINS 30 CHARACTERS
008600     DATA RECORD IS INVENTORY-TRAN-RECORD.
008700 01  INVENTORY-TRAN-RECORD.
008800     05  IT-ITEM-ID                       PIC 9(09).
008900     05  IT-STORE-ID                      PIC 9(09).
009000     05  IT-TRAN-CODE                     PIC X(01).
009100         88  IT-TRAN-IS-ADD                    VALUE "A".
009200         88  IT-TRAN-IS-REMOVE                 VALUE "X".
009300         88  IT-TRAN-IS-RESERVE                VALUE "V".
009400     05  IT-TRAN-QUANTITY                 PIC S9(07).
009500     05  IT-TRAN-QUANTITY-SIGNED REDEFINES IT-TRAN-QUANTITY
009600                                           PIC S9(07) SIGN TRAILING.
009700     05  IT-XFER-ID                       PIC X(09).
009800     05  FILLER                           PIC X(01).
009900
010000 FD  INVENTORY-FILE-OUT
010100     RECORD CONTAINS 58 CHARACTERS
010200     DATA RECORD IS INVENTORY-RECORD-OUT.
010300 01  INVENTORY-RECORD-OUT                 PIC X(58).
010400
010500 FD  INVENTORY-ERROR-FILE
010600     RECORD CONTAINS 30 CHARACTERS
010700     DATA RECORD IS INVENTORY-ERROR-RECORD.
010800 01  INVENTORY-ERROR-RECORD               PIC X(30).
010900*-----------------------------------------------------------------
011000 WORKING-STORAGE SECTION.
011100*-----------------------------------------------------------------
011200 01  WS-FILE-STATUSES.
011300     05  WS-INVENT-IN-STATUS              PIC X(02).
011400     05  WS-TRANS-STATUS                  PIC X(02).
011500     05  WS-INVENT-OUT-STATUS             PIC X(02).
011600     05  WS-ERROR-STATUS                  PIC X(02).
011700
011800 01  WS-SWITCHES-AND-COUNTERS.
011900     05  INVENT-EOF-SW                    PIC X(01) VALUE "N".
012000         88  INVENT-EOF                         VALUE "Y".
012100     05  TRANS-EOF-SW                     PIC X(01) VALUE "N".
012200         88  TRANS-EOF                          VALUE "Y".
012300     05  WS-XFER-HOLD-SW                  PIC X(01) VALUE "N".
012400         88  WS-XFER-ON-HOLD                    VALUE "Y".
012500     05  WS-HIGH-KEY-VALUE                PIC 9(09) VALUE 999999999.
012600     05  WS-RECORDS-READ-CNT              PIC S9(07) COMP VALUE 0.
012700     05  WS-RECORDS-READ-CNT-R REDEFINES WS-RECORDS-READ-CNT
012800                                           PIC S9(07).
012900     05  WS-RECORDS-WRITTEN-CNT           PIC S9(07) COMP VALUE 0.
013000     05  WS-RECORDS-REJECTED-CNT          PIC S9(07) COMP VALUE 0.
013100     05  WS-OVERSTOCK-CNT                 PIC S9(07) COMP VALUE 0.
013200
013300 01  WS-AVAILABLE-QTY                     PIC S9(07) COMP VALUE 0.
013400 01  WS-AVAILABLE-QTY-DISPLAY REDEFINES WS-AVAILABLE-QTY
013500                                           PIC S9(07).
013600
013700 01  WS-ERROR-REASONS.
013800     05  WS-ERR-NO-SUCH-KEY               PIC X(20)
013900             VALUE "UNKNOWN TRAN CODE   ".
014000     05  WS-ERR-SHORT-STOCK               PIC X(20)
014100             VALUE "INSUFFICIENT STOCK  ".
014200     05  WS-ERR-XFER-HELD                 PIC X(20)
014300             VALUE "TRANSFER ADD HELD   ".
014400******************************************************************
014500 PROCEDURE DIVISION.
014600*-----------------------------------------------------------------
014700* MAIN LINE
014800*-----------------------------------------------------------------
014900 100-INVENTORY-TRANSACTION.
015000     PERFORM 200-INITIATE-INVENT-TRAN.
015100     PERFORM 200-PROCEED-INVENT-TRAN
015200             UNTIL INVENT-EOF AND TRANS-EOF.
015300     PERFORM 200-TERMINATE-INVENT-TRAN.
015400
015500     STOP RUN.
015600
015700******************************************************************
015800 200-INITIATE-INVENT-TRAN.
015900     PERFORM 300-OPEN-ALL-FILES.
016000     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
016100     PERFORM 300-READ-INVENT-FILE-IN.
016200     PERFORM 300-READ-TRANS-FILE.
016300
016400*-----------------------------------------------------------------
016500* BALANCE-LINE MATCH OF THE OLD MASTER AGAINST THE SORTED
016600* TRANSACTION FILE - THE SAME THREE-WAY EVALUATE THE SHOP HAS
016700* USED ON EVERY MASTER-UPDATE JOB SINCE THE ITEM BATCH-UPDATE.
016800*-----------------------------------------------------------------
016900 200-PROCEED-INVENT-TRAN.
017000     EVALUATE TRUE
017100         WHEN IT-ITEM-ID = IN-ITEM-ID AND IT-STORE-ID = IN-STORE-ID
017200             PERFORM 300-PROCESS-WHEN-EQUAL
017300         WHEN IT-ITEM-ID < IN-ITEM-ID
017400             PERFORM 300-PROCESS-WHEN-TRAN-LT-MASTER
017500         WHEN IT-ITEM-ID = IN-ITEM-ID AND IT-STORE-ID < IN-STORE-ID
017600             PERFORM 300-PROCESS-WHEN-TRAN-LT-MASTER
017700         WHEN OTHER
017800             PERFORM 300-PROCESS-WHEN-TRAN-GT-MASTER
017900     END-EVALUATE.
018000
018100*-----------------------------------------------------------------
018200 200-TERMINATE-INVENT-TRAN.
018300     PERFORM 300-CLOSE-ALL-FILES.
018400     PERFORM 300-DISPLAY-RUN-TOTALS.
018500
018600******************************************************************
018700 300-OPEN-ALL-FILES.
018800     OPEN    INPUT   INVENTORY-FILE-IN
018900             INPUT   INVENTORY-TRANS-FILE
019000             OUTPUT  INVENTORY-FILE-OUT
019100             OUTPUT  INVENTORY-ERROR-FILE.
019200
019300*-----------------------------------------------------------------
019400 300-INITIALIZE-SWITCHES-AND-COUNTERS.
019500     INITIALIZE WS-SWITCHES-AND-COUNTERS.
019600
019700*-----------------------------------------------------------------
019800 300-READ-INVENT-FILE-IN.
019900     READ INVENTORY-FILE-IN
020000         AT END      SET INVENT-EOF TO TRUE
020100                     MOVE WS-HIGH-KEY-VALUE TO IN-ITEM-ID
020200                     MOVE WS-HIGH-KEY-VALUE TO IN-STORE-ID
020300         NOT AT END  ADD 1 TO WS-RECORDS-READ-CNT
020400     END-READ.
020500
020600*-----------------------------------------------------------------
020700 300-READ-TRANS-FILE.
020800     READ INVENTORY-TRANS-FILE
020900         AT END      SET TRANS-EOF TO TRUE
021000                     MOVE WS-HIGH-KEY-VALUE TO IT-ITEM-ID
021100                     MOVE WS-HIGH-KEY-VALUE TO IT-STORE-ID
021200     END-READ.
021300
021400*-----------------------------------------------------------------
021500* TRANSACTION MATCHES AN EXISTING INVENTORY RECORD - APPLY THE
021600* ADD, REMOVE OR RESERVE, REWRITE THE NEW MASTER, AND MOVE ON TO
021700* THE NEXT TRANSACTION (SEVERAL TRANSACTIONS MAY HIT THE SAME
021800* ITEM/STORE IN ONE RUN).
021900*-----------------------------------------------------------------
022000 300-PROCESS-WHEN-EQUAL.
022100     EVALUATE TRUE
022200         WHEN IT-TRAN-IS-ADD
022300             PERFORM 400-APPLY-ADD-STOCK
022400         WHEN IT-TRAN-IS-REMOVE
022500             PERFORM 400-APPLY-REMOVE-STOCK
022600         WHEN IT-TRAN-IS-RESERVE
022700             PERFORM 400-APPLY-RESERVE-STOCK
022800         WHEN OTHER
022900             PERFORM 400-WRITE-TRANSACTION-ERROR
023000     END-EVALUATE.
023100     PERFORM 300-READ-TRANS-FILE.
023200
023300*-----------------------------------------------------------------
023400* TRANSACTION KEY IS LOWER THAN THE MASTER - THIS IS THE FIRST
023500* STOCK ACTIVITY EVER POSTED FOR THIS ITEM/STORE PAIR, SO A NEW
023600* INVENTORY RECORD IS BUILT WITH THE SHOP-STANDARD DEFAULTS.
023700*-----------------------------------------------------------------
023800 300-PROCESS-WHEN-TRAN-LT-MASTER.
023900     IF IT-TRAN-IS-ADD
024000         PERFORM 400-CREATE-NEW-INVENTORY
024100     ELSE
024200         PERFORM 400-WRITE-TRANSACTION-ERROR
024300     END-IF.
024400     PERFORM 300-READ-TRANS-FILE.
024500
024600*-----------------------------------------------------------------
024700* NO TRANSACTION FOR THIS MASTER RECORD - COPY IT THROUGH TO THE
024800* NEW MASTER UNCHANGED.
024900*-----------------------------------------------------------------
025000 300-PROCESS-WHEN-TRAN-GT-MASTER.
025100     PERFORM 400-WRITE-UNCHANGED-MASTER.
025200     PERFORM 300-READ-INVENT-FILE-IN.
025300
025400*-----------------------------------------------------------------
025500 300-CLOSE-ALL-FILES.
025600     CLOSE   INVENTORY-FILE-IN
025700             INVENTORY-TRANS-FILE
025800             INVENTORY-FILE-OUT
025900             INVENTORY-ERROR-FILE.
026000
026100*-----------------------------------------------------------------
026200 300-DISPLAY-RUN-TOTALS.
026300     DISPLAY "INVENTORY-TRANSACTION COMPLETE - READ "
026400         WS-RECORDS-READ-CNT " WROTE " WS-RECORDS-WRITTEN-CNT
026500         " REJECTED " WS-RECORDS-REJECTED-CNT
026600         " OVERSTOCK " WS-OVERSTOCK-CNT.
026700
026800******************************************************************
026900* ADD STOCK - A RECEIPT, OR THE SECOND HALF OF A STORE TRANSFER.
027000* IF THE TRANSFER'S REMOVE HALF WAS REJECTED THE ADD IS HELD.
027100*-----------------------------------------------------------------
027200 400-APPLY-ADD-STOCK.
027300     IF WS-XFER-ON-HOLD AND IT-XFER-ID NOT = SPACES
027400         PERFORM 400-WRITE-TRANSACTION-ERROR
027500         MOVE "N" TO WS-XFER-HOLD-SW
027600     ELSE
027700         ADD IT-TRAN-QUANTITY TO IN-QUANTITY
027800         PERFORM 400-CHECK-OVERSTOCK-FLAG
027900         PERFORM 400-REWRITE-MASTER
028000     END-IF.
028100
028200*-----------------------------------------------------------------
028300* OVERSTOCK FLAG - LOGGED, NOT REJECTED, WHEN THE ON-HAND FIGURE
028400* MEETS OR EXCEEDS THE RECORD'S MAX-STOCK THRESHOLD.  THE COUNTER-
028500* PART TO THE LOW-STOCK SCAN INVENTORY-REPORT RUNS NIGHTLY - SAME
028600* TEST, OPPOSITE DIRECTION.  REQUEST 2007, MERCHANDISING.
028700*-----------------------------------------------------------------
028800 400-CHECK-OVERSTOCK-FLAG.
028900     IF IN-QUANTITY >= IN-MAX-STOCK
029000         ADD 1 TO WS-OVERSTOCK-CNT
029100         DISPLAY "INVENTORY-TRANSACTION - OVERSTOCK FLAG  ITEM "
029200             IN-ITEM-ID " STORE " IN-STORE-ID " ON-HAND "
029300             IN-QUANTITY " MAX " IN-MAX-STOCK
029400     END-IF.
029500
029600*-----------------------------------------------------------------
029700* REMOVE STOCK - REJECTED WHEN AVAILABLE QUANTITY (ON HAND LESS
029800* RESERVED) IS SHORT OF THE AMOUNT REQUESTED.
029900*-----------------------------------------------------------------
030000 400-APPLY-REMOVE-STOCK.
030100     COMPUTE WS-AVAILABLE-QTY = IN-QUANTITY - IN-RESERVED-QTY
030200     IF WS-AVAILABLE-QTY < IT-TRAN-QUANTITY
030300         MOVE "Y" TO WS-XFER-HOLD-SW
030400         PERFORM 400-WRITE-TRANSACTION-ERROR
030500     ELSE
030600         SUBTRACT IT-TRAN-QUANTITY FROM IN-QUANTITY
030700         PERFORM 400-REWRITE-MASTER
030800         MOVE "N" TO WS-XFER-HOLD-SW
030900     END-IF.
031000
031100*-----------------------------------------------------------------
031200* RESERVE STOCK - REJECTED ON THE SAME AVAILABLE-QUANTITY TEST AS
031300* A REMOVE, BUT THE RESERVED BUCKET GROWS INSTEAD OF ON-HAND
031400* SHRINKING.
031500*-----------------------------------------------------------------
031600 400-APPLY-RESERVE-STOCK.
031700     COMPUTE WS-AVAILABLE-QTY = IN-QUANTITY - IN-RESERVED-QTY
031800     IF WS-AVAILABLE-QTY < IT-TRAN-QUANTITY
031900         PERFORM 400-WRITE-TRANSACTION-ERROR
032000     ELSE
032100         ADD IT-TRAN-QUANTITY TO IN-RESERVED-QTY
032200         PERFORM 400-REWRITE-MASTER
032300     END-IF.
032400
032500*-----------------------------------------------------------------
032600* FIRST ACTIVITY FOR AN ITEM/STORE PAIR THAT HAS NO MASTER RECORD
032700* YET - DEFAULTS PER THE SHOP STANDARD (RESERVED 0, MIN 5, MAX
032800* 100) ARE APPLIED BEFORE THE OPENING QUANTITY IS ADDED.
032900*-----------------------------------------------------------------
033000 400-CREATE-NEW-INVENTORY.
033100     INITIALIZE INVENTORY-RECORD.
033200     MOVE IT-ITEM-ID        TO IN-ITEM-ID.
033300     MOVE IT-STORE-ID       TO IN-STORE-ID.
033400     MOVE IT-TRAN-QUANTITY  TO IN-QUANTITY.
033500     MOVE 0                 TO IN-RESERVED-QTY.
033600     MOVE 5                 TO IN-MIN-STOCK.
033700     MOVE 100               TO IN-MAX-STOCK.
033800     PERFORM 400-CHECK-OVERSTOCK-FLAG.
033900     MOVE INVENTORY-RECORD  TO INVENTORY-RECORD-OUT.
034000     WRITE INVENTORY-RECORD-OUT.
034100     ADD 1 TO WS-RECORDS-WRITTEN-CNT.
034200
034300*-----------------------------------------------------------------
034400 400-REWRITE-MASTER.
034500     MOVE INVENTORY-RECORD TO INVENTORY-RECORD-OUT.
034600     WRITE INVENTORY-RECORD-OUT.
034700     ADD 1 TO WS-RECORDS-WRITTEN-CNT.
034800
034900*-----------------------------------------------------------------
035000 400-WRITE-UNCHANGED-MASTER.
035100     MOVE INVENTORY-RECORD TO INVENTORY-RECORD-OUT.
035200     WRITE INVENTORY-RECORD-OUT.
035300     ADD 1 TO WS-RECORDS-WRITTEN-CNT.
035400
035500*-----------------------------------------------------------------
035600 400-WRITE-TRANSACTION-ERROR.
035700     MOVE INVENTORY-TRAN-RECORD TO INVENTORY-ERROR-RECORD.
035800     WRITE INVENTORY-ERROR-RECORD.
035900     ADD 1 TO WS-RECORDS-REJECTED-CNT.
