000100******************************************************************
000200* SALEREC.CPY
000300* SALE HEADER RECORD - ONE PER COMPLETED SALE TRANSACTION, KEYED
000400* ON SA-SALE-ID.  SA-SALE-ITEM-COUNT TELLS THE READER HOW MANY
000500* SALE-ITEM-RECORDS FOLLOW IN SALE-ITEM-FILE UNDER THIS SALE-ID.
000600*-----------------------------------------------------------------
000700* CHANGE LOG
000800*   03/02/1989 RJH  ORIGINAL LAYOUT FOR POINT-OF-SALE LEDGER TIE-IN
000900*   09/14/1991 RJH  ADDED SA-PAYMENT-METHOD, REQUEST 9133
001000*   06/30/1998 DLT  Y2K - SA-SALE-DATE WIDENED TO CCYYMMDD (9(08)),
001100*                   REQUEST Y2K-014
001200*   02/11/2002 PFK  ADDED CUSTOMER EMAIL/PHONE FOR RECEIPTS PROJECT
001300*-----------------------------------------------------------------
001400 01  SALE-RECORD.
001500     05  SA-SALE-ID                      PIC 9(09).
001600     05  SA-STORE-ID                     PIC 9(09).
001700     05  SA-SALE-DATE                    PIC 9(08).
001800     05  SA-SALE-DATE-PARTS REDEFINES SA-SALE-DATE.
001900         10  SA-SALE-CCYY                PIC 9(04).
002000         10  SA-SALE-MM                  PIC 9(02).
002100         10  SA-SALE-DD                  PIC 9(02).
002200     05  SA-SALE-TIME                    PIC 9(06).
002300     05  SA-SALE-TIME-PARTS REDEFINES SA-SALE-TIME.
002400         10  SA-SALE-HH                  PIC 9(02).
002500         10  SA-SALE-MN                  PIC 9(02).
002600         10  SA-SALE-SS                  PIC 9(02).
002700     05  SA-SALE-TOTAL-AMOUNT            PIC S9(09)V99.
002800     05  SA-PAYMENT-METHOD               PIC X(14).
002900         88  SA-PAYMENT-CASH                 VALUE "CASH".
003000         88  SA-PAYMENT-CARD                 VALUE "CARD".
003100         88  SA-PAYMENT-MOBILE                VALUE "MOBILE_PAYMENT".
003200         88  SA-PAYMENT-BANK                 VALUE "BANK_TRANSFER".
003300     05  SA-CUSTOMER-EMAIL                PIC X(60).
003400     05  SA-CUSTOMER-PHONE                PIC X(15).
003500     05  SA-SALE-ITEM-COUNT               PIC 9(03).
003600     05  FILLER                           PIC X(10).
