000100******************************************************************
000200* SALIREC.CPY
000300* SALE LINE RECORD - CHILD OF SALE-RECORD, ONE PER ITEM SOLD ON A
000400* SALE.  COMPOSITE KEY IS SI-SALE-ID / SI-ITEM-ID.  RECORDS FOR
000500* ONE SALE ARE GROUPED TOGETHER IN SALE-ITEM-FILE IN SI-ITEM-ID
000600* SEQUENCE WITHIN SI-SALE-ID SEQUENCE.
000700*-----------------------------------------------------------------
000800* CHANGE LOG
000900*   03/02/1989 RJH  ORIGINAL LAYOUT FOR POINT-OF-SALE LEDGER TIE-IN
001000*   09/14/1991 RJH  ADDED SI-DISCOUNT FOR PROMOTIONAL PRICING
001100*   02/11/2002 PFK  WIDENED SI-TOTAL-PRICE TO S9(09)V99
001200*-----------------------------------------------------------------
001300 01  SALE-ITEM-RECORD.
001400     05  SI-SALE-ID                      PIC 9(09).
001500     05  SI-ITEM-ID                      PIC 9(09).
001600     05  SI-QUANTITY                     PIC S9(05).
001700     05  SI-UNIT-PRICE                   PIC S9(07)V99.
001800     05  SI-DISCOUNT                     PIC S9(07)V99.
001900     05  SI-TOTAL-PRICE                  PIC S9(09)V99.
002000     05  SI-LINE-STATUS-SW               PIC X(01).
002100         88  SI-LINE-ACTIVE                  VALUE "A".
002200         88  SI-LINE-REFUNDED-IN-FULL         VALUE "R".
002300     05  FILLER                          PIC X(14).
