000100******************************************************************
000200* INVNTREC.CPY
000300* PER-STORE INVENTORY RECORD - ONE PER (ITEM, STORE) PAIR.  KEY
000400* IS THE COMPOSITE IN-ITEM-ID / IN-STORE-ID.  AVAILABLE, LOW-
000500* STOCK, OVERSTOCK AND OUT-OF-STOCK ARE NOT STORED - THEY ARE
000600* RECOMPUTED EVERY TIME THE RECORD IS READ (SEE THE WS-INVENTORY-
000700* FLAGS GROUP CARRIED IN EACH PROGRAM'S WORKING-STORAGE).
000800*-----------------------------------------------------------------
000900* CHANGE LOG
001000*   03/02/1989 RJH  ORIGINAL MASTER LAYOUT - SINGLE ON-HAND FIGURE, FOR
001100*                   THE POINT-OF-SALE LEDGER TIE-IN PROJECT
001200*   09/14/1991 RJH  SPLIT SINGLE ON-HAND FIGURE INTO QUANTITY AND
001300*                   RESERVED FOR THE SALE-RESERVATION PROJECT; ADDED
001400*                   MIN-STOCK / MAX-STOCK THRESHOLDS
001500*   06/30/1998 DLT  Y2K - NO DATE FIELDS ON THIS RECORD, NO CHANGE
001600*   02/11/2002 PFK  WIDENED QUANTITY FIELDS TO S9(07), REQUEST 0219
001700*-----------------------------------------------------------------
001800 01  INVENTORY-RECORD.
001900     05  IN-ITEM-ID                      PIC 9(09).
002000     05  IN-STORE-ID                     PIC 9(09).
002100     05  IN-QUANTITY                     PIC S9(07).
002200     05  IN-RESERVED-QTY                 PIC S9(07).
002300     05  IN-MIN-STOCK                    PIC S9(07).
002400     05  IN-MAX-STOCK                    PIC S9(07).
002500     05  IN-QUANTITY-SIGNED REDEFINES IN-QUANTITY
002600                                          PIC S9(07) SIGN TRAILING.
002700     05  FILLER                          PIC X(12).
