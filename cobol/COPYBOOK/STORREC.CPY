000100******************************************************************
000200* STORREC.CPY
000300* RETAIL STORE MASTER RECORD - ONE PER STORE IN THE CHAIN, KEYED
000400* ON ST-STORE-ID.  REFERENCE-ONLY FOR THE TRANSACTION BATCHES;
000500* ITEMSKU AND INVENTREPORT LOAD THIS FILE INTO A WORKING-STORAGE
000600* TABLE FOR CROSS-REFERENCE LOOKUP.
000700*-----------------------------------------------------------------
000800* CHANGE LOG
000900*   03/02/1989 RJH  ORIGINAL MASTER LAYOUT - SINGLE-SITE LAYOUT, FOR THE
001000*                   POINT-OF-SALE LEDGER TIE-IN PROJECT
001100*   09/14/1991 RJH  REPLACED SINGLE-SITE LAYOUT WITH MULTI-STORE
001200*                   CHAIN LAYOUT, REQUEST 8902
001300*   07/19/1994 KDB  ADDED ST-STORE-MANAGER, REQUEST 9417
001400*   06/30/1998 DLT  Y2K - NO DATE FIELDS ON THIS RECORD, NO CHANGE
001500*-----------------------------------------------------------------
001600 01  STORE-RECORD.
001700     05  ST-STORE-ID                     PIC 9(09).
001800     05  ST-STORE-NAME                   PIC X(40).
001900     05  ST-STORE-LOCATION               PIC X(30).
002000     05  ST-STORE-ADDRESS                PIC X(60).
002100     05  ST-STORE-PHONE                  PIC X(15).
002200     05  ST-STORE-MANAGER                PIC X(40).
002300     05  FILLER                          PIC X(10).
