000100******************************************************************
000200* ITEMREC.CPY
000300* CATALOG ITEM MASTER RECORD LAYOUT - SHARED BY ITEMSKU, SALEUPD
000400* AND INVENTREPORT.  ONE RECORD PER CATALOG ITEM, KEYED ON
000500* IT-ITEM-ID.  DO NOT CHANGE FIELD LENGTHS WITHOUT RUNNING A
000600* FULL RESEQUENCE OF ITEM-FILE - ALL FIVE BATCH PROGRAMS ASSUME
000700* THIS RECORD LENGTH.
000800*-----------------------------------------------------------------
000900* CHANGE LOG
001000*   03/02/1989 RJH  ORIGINAL MASTER LAYOUT, FOR THE POINT-OF-SALE LEDGER
001100*                   TIE-IN PROJECT
001200*   09/14/1991 RJH  ADDED IT-ITEM-SKU / IT-ITEM-UPC, REQUEST 8901
001300*   07/19/1994 RJH  ADDED BRAND/VARIANT FOR MULTI-VARIANT SKUS
001400*   06/30/1998 DLT  Y2K - NO DATE FIELDS ON THIS RECORD, NO CHANGE
001500*   02/11/2002 PFK  ADDED SKU/UPC ASSIGNED SWITCHES, REQUEST 0217
001600*-----------------------------------------------------------------
001700 01  ITEM-RECORD.
001800     05  IT-ITEM-ID                      PIC 9(09).
001900     05  IT-ITEM-NAME                    PIC X(40).
002000     05  IT-ITEM-CATEGORY                PIC X(20).
002100     05  IT-ITEM-PRICE                   PIC S9(07)V99.
002200     05  IT-ITEM-SKU                     PIC X(20).
002300     05  IT-ITEM-SKU-PARTS REDEFINES IT-ITEM-SKU.
002400         10  IT-SKU-CATEGORY-CODE        PIC X(03).
002500         10  FILLER                      PIC X(01).
002600         10  IT-SKU-BRAND-CODE           PIC X(03).
002700         10  FILLER                      PIC X(01).
002800         10  IT-SKU-VARIANT-AND-SEQ      PIC X(10).
002900         10  FILLER                      PIC X(02).
003000     05  IT-ITEM-UPC                     PIC X(12).
003100     05  IT-ITEM-UPC-PARTS REDEFINES IT-ITEM-UPC.
003200         10  IT-UPC-PAYLOAD               PIC 9(11).
003300         10  IT-UPC-CHECK-DIGIT           PIC 9(01).
003400     05  IT-ITEM-BRAND                   PIC X(20).
003500     05  IT-ITEM-VARIANT                 PIC X(20).
003600     05  IT-ITEM-STATUS-BYTES.
003700         10  IT-SKU-ASSIGNED-SW          PIC X(01).
003800             88  IT-SKU-ASSIGNED                VALUE "Y".
003900             88  IT-SKU-NOT-ASSIGNED            VALUE "N".
004000         10  IT-UPC-ASSIGNED-SW          PIC X(01).
004100             88  IT-UPC-ASSIGNED                VALUE "Y".
004200             88  IT-UPC-NOT-ASSIGNED            VALUE "N".
004300     05  FILLER                          PIC X(18).
