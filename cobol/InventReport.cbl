000100******************************************************************
000200* THIS PROGRAM PRINTS THE TWO STANDING MANAGEMENT REPORTS OFF THE
000300* CURRENT INVENTORY AND SALE MASTERS.  IT IS A SINGLE PASS OVER THE
000400* STORE MASTER - FOR EVERY STORE IT PRINTS A LOW-STOCK BLOCK (EVERY
000500* ITEM AT THAT STORE AT OR BELOW ITS MINIMUM STOCK LEVEL) AND THEN
000600* ONE SALES SUMMARY LINE (TRANSACTION COUNT AND DOLLAR TOTAL FOR
000700* THAT STORE OVER THE DATE/TIME WINDOW GIVEN ON THE PARAMETER CARD).
000800*
000900* THE ITEM, INVENTORY, AND SALE MASTERS ARE EACH LOADED ENTIRELY
001000* INTO A WORKING-STORAGE TABLE AT OPEN TIME AND SCANNED BY TABLE
001100* SEARCH FOR EVERY STORE - THIS PROGRAM NEVER REWRITES ANY OF THE
001200* THREE, IT ONLY READS THEM.
001300******************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.                 INVENTORY-REPORT.
001600 AUTHOR.                     R J HANRATTY.
001700 INSTALLATION.               MERCHANTS DATA CENTER.
001800 DATE-WRITTEN.               MARCH 2, 1989.
001900 DATE-COMPILED.
002000 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
002100*-----------------------------------------------------------------
002200* CHANGE LOG
002300*   03/02/1989 RJH  ORIGINAL PROGRAM - ADAPTED FROM THE OLD
002400*                   INVENTORY/REORDER PRINT JOB FOR THE POINT-OF-
002500*                   SALE LEDGER TIE-IN PROJECT.  SECTION 1 IS THE
002600*                   LOW-STOCK REPORT (WAS THE INVENTORY REPORT);
002700*                   SECTION 2 IS THE NEW SALES SUMMARY REPORT (WAS
002800*                   THE SUPPLIER REORDER REPORT)
002900*   09/14/1991 RJH  LOW-STOCK TEST NOW USES EACH RECORD'S OWN
003000*                   MIN-STOCK THRESHOLD INSTEAD OF A SINGLE COMPILE-
003100*                   TIME CONSTANT, REQUEST 9128
003200*   06/30/1998 DLT  Y2K - SALES SUMMARY WINDOW DATES WIDENED TO
003300*                   CCYYMMDD (9(08)) ON THE PARAMETER CARD, REQUEST
003400*                   Y2K-014
003500*   02/11/2002 PFK  ADDED STORE NAME TO THE LOW-STOCK HEADING LINE,
003600*                   REQUEST 0220
003700*   05/19/2004 PFK  WIDENED WS-SUMMARY-AMOUNT-TOTAL TO S9(09)V99 TO
003800*                   MATCH THE SALE HEADER RECORD LAYOUT
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100*-----------------------------------------------------------------
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.             MERCHANTS-3090.
004400 OBJECT-COMPUTER.             MERCHANTS-3090.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-0 IS INVENTREPORT-RERUN-SWITCH.
004800*-----------------------------------------------------------------
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT  STORE-FILE-IN
005200             ASSIGN TO STOREMAS
005300             ORGANIZATION IS LINE SEQUENTIAL
005400             FILE STATUS IS WS-STORE-STATUS.
005500
005600     SELECT  ITEM-FILE-IN
005700             ASSIGN TO ITEMMAST
005800             ORGANIZATION IS LINE SEQUENTIAL
005900             FILE STATUS IS WS-ITEM-STATUS.
006000
006100     SELECT  INVENTORY-FILE-IN
006200             ASSIGN TO INVCURR
006300             ORGANIZATION IS LINE SEQUENTIAL
006400             FILE STATUS IS WS-INVENT-STATUS.
006500
006600     SELECT  SALE-FILE-IN
006700             ASSIGN TO SALECURR
006800             ORGANIZATION IS LINE SEQUENTIAL
006900             FILE STATUS IS WS-SALE-STATUS.
007000
007100     SELECT  SALES-SUMMARY-PARM-FILE-IN
007200             ASSIGN TO SALESPRM
007300             ORGANIZATION IS LINE SEQUENTIAL
007400             FILE STATUS IS WS-PARM-STATUS.
007500
007600     SELECT  LOW-STOCK-REPORT-OUT
007700             ASSIGN TO LOWSTOCK
007800             ORGANIZATION IS LINE SEQUENTIAL
007900             FILE STATUS IS WS-LOW-STOCK-STATUS.
008000
008100     SELECT  SALES-SUMMARY-REPORT-OUT
008200             ASSIGN TO SALESSUM
008300             ORGANIZATION IS LINE SEQUENTIAL
008400             FILE STATUS IS WS-SUMMARY-STATUS.
008500******************************************************************
008600 DATA DIVISION.
008700*-----------------------------------------------------------------
008800 FILE SECTION.
008900*-----------------------------------------------------------------
009000 FD  STORE-FILE-IN
009100     RECORD CONTAINS 204 CHARACTERS
009200     DATA RECORD IS STORE-RECORD.
009300 COPY "C:\COPYBOOK\STORREC.CPY".
009400
009500 FD  ITEM-FILE-IN
009600     RECORD CONTAINS 170 CHARACTERS
009700     DATA RECORD IS ITEM-RECORD.
009800 COPY "C:\COPYBOOK\ITEMREC.CPY".
009900
010000 FD  INVENTORY-FILE-IN
010100     RECORD CONTAINS 58 CHARACTERS
010200     DATA RECORD IS INVENTORY-RECORD.
010300 COPY "C:\COPYBOOK\INVNTREC.CPY".
010400
010500 FD  SALE-FILE-IN
010600     RECORD CONTAINS 145 CHARACTERS
010700     DATA RECORD IS SALE-RECORD.
010800 COPY "C:\COPYBOOK\SALEREC.CPY".
010900
011000*-----------------------------------------------------------------
011100* SALES-SUMMARY-PARM-RECORD - A SINGLE CARD GIVING THE DATE/TIME
011200* WINDOW FOR THIS RUN'S SALES SUMMARY SECTION.  THE SAME WINDOW IS
011300* APPLIED TO EVERY STORE ON THE RUN.
011400*-----------------------------------------------------------------
011500 FD  SALES-SUMMARY-PARM-FILE-IN
011600     RECORD CONTAINS 40 CHARACTERS
011700     DATA RECORD IS SALES-SUMMARY-PARM-RECORD.
011800 01  SALES-SUMMARY-PARM-RECORD.
011900     05  PM-WINDOW-START                 PIC 9(14).
012000     05  PM-WINDOW-START-PARTS REDEFINES PM-WINDOW-START.
012100         10  PM-START-DATE                PIC 9(08).
012200         10  PM-START-TIME                PIC 9(06).
012300     05  PM-WINDOW-END                   PIC 9(14).
012400     05  PM-WINDOW-END-PARTS REDEFINES PM-WINDOW-END.
012500         10  PM-END-DATE                  PIC 9(08).
012600         10  PM-END-TIME                  PIC 9(06).
012700     05  FILLER                          PIC X(12).
012800
012900 FD  LOW-STOCK-REPORT-OUT
013000     RECORD CONTAINS 90 CHARACTERS
013100     DATA RECORD IS LOW-STOCK-RECORD-OUT.
013200 01  LOW-STOCK-RECORD-OUT                PIC X(90).
013300
013400 FD  SALES-SUMMARY-REPORT-OUT
013500     RECORD CONTAINS 90 CHARACTERS
013600     DATA RECORD IS SALES-SUMMARY-RECORD-OUT.
013700 01  SALES-SUMMARY-RECORD-OUT            PIC X(90).
013800*-----------------------------------------------------------------
013900 WORKING-STORAGE SECTION.
014000*-----------------------------------------------------------------
014100*    THIS RECORD IS FOR GETTING THE NAME OF THE WEEKDAY FOR THE
014200*    LOW-STOCK REPORT TITLE LINE.
014300 01  DAY-RECORD.
014400     05  FILLER              PIC X(09) VALUE "Monday".
014500     05  FILLER              PIC X(09) VALUE "Tuesday".
014600     05  FILLER              PIC X(09) VALUE "Wednesday".
014700     05  FILLER              PIC X(09) VALUE "Thursday".
014800     05  FILLER              PIC X(09) VALUE "Friday".
014900     05  FILLER              PIC X(09) VALUE "Saturday".
015000     05  FILLER              PIC X(09) VALUE "Sunday".
015100 01  DAY-TABLE                REDEFINES DAY-RECORD.
015200     05 WEEKDAY               PIC X(09) OCCURS 7 TIMES.
015300
015400*    THE TITLE LINE OF THE LOW-STOCK REPORT.
015500 01  LOW-STOCK-TITLE.
015600     05  FILLER              PIC X(09) VALUE SPACES.
015700     05  FILLER              PIC X(22)
015800                              VALUE "LOW-STOCK REPORT FOR (".
015900     05  LST-DAY-NAME         PIC X(10).
016000     05  LST-DSP-DATE.
016100         10  LST-DSP-YEAR     PIC 9(04).
016200         10  FILLER          PIC X(01) VALUE "/".
016300         10  LST-DSP-MONTH    PIC 9(02).
016400         10  FILLER          PIC X(01) VALUE "/".
016500         10  LST-DSP-DAY      PIC 9(02).
016600     05  FILLER              PIC X(01) VALUE ")".
016700
016800*    THE COLUMN HEADER LINE OF THE LOW-STOCK REPORT.
016900 01  LOW-STOCK-HEADER.
017000     05  FILLER              PIC X(01) VALUE SPACES.
017100     05  FILLER              PIC X(09) VALUE "STORE NO".
017200     05  FILLER              PIC X(10) VALUE "ITEM NO".
017300     05  FILLER              PIC X(30) VALUE "ITEM NAME".
017400     05  FILLER              PIC X(12) VALUE "ON HAND".
017500     05  FILLER              PIC X(12) VALUE "THRESHOLD".
017600
017700*    ONE STORE-BREAK HEADING IS PRINTED FOR EVERY STORE ON THE
017800*    STORE MASTER, WHETHER OR NOT THAT STORE HAS A LOW-STOCK LINE
017900*    TO FOLLOW.
018000 01  LOW-STOCK-STORE-BREAK.
018100     05  FILLER              PIC X(01) VALUE SPACES.
018200     05  FILLER              PIC X(07) VALUE "STORE ".
018300     05  LSB-STORE-ID-O       PIC Z(08)9.
018400     05  FILLER              PIC X(03) VALUE SPACES.
018500     05  LSB-STORE-NAME-O     PIC X(40).
018600
018700*    ONE DETAIL LINE PER ITEM AT THE STORE WHOSE ON-HAND QUANTITY
018800*    IS AT OR BELOW ITS RECORDED MINIMUM STOCK THRESHOLD.
018900 01  LOW-STOCK-DETAIL.
019000     05  FILLER              PIC X(01) VALUE SPACES.
019100     05  LS-STORE-ID-O        PIC Z(08)9.
019200     05  FILLER              PIC X(02) VALUE SPACES.
019300     05  LS-ITEM-ID-O         PIC Z(08)9.
019400     05  FILLER              PIC X(02) VALUE SPACES.
019500     05  LS-ITEM-NAME-O       PIC X(30).
019600     05  FILLER              PIC X(01) VALUE SPACES.
019700     05  LS-ON-HAND-O         PIC ---,---,ZZ9.
019800     05  FILLER              PIC X(02) VALUE SPACES.
019900     05  LS-THRESHOLD-O       PIC ---,---,ZZ9.
020000
020100*    THE FOOTER OF THE LOW-STOCK REPORT - RECORDS READ/WRITTEN.
020200 01  LOW-STOCK-FOOTER.
020300     05  FILLER              PIC X(02) VALUE SPACES.
020400     05  LSF-FOOTER-NAME      PIC X(20).
020500     05  LSF-FOOTER-COUNTER   PIC ZZZ,ZZ9.
020600
020700*    THE TITLE LINE OF THE SALES SUMMARY REPORT.
020800 01  SALES-SUMMARY-TITLE.
020900     05  FILLER              PIC X(09) VALUE SPACES.
021000     05  FILLER              PIC X(21) VALUE "SALES SUMMARY REPORT".
021100
021200*    THE COLUMN HEADER LINE OF THE SALES SUMMARY REPORT.
021300 01  SALES-SUMMARY-HEADER.
021400     05  FILLER              PIC X(01) VALUE SPACES.
021500     05  FILLER              PIC X(09) VALUE "STORE NO".
021600     05  FILLER              PIC X(12) VALUE "WINDOW STRT".
021700     05  FILLER              PIC X(12) VALUE "WINDOW END".
021800     05  FILLER              PIC X(14) VALUE "TRANSACTIONS".
021900     05  FILLER              PIC X(16) VALUE "TOTAL SALES".
022000
022100*    ONE TOTAL LINE PER STORE - NO DETAIL LINE IS PRINTED PER SALE.
022200 01  SALES-SUMMARY-TOTAL-LINE.
022300     05  FILLER              PIC X(01) VALUE SPACES.
022400     05  SS-STORE-ID-O        PIC Z(08)9.
022500     05  FILLER              PIC X(02) VALUE SPACES.
022600     05  SS-START-DATE-O      PIC 9(08).
022700     05  FILLER              PIC X(02) VALUE SPACES.
022800     05  SS-END-DATE-O        PIC 9(08).
022900     05  FILLER              PIC X(02) VALUE SPACES.
023000     05  SS-TRANSACTIONS-O    PIC ZZZ,ZZ9.
023100     05  FILLER              PIC X(02) VALUE SPACES.
023200     05  SS-AMOUNT-O          PIC $,$$$,$$$,$$9.99.
023300
023400 01  SWITCHES-AND-COUNTERS.
023500     05  WS-STORE-EOF-SW      PIC X(01) VALUE "N".
023600         88  WS-STORE-EOF          VALUE "Y".
023700     05  WS-ITEM-EOF-SW       PIC X(01) VALUE "N".
023800         88  WS-ITEM-EOF           VALUE "Y".
023900     05  WS-INVENT-EOF-SW     PIC X(01) VALUE "N".
024000         88  WS-INVENT-EOF         VALUE "Y".
024100     05  WS-SALE-EOF-SW       PIC X(01) VALUE "N".
024200         88  WS-SALE-EOF           VALUE "Y".
024300     05  WS-ITEM-FOUND-SW     PIC X(01) VALUE "N".
024400         88  WS-ITEM-FOUND         VALUE "Y".
024500     05  WS-STORE-READ-CNT    PIC S9(05) COMP VALUE 0.
024600     05  WS-ITEM-READ-CNT     PIC S9(05) COMP VALUE 0.
024700     05  WS-INVENT-READ-CNT   PIC S9(05) COMP VALUE 0.
024800     05  WS-SALE-READ-CNT     PIC S9(05) COMP VALUE 0.
024900     05  WS-LOW-STOCK-WRITE-CNT PIC S9(05) COMP VALUE 0.
025000     05  WS-SUMMARY-WRITE-CNT PIC S9(05) COMP VALUE 0.
025100     05  WS-LOW-STOCK-LINE-CNT PIC S9(03) COMP VALUE 0.
025200     05  WS-ITEM-TABLE-COUNT  PIC S9(05) COMP VALUE 0.
025300     05  WS-INVENT-TABLE-COUNT PIC S9(05) COMP VALUE 0.
025400     05  WS-SALE-TABLE-COUNT  PIC S9(05) COMP VALUE 0.
025500     05  WS-CURRENT-ITEM-IDX  PIC S9(05) COMP VALUE 0.
025600
025700 01  WS-SUMMARY-ACCUMULATORS.
025800     05  WS-SUMMARY-TRANSACTION-CNT PIC S9(07) COMP VALUE 0.
025900     05  WS-SUMMARY-AMOUNT-TOTAL    PIC S9(09)V99 VALUE 0.
026000
026100*    WORK AREA FOR COMPARING A SALE RECORD'S DATE/TIME AGAINST THE
026200*    PARAMETER CARD'S WINDOW AS ONE 14-DIGIT VALUE.
026300 01  WS-SALE-STAMP-WORK.
026400     05  WS-SALE-STAMP-DATE   PIC 9(08).
026500     05  WS-SALE-STAMP-TIME   PIC 9(06).
026600 01  WS-SALE-STAMP-COMPARE REDEFINES WS-SALE-STAMP-WORK
026700                                      PIC 9(14).
026800
026900 01  CURRENT-DATE-WORK.
027000     05  CUR-YEAR             PIC 9(04).
027100     05  CUR-MONTH            PIC 9(02).
027200     05  CUR-DAY              PIC 9(02).
027300
027400 01  DAY-IN                   PIC 9(01).
027500
027600 01  FILE-STATUSES.
027700     05  WS-STORE-STATUS        PIC X(02).
027800     05  WS-ITEM-STATUS         PIC X(02).
027900     05  WS-INVENT-STATUS       PIC X(02).
028000     05  WS-SALE-STATUS         PIC X(02).
028100     05  WS-PARM-STATUS         PIC X(02).
028200     05  WS-LOW-STOCK-STATUS    PIC X(02).
028300     05  WS-SUMMARY-STATUS      PIC X(02).
028400
028500*-----------------------------------------------------------------
028600* THE ITEM MASTER IS LOADED ENTIRELY SO THE LOW-STOCK DETAIL LINE
028700* CAN PRINT THE ITEM NAME WITHOUT A RANDOM READ AGAINST THE MASTER.
028800*-----------------------------------------------------------------
028900 01  WS-ITEM-TABLE.
029000     05  WS-IT-ENTRY OCCURS 2000 TIMES INDEXED BY WS-IT-IDX.
029100         10  WS-IT-ITEM-ID        PIC 9(09).
029200         10  WS-IT-ITEM-NAME      PIC X(40).
029300 01  WS-IT-ENTRY-R REDEFINES WS-ITEM-TABLE
029400                                      PIC X(98000).
029500
029600*-----------------------------------------------------------------
029700* THE INVENTORY MASTER IS LOADED ENTIRELY AND SCANNED ONCE PER
029800* STORE FOR ITS LOW-STOCK ENTRIES.
029900*-----------------------------------------------------------------
030000 01  WS-INVENTORY-TABLE.
030100     05  WS-IV-ENTRY OCCURS 5000 TIMES INDEXED BY WS-IV-IDX.
030200         10  WS-IV-ITEM-ID        PIC 9(09).
030300         10  WS-IV-STORE-ID       PIC 9(09).
030400         10  WS-IV-QUANTITY       PIC S9(07) COMP.
030500         10  WS-IV-RESERVED-QTY   PIC S9(07) COMP.
030600         10  WS-IV-MIN-STOCK      PIC S9(07) COMP.
030700         10  WS-IV-MAX-STOCK      PIC S9(07) COMP.
030800 01  WS-IV-ENTRY-R REDEFINES WS-INVENTORY-TABLE
030900                                      PIC X(170000).
031000
031100*-----------------------------------------------------------------
031200* THE SALE HEADER MASTER IS LOADED ENTIRELY AND SCANNED ONCE PER
031300* STORE TO BUILD THE SALES SUMMARY TOTAL LINE.
031400*-----------------------------------------------------------------
031500 01  WS-SALE-TABLE.
031600     05  WS-SA-ENTRY OCCURS 3000 TIMES INDEXED BY WS-SA-IDX.
031700         10  WS-SA-STORE-ID       PIC 9(09).
031800         10  WS-SA-SALE-DATE      PIC 9(08).
031900         10  WS-SA-SALE-TIME      PIC 9(06).
032000         10  WS-SA-SALE-TOTAL-AMOUNT PIC S9(09)V99.
032100 01  WS-SA-ENTRY-R REDEFINES WS-SALE-TABLE
032200                                      PIC X(102000).
032300******************************************************************
032400 PROCEDURE DIVISION.
032500*-----------------------------------------------------------------
032600* MAIN LINE - ONE PASS OVER THE STORE MASTER PRINTS A LOW-STOCK
032700* BLOCK AND A SALES SUMMARY LINE FOR EVERY STORE.
032800*-----------------------------------------------------------------
032900 100-PRINT-INVENTORY-SALES-REPORTS.
033000     PERFORM 200-INITIATE-REPORTS.
033100     PERFORM 200-PRINT-ONE-STORE-REPORTS UNTIL WS-STORE-EOF.
033200     PERFORM 200-TERMINATE-REPORTS.
033300
033400     STOP RUN.
033500
033600*-----------------------------------------------------------------
033700* OPEN, LOAD THE THREE MASTERS, READ THE PARAMETER CARD, PRINT BOTH
033800* REPORTS' TITLES AND HEADERS, AND PRIME THE STORE-FILE READ.
033900*-----------------------------------------------------------------
034000 200-INITIATE-REPORTS.
034100     PERFORM 300-OPEN-REPORT-FILES.
034200     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
034300     PERFORM 300-READ-SALES-SUMMARY-PARM-FILE.
034400     PERFORM 300-LOAD-ITEM-TABLE.
034500     PERFORM 300-LOAD-INVENTORY-TABLE.
034600     PERFORM 300-LOAD-SALE-TABLE.
034700     PERFORM 300-PRINT-LOW-STOCK-TITLE.
034800     PERFORM 300-PRINT-LOW-STOCK-HEADER.
034900     PERFORM 300-PRINT-SALES-SUMMARY-TITLE.
035000     PERFORM 300-PRINT-SALES-SUMMARY-HEADER.
035100     PERFORM 300-READ-STORE-FILE.
035200
035300*-----------------------------------------------------------------
035400* FOR THE CURRENT STORE: PRINT ITS LOW-STOCK BLOCK, PRINT ITS SALES
035500* SUMMARY TOTAL LINE, THEN READ THE NEXT STORE.
035600*-----------------------------------------------------------------
035700 200-PRINT-ONE-STORE-REPORTS.
035800     IF  WS-LOW-STOCK-LINE-CNT > 10
035900         PERFORM 300-LOW-STOCK-PAGESKIP
036000     END-IF.
036100     PERFORM 300-PRINT-LOW-STOCK-STORE-BREAK.
036200     PERFORM 400-CHECK-LOW-STOCK-FLAG
036300             VARYING WS-IV-IDX FROM 1 BY 1
036400             UNTIL WS-IV-IDX > WS-INVENT-TABLE-COUNT.
036500     PERFORM 300-ACCUMULATE-SALES-SUMMARY.
036600     PERFORM 300-PRINT-SALES-SUMMARY-TOTAL.
036700     PERFORM 300-READ-STORE-FILE.
036800
036900*-----------------------------------------------------------------
037000* PRINT THE LOW-STOCK FOOTER AND CLOSE EVERY FILE.
037100*-----------------------------------------------------------------
037200 200-TERMINATE-REPORTS.
037300     PERFORM 300-PRINT-LOW-STOCK-FOOTER.
037400     PERFORM 300-CLOSE-REPORT-FILES.
037500
037600******************************************************************
037700 300-OPEN-REPORT-FILES.
037800     OPEN    INPUT   STORE-FILE-IN
037900                     ITEM-FILE-IN
038000                     INVENTORY-FILE-IN
038100                     SALE-FILE-IN
038200                     SALES-SUMMARY-PARM-FILE-IN
038300             OUTPUT  LOW-STOCK-REPORT-OUT
038400                     SALES-SUMMARY-REPORT-OUT.
038500
038600*-----------------------------------------------------------------
038700 300-INITIALIZE-SWITCHES-AND-COUNTERS.
038800     INITIALIZE SWITCHES-AND-COUNTERS.
038900
039000*-----------------------------------------------------------------
039100* THE PARAMETER CARD IS READ ONCE - ONE WINDOW APPLIES TO EVERY
039200* STORE ON THE RUN.
039300*-----------------------------------------------------------------
039400 300-READ-SALES-SUMMARY-PARM-FILE.
039500     READ SALES-SUMMARY-PARM-FILE-IN
039600             AT END      MOVE ZEROS TO PM-WINDOW-START
039700                         MOVE ZEROS TO PM-WINDOW-END
039800             NOT AT END  CONTINUE.
039900
040000*-----------------------------------------------------------------
040100 300-LOAD-ITEM-TABLE.
040200     PERFORM 500-READ-ITEM-FILE-IN.
040300     PERFORM 500-STORE-ITEM-ENTRY UNTIL WS-ITEM-EOF.
040400
040500*-----------------------------------------------------------------
040600 300-LOAD-INVENTORY-TABLE.
040700     PERFORM 500-READ-INVENT-FILE-IN.
040800     PERFORM 500-STORE-INVENTORY-ENTRY UNTIL WS-INVENT-EOF.
040900
041000*-----------------------------------------------------------------
041100 300-LOAD-SALE-TABLE.
041200     PERFORM 500-READ-SALE-FILE-IN.
041300     PERFORM 500-STORE-SALE-ENTRY UNTIL WS-SALE-EOF.
041400
041500*-----------------------------------------------------------------
041600* READ ONE STORE MASTER RECORD - THIS IS THE DRIVER OF THE WHOLE
041700* RUN.  IF EOF THEN SET WS-STORE-EOF-SW.
041800*-----------------------------------------------------------------
041900 300-READ-STORE-FILE.
042000     READ STORE-FILE-IN
042100             AT END      MOVE "Y" TO WS-STORE-EOF-SW
042200             NOT AT END  ADD 1 TO WS-STORE-READ-CNT.
042300
042400*-----------------------------------------------------------------
042500 300-PRINT-LOW-STOCK-TITLE.
042600     ACCEPT  CURRENT-DATE-WORK   FROM DATE YYYYMMDD.
042700     MOVE    CUR-YEAR            TO LST-DSP-YEAR.
042800     MOVE    CUR-MONTH           TO LST-DSP-MONTH.
042900     MOVE    CUR-DAY             TO LST-DSP-DAY.
043000     ACCEPT  DAY-IN              FROM DAY-OF-WEEK.
043100     MOVE    WEEKDAY(DAY-IN)     TO LST-DAY-NAME.
043200     WRITE   LOW-STOCK-RECORD-OUT FROM LOW-STOCK-TITLE
043300             AFTER ADVANCING 1 LINES.
043400
043500*-----------------------------------------------------------------
043600 300-PRINT-LOW-STOCK-HEADER.
043700     WRITE   LOW-STOCK-RECORD-OUT FROM LOW-STOCK-HEADER
043800             AFTER ADVANCING 3 LINES.
043900     MOVE    SPACES TO LOW-STOCK-RECORD-OUT.
044000     WRITE   LOW-STOCK-RECORD-OUT.
044100
044200*-----------------------------------------------------------------
044300 300-PRINT-SALES-SUMMARY-TITLE.
044400     WRITE   SALES-SUMMARY-RECORD-OUT FROM SALES-SUMMARY-TITLE
044500             AFTER ADVANCING 1 LINES.
044600
044700*-----------------------------------------------------------------
044800 300-PRINT-SALES-SUMMARY-HEADER.
044900     WRITE   SALES-SUMMARY-RECORD-OUT FROM SALES-SUMMARY-HEADER
045000             AFTER ADVANCING 2 LINES.
045100     MOVE    SPACES TO SALES-SUMMARY-RECORD-OUT.
045200     WRITE   SALES-SUMMARY-RECORD-OUT.
045300
045400*-----------------------------------------------------------------
045500* AFTER 10 LOW-STOCK LINES, SKIP A PAGE AND REPRINT THE HEADER.
045600*-----------------------------------------------------------------
045700 300-LOW-STOCK-PAGESKIP.
045800     MOVE    SPACES TO LOW-STOCK-RECORD-OUT.
045900     WRITE   LOW-STOCK-RECORD-OUT AFTER ADVANCING PAGE.
046000     PERFORM 300-PRINT-LOW-STOCK-HEADER.
046100     MOVE    ZEROS TO WS-LOW-STOCK-LINE-CNT.
046200
046300*-----------------------------------------------------------------
046400 300-PRINT-LOW-STOCK-STORE-BREAK.
046500     MOVE    ST-STORE-ID         TO LSB-STORE-ID-O.
046600     MOVE    ST-STORE-NAME       TO LSB-STORE-NAME-O.
046700     WRITE   LOW-STOCK-RECORD-OUT FROM LOW-STOCK-STORE-BREAK
046800             AFTER ADVANCING 2 LINES.
046900     ADD     1 TO WS-LOW-STOCK-LINE-CNT.
047000
047100*-----------------------------------------------------------------
047200* SCAN THE SALE TABLE FOR THIS STORE'S SALES WITHIN THE PARAMETER
047300* CARD'S DATE/TIME WINDOW, ACCUMULATING COUNT AND AMOUNT.
047400*-----------------------------------------------------------------
047500 300-ACCUMULATE-SALES-SUMMARY.
047600     MOVE    ZEROS TO WS-SUMMARY-TRANSACTION-CNT.
047700     MOVE    ZEROS TO WS-SUMMARY-AMOUNT-TOTAL.
047800     PERFORM 700-TEST-ONE-SALE-IN-WINDOW
047900             VARYING WS-SA-IDX FROM 1 BY 1
048000             UNTIL WS-SA-IDX > WS-SALE-TABLE-COUNT.
048100
048200*-----------------------------------------------------------------
048300 300-PRINT-SALES-SUMMARY-TOTAL.
048400     MOVE    ST-STORE-ID          TO SS-STORE-ID-O.
048500     MOVE    PM-START-DATE        TO SS-START-DATE-O.
048600     MOVE    PM-END-DATE          TO SS-END-DATE-O.
048700     MOVE    WS-SUMMARY-TRANSACTION-CNT TO SS-TRANSACTIONS-O.
048800     MOVE    WS-SUMMARY-AMOUNT-TOTAL    TO SS-AMOUNT-O.
048900     WRITE   SALES-SUMMARY-RECORD-OUT FROM SALES-SUMMARY-TOTAL-LINE.
049000     ADD     1 TO WS-SUMMARY-WRITE-CNT.
049100
049200*-----------------------------------------------------------------
049300* THE FOOTER OF THE LOW-STOCK REPORT - RECORDS READ AND LINES
049400* WRITTEN FOR BOTH REPORTS, SO THE OPERATOR CAN BALANCE THE RUN.
049500*-----------------------------------------------------------------
049600 300-PRINT-LOW-STOCK-FOOTER.
049700     MOVE    SPACES TO LOW-STOCK-RECORD-OUT.
049800     WRITE   LOW-STOCK-RECORD-OUT AFTER ADVANCING 2 LINES.
049900     MOVE    "STORES READ........."     TO LSF-FOOTER-NAME.
050000     MOVE    WS-STORE-READ-CNT          TO LSF-FOOTER-COUNTER.
050100     WRITE   LOW-STOCK-RECORD-OUT FROM LOW-STOCK-FOOTER
050200             AFTER ADVANCING 1 LINES.
050300     MOVE    "ITEMS LOADED........."    TO LSF-FOOTER-NAME.
050400     MOVE    WS-ITEM-TABLE-COUNT        TO LSF-FOOTER-COUNTER.
050500     WRITE   LOW-STOCK-RECORD-OUT FROM LOW-STOCK-FOOTER
050600             AFTER ADVANCING 1 LINES.
050700     MOVE    "INVENTORY LOADED....."    TO LSF-FOOTER-NAME.
050800     MOVE    WS-INVENT-TABLE-COUNT      TO LSF-FOOTER-COUNTER.
050900     WRITE   LOW-STOCK-RECORD-OUT FROM LOW-STOCK-FOOTER
051000             AFTER ADVANCING 1 LINES.
051100     MOVE    "LOW-STOCK LINES WRTN."    TO LSF-FOOTER-NAME.
051200     MOVE    WS-LOW-STOCK-WRITE-CNT     TO LSF-FOOTER-COUNTER.
051300     WRITE   LOW-STOCK-RECORD-OUT FROM LOW-STOCK-FOOTER
051400             AFTER ADVANCING 1 LINES.
051500     MOVE    "SALES LOADED........."    TO LSF-FOOTER-NAME.
051600     MOVE    WS-SALE-TABLE-COUNT        TO LSF-FOOTER-COUNTER.
051700     WRITE   LOW-STOCK-RECORD-OUT FROM LOW-STOCK-FOOTER
051800             AFTER ADVANCING 1 LINES.
051900     MOVE    "SUMMARY LINES WRTN..."    TO LSF-FOOTER-NAME.
052000     MOVE    WS-SUMMARY-WRITE-CNT       TO LSF-FOOTER-COUNTER.
052100     WRITE   LOW-STOCK-RECORD-OUT FROM LOW-STOCK-FOOTER
052200             AFTER ADVANCING 1 LINES.
052300
052400*-----------------------------------------------------------------
052500 300-CLOSE-REPORT-FILES.
052600     CLOSE   STORE-FILE-IN
052700             ITEM-FILE-IN
052800             INVENTORY-FILE-IN
052900             SALE-FILE-IN
053000             SALES-SUMMARY-PARM-FILE-IN
053100             LOW-STOCK-REPORT-OUT
053200             SALES-SUMMARY-REPORT-OUT.
053300
053400******************************************************************
053500* LOW STOCK IS ON-HAND QUANTITY AT OR BELOW THE RECORD'S OWN
053600* MIN-STOCK THRESHOLD (REQUEST 9128).  WS-IV-IDX IS USED AND LEFT
053700* ALONE BY THIS PARAGRAPH - IT IS THE LOOP CONTROL OF THE CALLING
053800* PERFORM, NOT A FOUND-INDEX, SO THERE IS NO OFF-BY-ONE TO GUARD.
053900*-----------------------------------------------------------------
054000 400-CHECK-LOW-STOCK-FLAG.
054100     IF  WS-IV-STORE-ID (WS-IV-IDX) = ST-STORE-ID
054200             AND WS-IV-QUANTITY (WS-IV-IDX)
054300                 NOT GREATER THAN WS-IV-MIN-STOCK (WS-IV-IDX)
054400         PERFORM 400-PRINT-LOW-STOCK-DETAIL
054500     END-IF.
054600
054700*-----------------------------------------------------------------
054800 400-PRINT-LOW-STOCK-DETAIL.
054900     PERFORM 600-FIND-ITEM-ENTRY.
055000     MOVE    WS-IV-STORE-ID (WS-IV-IDX)   TO LS-STORE-ID-O.
055100     MOVE    WS-IV-ITEM-ID (WS-IV-IDX)    TO LS-ITEM-ID-O.
055200     IF  WS-ITEM-FOUND
055300         MOVE WS-IT-ITEM-NAME (WS-CURRENT-ITEM-IDX) TO LS-ITEM-NAME-O
055400     ELSE
055500         MOVE SPACES TO LS-ITEM-NAME-O
055600     END-IF.
055700     MOVE    WS-IV-QUANTITY (WS-IV-IDX)   TO LS-ON-HAND-O.
055800     MOVE    WS-IV-MIN-STOCK (WS-IV-IDX)  TO LS-THRESHOLD-O.
055900     WRITE   LOW-STOCK-RECORD-OUT FROM LOW-STOCK-DETAIL.
056000     ADD     1 TO WS-LOW-STOCK-WRITE-CNT.
056100     ADD     1 TO WS-LOW-STOCK-LINE-CNT.
056200
056300*-----------------------------------------------------------------
056400 500-READ-ITEM-FILE-IN.
056500     READ ITEM-FILE-IN
056600             AT END      MOVE "Y" TO WS-ITEM-EOF-SW
056700             NOT AT END  ADD 1 TO WS-ITEM-READ-CNT.
056800
056900*-----------------------------------------------------------------
057000 500-STORE-ITEM-ENTRY.
057100     ADD     1 TO WS-ITEM-TABLE-COUNT.
057200     SET     WS-IT-IDX TO WS-ITEM-TABLE-COUNT.
057300     MOVE    IT-ITEM-ID       TO WS-IT-ITEM-ID (WS-IT-IDX).
057400     MOVE    IT-ITEM-NAME     TO WS-IT-ITEM-NAME (WS-IT-IDX).
057500     PERFORM 500-READ-ITEM-FILE-IN.
057600
057700*-----------------------------------------------------------------
057800 500-READ-INVENT-FILE-IN.
057900     READ INVENTORY-FILE-IN
058000             AT END      MOVE "Y" TO WS-INVENT-EOF-SW
058100             NOT AT END  ADD 1 TO WS-INVENT-READ-CNT.
058200
058300*-----------------------------------------------------------------
058400 500-STORE-INVENTORY-ENTRY.
058500     ADD     1 TO WS-INVENT-TABLE-COUNT.
058600     SET     WS-IV-IDX TO WS-INVENT-TABLE-COUNT.
058700     MOVE    IN-ITEM-ID       TO WS-IV-ITEM-ID (WS-IV-IDX).
058800     MOVE    IN-STORE-ID      TO WS-IV-STORE-ID (WS-IV-IDX).
058900     MOVE    IN-QUANTITY      TO WS-IV-QUANTITY (WS-IV-IDX).
059000     MOVE    IN-RESERVED-QTY  TO WS-IV-RESERVED-QTY (WS-IV-IDX).
059100     MOVE    IN-MIN-STOCK     TO WS-IV-MIN-STOCK (WS-IV-IDX).
059200     MOVE    IN-MAX-STOCK     TO WS-IV-MAX-STOCK (WS-IV-IDX).
059300     PERFORM 500-READ-INVENT-FILE-IN.
059400
059500*-----------------------------------------------------------------
059600 500-READ-SALE-FILE-IN.
059700     READ SALE-FILE-IN
059800             AT END      MOVE "Y" TO WS-SALE-EOF-SW
059900             NOT AT END  ADD 1 TO WS-SALE-READ-CNT.
060000
060100*-----------------------------------------------------------------
060200 500-STORE-SALE-ENTRY.
060300     ADD     1 TO WS-SALE-TABLE-COUNT.
060400     SET     WS-SA-IDX TO WS-SALE-TABLE-COUNT.
060500     MOVE    SA-STORE-ID          TO WS-SA-STORE-ID (WS-SA-IDX).
060600     MOVE    SA-SALE-DATE         TO WS-SA-SALE-DATE (WS-SA-IDX).
060700     MOVE    SA-SALE-TIME         TO WS-SA-SALE-TIME (WS-SA-IDX).
060800     MOVE    SA-SALE-TOTAL-AMOUNT TO WS-SA-SALE-TOTAL-AMOUNT
060900                                      (WS-SA-IDX).
061000     PERFORM 500-READ-SALE-FILE-IN.
061100
061200******************************************************************
061300* FIND THE ITEM TABLE ENTRY FOR WS-IV-ITEM-ID (WS-IV-IDX).
061400* WS-CURRENT-ITEM-IDX IS LEFT POINTING AT THE MATCH, NOT WS-IT-IDX
061500* ITSELF, BECAUSE A PERFORM ... VARYING STILL BUMPS ITS INDEX ONE
061600* MORE TIME AFTER THE BODY SETS THE FOUND SWITCH.
061700*-----------------------------------------------------------------
061800 600-FIND-ITEM-ENTRY.
061900     MOVE "N" TO WS-ITEM-FOUND-SW.
062000     PERFORM 700-TEST-ONE-ITEM-ENTRY
062100             VARYING WS-IT-IDX FROM 1 BY 1
062200             UNTIL WS-IT-IDX > WS-ITEM-TABLE-COUNT
062300             OR WS-ITEM-FOUND.
062400     IF  WS-ITEM-FOUND
062500         SET WS-CURRENT-ITEM-IDX TO WS-IT-IDX
062600         SET WS-CURRENT-ITEM-IDX DOWN BY 1
062700     END-IF.
062800
062900*-----------------------------------------------------------------
063000 700-TEST-ONE-ITEM-ENTRY.
063100     IF  WS-IT-ITEM-ID (WS-IT-IDX) = WS-IV-ITEM-ID (WS-IV-IDX)
063200         MOVE "Y" TO WS-ITEM-FOUND-SW
063300     END-IF.
063400
063500*-----------------------------------------------------------------
063600* TEST ONE SALE TABLE ENTRY AGAINST THE CURRENT STORE AND THE
063700* PARAMETER CARD'S [START, END) WINDOW, ACCUMULATING ON A MATCH.
063800* THIS PERFORM RUNS TO COMPLETION EVERY TIME - NOTHING AFTER THE
063900* LOOP EVER LOOKS AT WS-SA-IDX, SO THE OFF-BY-ONE THAT BITES A
064000* FIND PARAGRAPH DOES NOT APPLY HERE.
064100*-----------------------------------------------------------------
064200 700-TEST-ONE-SALE-IN-WINDOW.
064300     IF  WS-SA-STORE-ID (WS-SA-IDX) = ST-STORE-ID
064400         MOVE WS-SA-SALE-DATE (WS-SA-IDX) TO WS-SALE-STAMP-DATE
064500         MOVE WS-SA-SALE-TIME (WS-SA-IDX) TO WS-SALE-STAMP-TIME
064600         IF  WS-SALE-STAMP-COMPARE NOT LESS THAN PM-WINDOW-START
064700                 AND WS-SALE-STAMP-COMPARE LESS THAN PM-WINDOW-END
064800             ADD 1 TO WS-SUMMARY-TRANSACTION-CNT
064900             ADD WS-SA-SALE-TOTAL-AMOUNT (WS-SA-IDX)
065000                     TO WS-SUMMARY-AMOUNT-TOTAL
065100         END-IF
065200     END-IF.
