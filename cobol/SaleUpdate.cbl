000100******************************************************************
000200* THIS PROGRAM POSTS A BATCH OF SALE REQUESTS AGAINST THE ITEM AND
000300* INVENTORY MASTERS AND WRITES THE POINT-OF-SALE LEDGER.  EACH SALE
000400* REQUEST IS ONE HEADER RECORD ('H') FOLLOWED BY ONE OR MORE DETAIL
000500* RECORDS ('D'), ONE PER LINE ITEM REQUESTED, UP TO THE NEXT HEADER
000600* OR END OF FILE.  EVERY LINE IN THE GROUP IS EDITED AGAINST THE
000700* ITEM AND INVENTORY TABLES BEFORE ANYTHING IS POSTED - IF ANY LINE
000800* FAILS, THE WHOLE SALE IS REJECTED AND NO INVENTORY IS TOUCHED.
000900*
001000* THE SALE HEADER AND SALE LINE FILES ARE EXTENDED (NOT REWRITTEN) -
001100* ONLY NEW SALES ARE ADDED BY THIS JOB.  THE INVENTORY MASTER IS
001200* READ ENTIRELY INTO A WORKING-STORAGE TABLE, UPDATED THERE AS SALES
001300* POST, AND REWRITTEN IN FULL AT JOB END, OLD-MASTER/NEW-MASTER
001400* STYLE.  SALE DATE AND TIME ARE STAMPED BY THIS JOB, NOT CARRIED ON
001500* THE REQUEST RECORD.
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.                 SALE-TRANSACTION-UPDATE.
001900 AUTHOR.                     R J HANRATTY.
002000 INSTALLATION.               MERCHANTS DATA CENTER.
002100 DATE-WRITTEN.               MARCH 2, 1989.
002200 DATE-COMPILED.
002300 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
002400*-----------------------------------------------------------------
002500* CHANGE LOG
002600*   03/02/1989 RJH  ORIGINAL PROGRAM FOR THE POINT-OF-SALE LEDGER
002700*                   TIE-IN PROJECT - POSTS SALE REQUESTS AGAINST THE
002800*                   INVENTORY MASTER AND WRITES THE SALE LEDGER
002900*   09/14/1991 RJH  ADDED SI-DISCOUNT PASS-THROUGH FOR THE
003000*                   PROMOTIONAL PRICING PROJECT (ZERO WHEN THE
003100*                   REQUEST CARRIES NO DISCOUNT)
003200*   01/08/1993 KDB  WHOLE SALE NOW REJECTED AS A UNIT IF ANY LINE
003300*                   FAILS EDIT - REQUEST 9302, NO PARTIAL POSTING
003400*   11/30/1995 KDB  LINE PRICING NOW CALLS THE SHARED COMPUTE-VALUE
003500*                   SUBPROGRAM SO SALES AND REFUNDS ROUND THE SAME
003600*   06/30/1998 DLT  Y2K - SALE-DATE WIDENED TO CCYYMMDD (9(08)) USING
003700*                   ACCEPT FROM DATE YYYYMMDD, REQUEST Y2K-014
003800*   02/11/2002 PFK  ADDED CUSTOMER EMAIL/PHONE AND PAYMENT METHOD TO
003900*                   THE REQUEST HEADER FOR THE RECEIPTS PROJECT
004000*   05/19/2004 PFK  WIDENED SI-QUANTITY TO S9(05) TO MATCH THE LINE
004100*                   RECORD LAYOUT
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400*-----------------------------------------------------------------
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.             MERCHANTS-3090.
004700 OBJECT-COMPUTER.             MERCHANTS-3090.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS VALID-REQUEST-TYPE IS "H" "D"
005100     UPSI-0 IS SALEUPD-RERUN-SWITCH.
005200*-----------------------------------------------------------------
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT  ITEM-FILE-IN
005600             ASSIGN TO ITEMMAST
005700             ORGANIZATION IS LINE SEQUENTIAL
005800             FILE STATUS IS WS-ITEM-STATUS.
005900
006000     SELECT  INVENTORY-FILE-IN
006100             ASSIGN TO INVCURR
006200             ORGANIZATION IS LINE SEQUENTIAL
006300             FILE STATUS IS WS-INVENT-IN-STATUS.
006400
006500     SELECT  INVENTORY-FILE-OUT
006600             ASSIGN TO INVUPDT
006700             ORGANIZATION IS LINE SEQUENTIAL
006800             FILE STATUS IS WS-INVENT-OUT-STATUS.
006900
007000     SELECT  SALE-REQUEST-FILE-IN
007100             ASSIGN TO SALEREQ
007200             ORGANIZATION IS LINE SEQUENTIAL
007300             FILE STATUS IS WS-REQUEST-STATUS.
007400
007500     SELECT  SALE-FILE-OUT
007600             ASSIGN TO SALENEW
007700             ORGANIZATION IS LINE SEQUENTIAL
007800             FILE STATUS IS WS-SALE-STATUS.
007900
008000     SELECT  SALE-ITEM-FILE-OUT
008100             ASSIGN TO SALINEW
008200             ORGANIZATION IS LINE SEQUENTIAL
008300             FILE STATUS IS WS-SALE-ITEM-STATUS.
008400
008500     SELECT  SALE-REJECT-FILE-OUT
008600             ASSIGN TO SALEREJS
008700             ORGANIZATION IS LINE SEQUENTIAL
008800             FILE STATUS IS WS-REJECT-STATUS.
008900******************************************************************
009000 DATA DIVISION.
009100*-----------------------------------------------------------------
009200 FILE SECTION.
009300 FD  ITEM-FILE-IN
009400     RECORD CONTAINS 170 CHARACTERS
009500     DATA RECORD IS ITEM-RECORD.
009600     COPY "C:\COPYBOOK\ITEMREC.CPY".
009700
009800 FD  INVENTORY-FILE-IN
009900     RECORD CONTAINS 58 CHARACTERS
010000     DATA RECORD IS INVENTORY-RECORD.
010100     COPY "C:\COPYBOOK\INVNTREC.CPY".
010200
010300 FD  INVENTORY-FILE-OUT
010400     RECORD CONTAINS 58 CHARACTERS
010500     DATA RECORD IS INVENTORY-RECORD-OUT.
010600 01  INVENTORY-RECORD-OUT                 PIC X(58).
010700
010800*-----------------------------------------------------------------
010900* SALE-REQUEST-RECORD - THE BATCH INPUT FOR THIS JOB.  ONE 'H'
011000* HEADER CARRIES THE STORE AND CUSTOMER INFORMATION FOR THE SALE;
011100* EACH FOLLOWING 'D' DETAIL CARRIES ONE REQUESTED LINE ITEM, IN THE
011200* ORDER THE LINE IS TO BE PRICED.  SR-DETAIL-DATA REDEFINES THE
011300* SAME BYTES AS SR-HEADER-DATA SO ONE RECORD LAYOUT SERVES BOTH.
011400*-----------------------------------------------------------------
011500 FD  SALE-REQUEST-FILE-IN
011600     RECORD CONTAINS 110 CHARACTERS
011700     DATA RECORD IS SALE-REQUEST-RECORD.
011800 01  SALE-REQUEST-RECORD.
011900     05  SR-REQUEST-TYPE                  PIC X(01).
012000         88  SR-IS-HEADER                     VALUE "H".
012100         88  SR-IS-DETAIL                     VALUE "D".
012200     05  SR-SALE-ID                       PIC 9(09).
012300     05  SR-HEADER-DATA.
012400         10  SR-STORE-ID                  PIC 9(09).
012500         10  SR-PAYMENT-METHOD            PIC X(14).
012600         10  SR-CUSTOMER-EMAIL            PIC X(60).
012700         10  SR-CUSTOMER-PHONE            PIC X(15).
012800     05  SR-DETAIL-DATA REDEFINES SR-HEADER-DATA.
012900         10  SR-ITEM-ID                   PIC 9(09).
013000         10  SR-QUANTITY                  PIC S9(05).
013100         10  FILLER                       PIC X(84).
013200     05  FILLER                           PIC X(02).
013300
013400 FD  SALE-FILE-OUT
013500     RECORD CONTAINS 145 CHARACTERS
013600     DATA RECORD IS SALE-RECORD.
013700     COPY "C:\COPYBOOK\SALEREC.CPY".
013800
013900 FD  SALE-ITEM-FILE-OUT
014000     RECORD CONTAINS 67 CHARACTERS
014100     DATA RECORD IS SALE-ITEM-RECORD.
014200     COPY "C:\COPYBOOK\SALIREC.CPY".
014300
014400 FD  SALE-REJECT-FILE-OUT
014500     RECORD CONTAINS 110 CHARACTERS
014600     DATA RECORD IS SALE-REJECT-RECORD.
014700 01  SALE-REJECT-RECORD                   PIC X(110).
014800*-----------------------------------------------------------------
014900 WORKING-STORAGE SECTION.
015000*-----------------------------------------------------------------
015100 01  WS-FILE-STATUSES.
015200     05  WS-ITEM-STATUS                   PIC X(02).
015300     05  WS-INVENT-IN-STATUS              PIC X(02).
015400     05  WS-INVENT-OUT-STATUS             PIC X(02).
015500     05  WS-REQUEST-STATUS                PIC X(02).
015600     05  WS-SALE-STATUS                   PIC X(02).
015700     05  WS-SALE-ITEM-STATUS              PIC X(02).
015800     05  WS-REJECT-STATUS                 PIC X(02).
015900
016000 01  WS-SWITCHES-AND-COUNTERS.
016100     05  ITEM-EOF-SW                      PIC X(01) VALUE "N".
016200         88  ITEM-EOF                         VALUE "Y".
016300     05  INVENT-EOF-SW                    PIC X(01) VALUE "N".
016400         88  INVENT-EOF                       VALUE "Y".
016500     05  REQUEST-EOF-SW                   PIC X(01) VALUE "N".
016600         88  REQUEST-EOF                      VALUE "Y".
016700     05  WS-ITEM-FOUND-SW                 PIC X(01) VALUE "N".
016800         88  WS-ITEM-FOUND                    VALUE "Y".
016900     05  WS-INVENT-FOUND-SW               PIC X(01) VALUE "N".
017000         88  WS-INVENT-FOUND                   VALUE "Y".
017100     05  WS-LINE-REJECT-SW                PIC X(01) VALUE "N".
017200         88  WS-LINE-REJECTED                  VALUE "Y".
017300     05  WS-SALE-REJECT-SW                PIC X(01) VALUE "N".
017400         88  WS-SALE-REJECTED                  VALUE "Y".
017500     05  WS-SALES-POSTED-CNT              PIC S9(07) COMP VALUE 0.
017600     05  WS-SALES-REJECTED-CNT            PIC S9(07) COMP VALUE 0.
017700     05  WS-LINES-POSTED-CNT              PIC S9(07) COMP VALUE 0.
017800     05  WS-INVENT-REWRITE-CNT            PIC S9(07) COMP VALUE 0.
017900
018000*-----------------------------------------------------------------
018100* ITEM PRICE TABLE - LOADED ONCE FROM THE ITEM MASTER SO EVERY SALE
018200* LINE CAN BE PRICED WITHOUT A RE-READ OF ITEM-FILE-IN.
018300*-----------------------------------------------------------------
018400 01  WS-ITEM-TABLE-COUNT                  PIC S9(05) COMP VALUE 0.
018500 01  WS-ITEM-PRICE-TABLE.
018600     05  WS-IP-ENTRY OCCURS 2000 TIMES INDEXED BY WS-IP-IDX.
018700         10  WS-IP-ITEM-ID                PIC 9(09).
018800         10  WS-IP-ITEM-PRICE             PIC S9(07)V99.
018900 01  WS-IP-ENTRY-R REDEFINES WS-ITEM-PRICE-TABLE
019000                                          PIC X(36000).
019100
019200*-----------------------------------------------------------------
019300* INVENTORY TABLE - THE WHOLE INVENTORY MASTER, LOADED AT OPEN TIME
019400* AND HELD HERE FOR THE LIFE OF THE RUN.  WS-IV-HOLD-QTY IS THE
019500* AMOUNT TENTATIVELY COMMITTED TO THE SALE GROUP CURRENTLY BEING
019600* EDITED - IT IS FOLDED INTO WS-IV-QUANTITY ONLY WHEN THE WHOLE
019700* GROUP PASSES, AND DISCARDED IF THE GROUP IS REJECTED.
019800*-----------------------------------------------------------------
019900 01  WS-INVENT-TABLE-COUNT                PIC S9(05) COMP VALUE 0.
020000 01  WS-INVENTORY-TABLE.
020100     05  WS-IV-ENTRY OCCURS 5000 TIMES INDEXED BY WS-IV-IDX.
020200         10  WS-IV-ITEM-ID                PIC 9(09).
020300         10  WS-IV-STORE-ID               PIC 9(09).
020400         10  WS-IV-QUANTITY               PIC S9(07) COMP.
020500         10  WS-IV-RESERVED-QTY           PIC S9(07) COMP.
020600         10  WS-IV-MIN-STOCK              PIC S9(07) COMP.
020700         10  WS-IV-MAX-STOCK              PIC S9(07) COMP.
020800         10  WS-IV-HOLD-QTY                PIC S9(07) COMP.
020900 01  WS-IV-ENTRY-R REDEFINES WS-INVENTORY-TABLE
021000                                          PIC X(190000).
021100
021200*-----------------------------------------------------------------
021300* ONE SALE GROUP'S STAGED LINES - BUILT WHILE THE DETAIL RECORDS ARE
021400* EDITED, POSTED AS A UNIT ONLY AFTER THE LAST LINE IN THE GROUP
021500* PASSES EDIT.
021600*-----------------------------------------------------------------
021700 01  WS-STAGE-LINE-COUNT                  PIC S9(03) COMP VALUE 0.
021800 01  WS-SALE-LINE-STAGE-TABLE.
021900     05  WS-SG-ENTRY OCCURS 50 TIMES INDEXED BY WS-SG-IDX.
022000         10  WS-SG-ITEM-ID                PIC 9(09).
022100         10  WS-SG-QUANTITY               PIC S9(05).
022200         10  WS-SG-UNIT-PRICE             PIC S9(07)V99.
022300         10  WS-SG-DISCOUNT               PIC S9(07)V99.
022400         10  WS-SG-TOTAL-PRICE            PIC S9(09)V99.
022500         10  WS-SG-INVENT-IDX             PIC S9(05) COMP.
022600 01  WS-SG-ENTRY-R REDEFINES WS-SALE-LINE-STAGE-TABLE
022700                                          PIC X(2350).
022800
022900*-----------------------------------------------------------------
023000* CURRENT SALE GROUP HEADER WORK AREA - CARRIED FORWARD FROM THE
023100* HEADER RECORD UNTIL THE GROUP IS POSTED OR REJECTED.
023200*-----------------------------------------------------------------
023300 01  WS-CURRENT-SALE-ID                   PIC 9(09) VALUE 0.
023400 01  WS-CURRENT-STORE-ID                  PIC 9(09) VALUE 0.
023500 01  WS-CURRENT-PAYMENT-METHOD            PIC X(14) VALUE SPACES.
023600 01  WS-CURRENT-CUSTOMER-EMAIL            PIC X(60) VALUE SPACES.
023700 01  WS-CURRENT-CUSTOMER-PHONE            PIC X(15) VALUE SPACES.
023800 01  WS-CURRENT-SALE-TOTAL                PIC S9(09)V99 VALUE 0.
023900 01  WS-TODAYS-DATE                       PIC 9(08) VALUE 0.
024000 01  WS-TODAYS-TIME                       PIC 9(06) VALUE 0.
024100
024200*-----------------------------------------------------------------
024300 01  WS-COMPUTE-VALUE-LINKAGE.
024400     05  WS-CV-QUANTITY                   PIC S9(05).
024500     05  WS-CV-UNIT-PRICE                 PIC S9(07)V99.
024600     05  WS-CV-DISCOUNT                   PIC S9(07)V99.
024700     05  WS-CV-LINE-VALUE                 PIC S9(09)V99.
024800 01  WS-COMPUTE-VALUE-LINKAGE-R REDEFINES WS-COMPUTE-VALUE-LINKAGE
024900                                          PIC X(34).
025000******************************************************************
025100 PROCEDURE DIVISION.
025200*-----------------------------------------------------------------
025300* MAIN LINE
025400*-----------------------------------------------------------------
025500 100-SALE-TRANSACTION-UPDATE.
025600     PERFORM 200-INITIATE-SALE-UPDATE.
025700     PERFORM 200-PROCEED-SALE-UPDATE
025800             UNTIL REQUEST-EOF.
025900     PERFORM 200-TERMINATE-SALE-UPDATE.
026000
026100     STOP RUN.
026200
026300******************************************************************
026400 200-INITIATE-SALE-UPDATE.
026500     PERFORM 300-OPEN-ALL-FILES.
026600     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
026700     ACCEPT   WS-TODAYS-DATE  FROM DATE YYYYMMDD.
026800     ACCEPT   WS-TODAYS-TIME  FROM TIME.
026900     PERFORM 300-LOAD-ITEM-PRICE-TABLE.
027000     PERFORM 300-LOAD-INVENTORY-TABLE.
027100     PERFORM 500-READ-SALE-REQUEST-FILE.
027200
027300*-----------------------------------------------------------------
027400* ONE CALL PROCESSES ONE WHOLE SALE GROUP - THE CURRENT HEADER
027500* RECORD AND EVERY DETAIL RECORD THAT FOLLOWS IT UP TO THE NEXT
027600* HEADER OR END OF FILE.
027700*-----------------------------------------------------------------
027800 200-PROCEED-SALE-UPDATE.
027900     PERFORM 300-PROCESS-ONE-SALE-GROUP.
028000
028100*-----------------------------------------------------------------
028200 200-TERMINATE-SALE-UPDATE.
028300     PERFORM 300-REWRITE-INVENTORY-FILE.
028400     PERFORM 300-CLOSE-ALL-FILES.
028500     PERFORM 300-DISPLAY-RUN-TOTALS.
028600
028700******************************************************************
028800 300-OPEN-ALL-FILES.
028900     OPEN    INPUT   ITEM-FILE-IN
029000             INPUT   INVENTORY-FILE-IN
029100             INPUT   SALE-REQUEST-FILE-IN
029200             OUTPUT  INVENTORY-FILE-OUT
029300             EXTEND  SALE-FILE-OUT
029400             EXTEND  SALE-ITEM-FILE-OUT
029500             OUTPUT  SALE-REJECT-FILE-OUT.
029600
029700*-----------------------------------------------------------------
029800 300-INITIALIZE-SWITCHES-AND-COUNTERS.
029900     INITIALIZE WS-SWITCHES-AND-COUNTERS.
030000
030100*-----------------------------------------------------------------
030200 300-LOAD-ITEM-PRICE-TABLE.
030300     PERFORM 500-READ-ITEM-FILE-IN.
030400     PERFORM 500-STORE-ITEM-PRICE-ENTRY
030500             UNTIL ITEM-EOF.
030600
030700*-----------------------------------------------------------------
030800 300-LOAD-INVENTORY-TABLE.
030900     PERFORM 500-READ-INVENT-FILE-IN.
031000     PERFORM 500-STORE-INVENTORY-ENTRY
031100             UNTIL INVENT-EOF.
031200
031300*-----------------------------------------------------------------
031400* THE GROUP CURRENTLY IN SALE-REQUEST-RECORD IS A HEADER (CHECKED
031500* BY THE CALLER BEFORE THIS PARAGRAPH IS ENTERED, AND BY
031600* 500-READ-SALE-REQUEST-FILE SKIPPING A STRAY DETAIL AT THE TOP OF
031700* FILE).  STAGE THE HEADER, EDIT EVERY DETAIL LINE THAT FOLLOWS,
031800* THEN POST OR REJECT THE WHOLE GROUP.
031900*-----------------------------------------------------------------
032000 300-PROCESS-ONE-SALE-GROUP.
032100     IF NOT SR-IS-HEADER
032200         PERFORM 500-READ-SALE-REQUEST-FILE
032300     ELSE
032400         PERFORM 400-STAGE-SALE-HEADER
032500         PERFORM 500-READ-SALE-REQUEST-FILE
032600         PERFORM 400-EDIT-ONE-SALE-LINE
032700                 UNTIL REQUEST-EOF OR SR-IS-HEADER
032800         IF WS-SALE-REJECTED
032900             PERFORM 400-REJECT-SALE-GROUP
033000         ELSE
033100             PERFORM 400-COMMIT-SALE-GROUP
033200         END-IF
033300     END-IF.
033400
033500*-----------------------------------------------------------------
033600 300-REWRITE-INVENTORY-FILE.
033700     PERFORM 500-WRITE-ONE-INVENTORY-RECORD
033800             VARYING WS-IV-IDX FROM 1 BY 1
033900             UNTIL WS-IV-IDX > WS-INVENT-TABLE-COUNT.
034000
034100*-----------------------------------------------------------------
034200 300-CLOSE-ALL-FILES.
034300     CLOSE   ITEM-FILE-IN
034400             INVENTORY-FILE-IN
034500             INVENTORY-FILE-OUT
034600             SALE-REQUEST-FILE-IN
034700             SALE-FILE-OUT
034800             SALE-ITEM-FILE-OUT
034900             SALE-REJECT-FILE-OUT.
035000
035100*-----------------------------------------------------------------
035200 300-DISPLAY-RUN-TOTALS.
035300     DISPLAY "SALE-TRANSACTION-UPDATE COMPLETE - SALES POSTED "
035400         WS-SALES-POSTED-CNT " REJECTED " WS-SALES-REJECTED-CNT
035500         " LINES POSTED " WS-LINES-POSTED-CNT.
035600
035700******************************************************************
035800 500-READ-ITEM-FILE-IN.
035900     READ ITEM-FILE-IN
036000         AT END      SET ITEM-EOF TO TRUE
036100     END-READ.
036200
036300*-----------------------------------------------------------------
036400 500-STORE-ITEM-PRICE-ENTRY.
036500     ADD 1 TO WS-ITEM-TABLE-COUNT.
036600     SET WS-IP-IDX TO WS-ITEM-TABLE-COUNT.
036700     MOVE IT-ITEM-ID    TO WS-IP-ITEM-ID (WS-IP-IDX).
036800     MOVE IT-ITEM-PRICE TO WS-IP-ITEM-PRICE (WS-IP-IDX).
036900     PERFORM 500-READ-ITEM-FILE-IN.
037000
037100*-----------------------------------------------------------------
037200 500-READ-INVENT-FILE-IN.
037300     READ INVENTORY-FILE-IN
037400         AT END      SET INVENT-EOF TO TRUE
037500     END-READ.
037600
037700*-----------------------------------------------------------------
037800 500-STORE-INVENTORY-ENTRY.
037900     ADD 1 TO WS-INVENT-TABLE-COUNT.
038000     SET WS-IV-IDX TO WS-INVENT-TABLE-COUNT.
038100     MOVE IN-ITEM-ID      TO WS-IV-ITEM-ID (WS-IV-IDX).
038200     MOVE IN-STORE-ID     TO WS-IV-STORE-ID (WS-IV-IDX).
038300     MOVE IN-QUANTITY     TO WS-IV-QUANTITY (WS-IV-IDX).
038400     MOVE IN-RESERVED-QTY TO WS-IV-RESERVED-QTY (WS-IV-IDX).
038500     MOVE IN-MIN-STOCK    TO WS-IV-MIN-STOCK (WS-IV-IDX).
038600     MOVE IN-MAX-STOCK    TO WS-IV-MAX-STOCK (WS-IV-IDX).
038700     MOVE 0               TO WS-IV-HOLD-QTY (WS-IV-IDX).
038800     PERFORM 500-READ-INVENT-FILE-IN.
038900
039000*-----------------------------------------------------------------
039100 500-WRITE-ONE-INVENTORY-RECORD.
039200     INITIALIZE INVENTORY-RECORD.
039300     MOVE WS-IV-ITEM-ID (WS-IV-IDX)      TO IN-ITEM-ID.
039400     MOVE WS-IV-STORE-ID (WS-IV-IDX)     TO IN-STORE-ID.
039500     MOVE WS-IV-QUANTITY (WS-IV-IDX)     TO IN-QUANTITY.
039600     MOVE WS-IV-RESERVED-QTY (WS-IV-IDX) TO IN-RESERVED-QTY.
039700     MOVE WS-IV-MIN-STOCK (WS-IV-IDX)    TO IN-MIN-STOCK.
039800     MOVE WS-IV-MAX-STOCK (WS-IV-IDX)    TO IN-MAX-STOCK.
039900     MOVE INVENTORY-RECORD TO INVENTORY-RECORD-OUT.
040000     WRITE INVENTORY-RECORD-OUT.
040100     ADD 1 TO WS-INVENT-REWRITE-CNT.
040200
040300*-----------------------------------------------------------------
040400 500-READ-SALE-REQUEST-FILE.
040500     READ SALE-REQUEST-FILE-IN
040600         AT END      SET REQUEST-EOF TO TRUE
040700     END-READ.
040800
040900******************************************************************
041000* STAGE THE HEADER FIELDS AND RESET THE GROUP WORK AREA FOR A NEW
041100* SALE.
041200*-----------------------------------------------------------------
041300 400-STAGE-SALE-HEADER.
041400     MOVE SR-SALE-ID              TO WS-CURRENT-SALE-ID.
041500     MOVE SR-STORE-ID             TO WS-CURRENT-STORE-ID.
041600     MOVE SR-PAYMENT-METHOD       TO WS-CURRENT-PAYMENT-METHOD.
041700     MOVE SR-CUSTOMER-EMAIL       TO WS-CURRENT-CUSTOMER-EMAIL.
041800     MOVE SR-CUSTOMER-PHONE       TO WS-CURRENT-CUSTOMER-PHONE.
041900     MOVE 0                       TO WS-CURRENT-SALE-TOTAL.
042000     MOVE 0                       TO WS-STAGE-LINE-COUNT.
042100     MOVE "N"                     TO WS-SALE-REJECT-SW.
042200
042300*-----------------------------------------------------------------
042400* EDIT ONE DETAIL LINE AGAINST THE ITEM AND INVENTORY TABLES.  A
042500* FAILURE HERE MARKS THE WHOLE GROUP REJECTED BUT EDITING CONTINUES
042600* THROUGH THE REMAINING LINES SO THE GROUP'S DETAIL RECORDS ARE ALL
042700* CONSUMED BEFORE THE NEXT HEADER IS READ.
042800*-----------------------------------------------------------------
042900 400-EDIT-ONE-SALE-LINE.
043000     PERFORM 600-FIND-ITEM-PRICE.
043100     IF NOT WS-ITEM-FOUND
043200         SET WS-SALE-REJECTED TO TRUE
043300     ELSE
043400         PERFORM 600-FIND-INVENTORY-ENTRY
043500         IF NOT WS-INVENT-FOUND
043600             SET WS-SALE-REJECTED TO TRUE
043700         ELSE
043800             PERFORM 600-EDIT-AVAILABLE-QUANTITY
043900         END-IF
044000     END-IF.
044100     PERFORM 500-READ-SALE-REQUEST-FILE.
044200
044300*-----------------------------------------------------------------
044400* ALL LINES IN THE GROUP PASSED EDIT - FOLD EACH STAGED LINE'S HOLD
044500* QUANTITY INTO THE LIVE INVENTORY TABLE, WRITE THE SALE HEADER AND
044600* ITS LINES, AND CLEAR THE HOLD QUANTITIES BACK TO ZERO.
044700*-----------------------------------------------------------------
044800 400-COMMIT-SALE-GROUP.
044900     PERFORM 500-POST-ONE-STAGED-LINE
045000             VARYING WS-SG-IDX FROM 1 BY 1
045100             UNTIL WS-SG-IDX > WS-STAGE-LINE-COUNT.
045200     PERFORM 500-WRITE-SALE-HEADER.
045300     ADD 1 TO WS-SALES-POSTED-CNT.
045400
045500*-----------------------------------------------------------------
045600* A LINE IN THE GROUP FAILED EDIT - DISCARD THE STAGED LINES AND
045700* THEIR HOLD QUANTITIES, WRITE THE WHOLE REQUEST TO THE REJECT FILE,
045800* NOTHING IS POSTED.
045900*-----------------------------------------------------------------
046000 400-REJECT-SALE-GROUP.
046100     PERFORM 500-CLEAR-ONE-STAGED-HOLD
046200             VARYING WS-SG-IDX FROM 1 BY 1
046300             UNTIL WS-SG-IDX > WS-STAGE-LINE-COUNT.
046400     MOVE SPACES TO SALE-REJECT-RECORD.
046500     STRING  "SALE ID " WS-CURRENT-SALE-ID " REJECTED"
046600             DELIMITED BY SIZE INTO SALE-REJECT-RECORD.
046700     WRITE SALE-REJECT-RECORD.
046800     ADD 1 TO WS-SALES-REJECTED-CNT.
046900
047000******************************************************************
047100 500-POST-ONE-STAGED-LINE.
047200     SET WS-IV-IDX TO WS-SG-INVENT-IDX (WS-SG-IDX).
047300     SUBTRACT WS-SG-QUANTITY (WS-SG-IDX)
047400             FROM WS-IV-QUANTITY (WS-IV-IDX).
047500     MOVE 0 TO WS-IV-HOLD-QTY (WS-IV-IDX).
047600     ADD WS-SG-TOTAL-PRICE (WS-SG-IDX) TO WS-CURRENT-SALE-TOTAL.
047700     PERFORM 500-WRITE-SALE-ITEM-LINE.
047800     ADD 1 TO WS-LINES-POSTED-CNT.
047900
048000*-----------------------------------------------------------------
048100 500-CLEAR-ONE-STAGED-HOLD.
048200     SET WS-IV-IDX TO WS-SG-INVENT-IDX (WS-SG-IDX).
048300     MOVE 0 TO WS-IV-HOLD-QTY (WS-IV-IDX).
048400
048500*-----------------------------------------------------------------
048600 500-WRITE-SALE-HEADER.
048700     INITIALIZE SALE-RECORD.
048800     MOVE WS-CURRENT-SALE-ID        TO SA-SALE-ID.
048900     MOVE WS-CURRENT-STORE-ID       TO SA-STORE-ID.
049000     MOVE WS-TODAYS-DATE            TO SA-SALE-DATE.
049100     MOVE WS-TODAYS-TIME            TO SA-SALE-TIME.
049200     MOVE WS-CURRENT-SALE-TOTAL     TO SA-SALE-TOTAL-AMOUNT.
049300     MOVE WS-CURRENT-PAYMENT-METHOD TO SA-PAYMENT-METHOD.
049400     MOVE WS-CURRENT-CUSTOMER-EMAIL TO SA-CUSTOMER-EMAIL.
049500     MOVE WS-CURRENT-CUSTOMER-PHONE TO SA-CUSTOMER-PHONE.
049600     MOVE WS-STAGE-LINE-COUNT       TO SA-SALE-ITEM-COUNT.
049700     WRITE SALE-RECORD.
049800
049900*-----------------------------------------------------------------
050000 500-WRITE-SALE-ITEM-LINE.
050100     INITIALIZE SALE-ITEM-RECORD.
050200     MOVE WS-CURRENT-SALE-ID             TO SI-SALE-ID.
050300     MOVE WS-SG-ITEM-ID (WS-SG-IDX)      TO SI-ITEM-ID.
050400     MOVE WS-SG-QUANTITY (WS-SG-IDX)     TO SI-QUANTITY.
050500     MOVE WS-SG-UNIT-PRICE (WS-SG-IDX)   TO SI-UNIT-PRICE.
050600     MOVE WS-SG-DISCOUNT (WS-SG-IDX)     TO SI-DISCOUNT.
050700     MOVE WS-SG-TOTAL-PRICE (WS-SG-IDX)  TO SI-TOTAL-PRICE.
050800     SET SI-LINE-ACTIVE TO TRUE.
050900     WRITE SALE-ITEM-RECORD.
051000
051100******************************************************************
051200* THE VARYING CLAUSE STEPS THE INDEX PAST THE MATCHED ENTRY BEFORE
051300* THE UNTIL TEST STOPS THE LOOP, SO THE INDEX IS BACKED UP ONE
051400* POSITION WHEN A MATCH IS FOUND.
051500*-----------------------------------------------------------------
051600 600-FIND-ITEM-PRICE.
051700     MOVE "N" TO WS-ITEM-FOUND-SW.
051800     PERFORM 700-TEST-ONE-ITEM-PRICE-ENTRY
051900             VARYING WS-IP-IDX FROM 1 BY 1
052000             UNTIL WS-IP-IDX > WS-ITEM-TABLE-COUNT
052100             OR WS-ITEM-FOUND.
052200     IF WS-ITEM-FOUND
052300         SET WS-IP-IDX DOWN BY 1
052400     END-IF.
052500
052600*-----------------------------------------------------------------
052700 700-TEST-ONE-ITEM-PRICE-ENTRY.
052800     IF WS-IP-ITEM-ID (WS-IP-IDX) = SR-ITEM-ID
052900         MOVE "Y" TO WS-ITEM-FOUND-SW
053000     END-IF.
053100
053200*-----------------------------------------------------------------
053300* SEE THE NOTE ABOVE 600-FIND-ITEM-PRICE - THE INDEX IS BACKED UP
053400* ONE POSITION WHEN A MATCH IS FOUND, FOR THE SAME REASON.
053500*-----------------------------------------------------------------
053600 600-FIND-INVENTORY-ENTRY.
053700     MOVE "N" TO WS-INVENT-FOUND-SW.
053800     PERFORM 700-TEST-ONE-INVENTORY-ENTRY
053900             VARYING WS-IV-IDX FROM 1 BY 1
054000             UNTIL WS-IV-IDX > WS-INVENT-TABLE-COUNT
054100             OR WS-INVENT-FOUND.
054200     IF WS-INVENT-FOUND
054300         SET WS-IV-IDX DOWN BY 1
054400     END-IF.
054500
054600*-----------------------------------------------------------------
054700 700-TEST-ONE-INVENTORY-ENTRY.
054800     IF WS-IV-ITEM-ID (WS-IV-IDX) = SR-ITEM-ID
054900             AND WS-IV-STORE-ID (WS-IV-IDX) = WS-CURRENT-STORE-ID
055000         MOVE "Y" TO WS-INVENT-FOUND-SW
055100     END-IF.
055200
055300*-----------------------------------------------------------------
055400* AVAILABLE QUANTITY FOR A SALE IS THE ON-HAND QUANTITY LESS ANY
055500* AMOUNT ALREADY PUT ON HOLD BY AN EARLIER LINE IN THIS SAME GROUP -
055600* NOT REDUCED BY THE RESERVED BUCKET, WHICH ONLY AFFECTS REMOVE AND
055700* RESERVE TRANSACTIONS ON INVENTORY-TRANSACTION.  WS-IV-IDX IS LEFT
055800* POINTING AT THE MATCHED ENTRY BY 600-FIND-INVENTORY-ENTRY ABOVE.
055900*-----------------------------------------------------------------
056000 600-EDIT-AVAILABLE-QUANTITY.
056100     COMPUTE WS-CV-QUANTITY =
056200             WS-IV-QUANTITY (WS-IV-IDX) - WS-IV-HOLD-QTY (WS-IV-IDX).
056300     IF WS-CV-QUANTITY < SR-QUANTITY
056400         SET WS-SALE-REJECTED TO TRUE
056500     ELSE
056600         ADD SR-QUANTITY TO WS-IV-HOLD-QTY (WS-IV-IDX)
056700         PERFORM 600-PRICE-ONE-SALE-LINE
056800     END-IF.
056900
057000*-----------------------------------------------------------------
057100* PRICE THE LINE THROUGH THE SHOP'S SHARED COMPUTE-VALUE SUBPROGRAM
057200* (QUANTITY TIMES UNIT PRICE, LESS A FLAT DISCOUNT - ZERO HERE, THE
057300* REQUEST FILE CARRIES NO DISCOUNT) AND STAGE THE RESULT.
057400*-----------------------------------------------------------------
057500 600-PRICE-ONE-SALE-LINE.
057600     ADD  1 TO WS-STAGE-LINE-COUNT.
057700     SET  WS-SG-IDX TO WS-STAGE-LINE-COUNT.
057800     MOVE SR-ITEM-ID TO WS-SG-ITEM-ID (WS-SG-IDX).
057900     MOVE SR-QUANTITY TO WS-SG-QUANTITY (WS-SG-IDX).
058000     MOVE WS-IP-ITEM-PRICE (WS-IP-IDX)
058100             TO WS-SG-UNIT-PRICE (WS-SG-IDX).
058200     MOVE 0 TO WS-SG-DISCOUNT (WS-SG-IDX).
058300     SET  WS-SG-INVENT-IDX (WS-SG-IDX) TO WS-IV-IDX.
058400     MOVE WS-SG-QUANTITY (WS-SG-IDX)   TO WS-CV-QUANTITY.
058500     MOVE WS-SG-UNIT-PRICE (WS-SG-IDX) TO WS-CV-UNIT-PRICE.
058600     MOVE WS-SG-DISCOUNT (WS-SG-IDX)   TO WS-CV-DISCOUNT.
058700     CALL "COMPUTE-VALUE" USING WS-COMPUTE-VALUE-LINKAGE.
058800     MOVE WS-CV-LINE-VALUE TO WS-SG-TOTAL-PRICE (WS-SG-IDX).
