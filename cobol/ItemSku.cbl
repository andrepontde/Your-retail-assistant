000100******************************************************************
000200* THIS PROGRAM ASSIGNS SKU AND UPC CODES TO CATALOG ITEMS THAT DO
000300* NOT YET HAVE THEM, THEN INITIALIZES A ZERO-QUANTITY INVENTORY
000400* RECORD FOR EVERY ITEM/STORE PAIR THAT DOES NOT ALREADY HAVE ONE -
000500* THE USUAL FIRST STEP OF THE NIGHTLY STREAM WHEN NEW ITEMS HAVE
000600* BEEN ADDED TO THE CATALOG DURING THE DAY.
000700*
000800* SECTION 1 LOADS THE ENTIRE ITEM MASTER INTO A WORKING-STORAGE
000900* TABLE, ASSIGNS SKU/UPC VALUES TO ANY ENTRY NOT ALREADY MARKED
001000* ASSIGNED, AND REWRITES THE ITEM MASTER FROM THE TABLE.  SECTION 2
001100* LOADS THE STORE MASTER AND THE EXISTING INVENTORY KEYS, THEN
001200* WRITES A ZERO-STOCK INVENTORY RECORD FOR EVERY ITEM/STORE PAIR
001300* STILL MISSING ONE.  A SORT STEP AHEAD OF TONIGHT'S INVENTORY-
001400* TRANSACTION RUN RESEQUENCES THE RESULT BACK INTO ITEM-ID/STORE-ID
001500* ORDER.
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.                 ITEM-SKU-GENERATION.
001900 AUTHOR.                     R J HANRATTY.
002000 INSTALLATION.               MERCHANTS DATA CENTER.
002100 DATE-WRITTEN.               MARCH 2, 1989.
002200 DATE-COMPILED.
002300 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
002400*-----------------------------------------------------------------
002500* CHANGE LOG
002600*   03/02/1989 RJH  ORIGINAL PROGRAM - ADAPTED FROM THE SEQUENTIAL-
002700*                   TO-INDEXED CONVERSION JOB TO BUILD SKU AND UPC
002800*                   CODES FOR THE NEW CATALOG ITEM PROJECT
002900*   09/14/1991 RJH  ADDED BRAND/VARIANT CODE DERIVATION FOR THE
003000*                   MULTI-VARIANT SKU PROJECT
003100*   01/08/1993 KDB  SEQUENCE SUFFIX NOW SCANS THE WHOLE ITEM TABLE
003200*                   FOR THE PREFIX INSTEAD OF A SEPARATE SEQUENCE
003300*                   FILE - REQUEST 9305
003400*   11/30/1995 KDB  ADDED SECTION 2 - ZERO-STOCK INITIALIZATION OF
003500*                   NEW ITEMS ACROSS ALL STORES, REQUEST 9549
003600*   06/30/1998 DLT  Y2K - WS-UPC-DATE-PART RETAINS YYMMDD FROM
003700*                   ACCEPT FROM DATE; REVIEWED, NO CENTURY STORED
003800*                   OR COMPARED ON THIS FILE, NO CHANGE REQUIRED
003900*   02/11/2002 PFK  ADDED SKU FORMAT EDIT BEFORE THE REWRITE, REQUEST
004000*                   0218 - A MALFORMED SKU IS LOGGED, NOT ABENDED
004100*   03/14/2003 SLW  CASE-FOLDED CATEGORY/BRAND/VARIANT TEXT BEFORE THE
004200*                   KEYWORD LOOKUP AND THE FALLBACK CLEAN-AND-TRUNCATE
004300*                   ROUTINE - CATALOG DATA ENTRY DOES NOT ALWAYS KEY
004400*                   CATEGORY AND BRAND IN UPPER CASE, REQUEST 0241
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700*-----------------------------------------------------------------
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.             MERCHANTS-3090.
005000 OBJECT-COMPUTER.             MERCHANTS-3090.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     UPSI-0 IS ITEMSKU-RERUN-SWITCH.
005400*-----------------------------------------------------------------
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT  ITEM-FILE-IN
005800             ASSIGN TO ITEMMAST
005900             ORGANIZATION IS LINE SEQUENTIAL
006000             FILE STATUS IS WS-ITEM-IN-STATUS.
006100
006200     SELECT  ITEM-FILE-OUT
006300             ASSIGN TO ITEMNEW
006400             ORGANIZATION IS LINE SEQUENTIAL
006500             FILE STATUS IS WS-ITEM-OUT-STATUS.
006600
006700     SELECT  STORE-FILE-IN
006800             ASSIGN TO STOREMAS
006900             ORGANIZATION IS LINE SEQUENTIAL
007000             FILE STATUS IS WS-STORE-STATUS.
007100
007200     SELECT  INVENTORY-FILE-IN
007300             ASSIGN TO INVMAST
007400             ORGANIZATION IS LINE SEQUENTIAL
007500             FILE STATUS IS WS-INVENT-IN-STATUS.
007600
007700     SELECT  INVENTORY-FILE-OUT
007800             ASSIGN TO INVOLD
007900             ORGANIZATION IS LINE SEQUENTIAL
008000             FILE STATUS IS WS-INVENT-OUT-STATUS.
008100******************************************************************
008200 DATA DIVISION.
008300*-----------------------------------------------------------------
008400 FILE SECTION.
008500 FD  ITEM-FILE-IN
008600     RECORD CONTAINS 170 CHARACTERS
008700     DATA RECORD IS ITEM-RECORD.
008800     COPY "C:\COPYBOOK\ITEMREC.CPY".
008900
009000 FD  ITEM-FILE-OUT
009100     RECORD CONTAINS 170 CHARACTERS
009200     DATA RECORD IS ITEM-RECORD-OUT.
009300 01  ITEM-RECORD-OUT                     PIC X(170).
009400
009500 FD  STORE-FILE-IN
009600     RECORD CONTAINS 204 CHARACTERS
009700     DATA RECORD IS STORE-RECORD.
009800     COPY "C:\COPYBOOK\STORREC.CPY".
009900
010000 FD  INVENTORY-FILE-IN
010100     RECORD CONTAINS 58 CHARACTERS
010200     DATA RECORD IS INVENTORY-RECORD.
010300     COPY "C:\COPYBOOK\INVNTREC.CPY".
010400
010500 FD  INVENTORY-FILE-OUT
010600     RECORD CONTAINS 58 CHARACTERS
010700     DATA RECORD IS INVENTORY-RECORD-OUT.
010800 01  INVENTORY-RECORD-OUT                PIC X(58).
010900*-----------------------------------------------------------------
011000 WORKING-STORAGE SECTION.
011100*-----------------------------------------------------------------
011200 01  WS-FILE-STATUSES.
011300     05  WS-ITEM-IN-STATUS                PIC X(02).
011400     05  WS-ITEM-OUT-STATUS               PIC X(02).
011500     05  WS-STORE-STATUS                  PIC X(02).
011600     05  WS-INVENT-IN-STATUS              PIC X(02).
011700     05  WS-INVENT-OUT-STATUS             PIC X(02).
011800
011900 01  WS-SWITCHES-AND-COUNTERS.
012000     05  ITEM-EOF-SW                      PIC X(01) VALUE "N".
012100         88  ITEM-EOF                          VALUE "Y".
012200     05  STORE-EOF-SW                     PIC X(01) VALUE "N".
012300         88  STORE-EOF                         VALUE "Y".
012400     05  INVENT-EOF-SW                    PIC X(01) VALUE "N".
012500         88  INVENT-EOF                        VALUE "Y".
012600     05  WS-PREFIX-FOUND-SW               PIC X(01) VALUE "N".
012700         88  WS-PREFIX-FOUND                   VALUE "Y".
012800     05  WS-PAIR-FOUND-SW                 PIC X(01) VALUE "N".
012900         88  WS-PAIR-FOUND                      VALUE "Y".
013000     05  WS-SKU-ASSIGNED-CNT              PIC S9(05) COMP VALUE 0.
013100     05  WS-UPC-ASSIGNED-CNT              PIC S9(05) COMP VALUE 0.
013200     05  WS-SKU-INVALID-CNT               PIC S9(05) COMP VALUE 0.
013300     05  WS-ITEMS-WRITTEN-CNT             PIC S9(05) COMP VALUE 0.
013400     05  WS-INVENT-COPIED-CNT             PIC S9(05) COMP VALUE 0.
013500     05  WS-INVENT-CREATED-CNT            PIC S9(05) COMP VALUE 0.
013600
013700*-----------------------------------------------------------------
013800* CATEGORY KEYWORD TABLE - BUILT AS A BLOCK OF FILLER LITERALS AND
013900* REDEFINED AS A SEARCHABLE TABLE, THE SAME WAY THE SHOP LAYS OUT
014000* THE WEEKDAY TABLE ON THE STOCK-STATUS REPORT.  EACH 15-CHARACTER
014100* ENTRY IS A 10-CHARACTER KEYWORD, A 2-DIGIT KEYWORD LENGTH, AND THE
014200* 3-LETTER CATEGORY CODE IT MAPS TO.
014300*-----------------------------------------------------------------
014400 01  WS-CATEGORY-DATA.
014500     05  FILLER              PIC X(15) VALUE "ELECTRONIC10ELE".
014600     05  FILLER              PIC X(15) VALUE "TECH      04ELE".
014700     05  FILLER              PIC X(15) VALUE "CLOTH     05CLO".
014800     05  FILLER              PIC X(15) VALUE "APPAREL   07CLO".
014900     05  FILLER              PIC X(15) VALUE "FOOD      04FOO".
015000     05  FILLER              PIC X(15) VALUE "BEVERAGE  08FOO".
015100     05  FILLER              PIC X(15) VALUE "BOOK      04BOO".
015200     05  FILLER              PIC X(15) VALUE "MEDIA     05BOO".
015300     05  FILLER              PIC X(15) VALUE "HOME      04HOM".
015400     05  FILLER              PIC X(15) VALUE "FURNITURE 09HOM".
015500     05  FILLER              PIC X(15) VALUE "SPORT     05SPO".
015600     05  FILLER              PIC X(15) VALUE "FITNESS   07SPO".
015700     05  FILLER              PIC X(15) VALUE "BEAUTY    06BEA".
015800     05  FILLER              PIC X(15) VALUE "COSMETIC  08BEA".
015900     05  FILLER              PIC X(15) VALUE "AUTO      04AUT".
016000     05  FILLER              PIC X(15) VALUE "CAR       03AUT".
016100     05  FILLER              PIC X(15) VALUE "TOY       03TOY".
016200     05  FILLER              PIC X(15) VALUE "GAME      04TOY".
016300     05  FILLER              PIC X(15) VALUE "TOOL      04TOL".
016400     05  FILLER              PIC X(15) VALUE "HARDWARE  08TOL".
016500 01  WS-CATEGORY-TABLE REDEFINES WS-CATEGORY-DATA.
016600     05  WS-CAT-ENTRY                     OCCURS 20 TIMES
016700                                           INDEXED BY WS-CAT-IDX.
016800         10  WS-CAT-KEYWORD               PIC X(10).
016900         10  WS-CAT-KEYWORD-LEN           PIC 9(02).
017000         10  WS-CAT-CODE                  PIC X(03).
017100
017200*-----------------------------------------------------------------
017300* BRAND KEYWORD TABLE - SAME LAYOUT TECHNIQUE AS THE CATEGORY TABLE.
017400*-----------------------------------------------------------------
017500 01  WS-BRAND-DATA.
017600     05  FILLER              PIC X(15) VALUE "SAMSUNG   07SAM".
017700     05  FILLER              PIC X(15) VALUE "APPLE     05APP".
017800     05  FILLER              PIC X(15) VALUE "NIKE      04NIK".
017900     05  FILLER              PIC X(15) VALUE "ADIDAS    06ADI".
018000     05  FILLER              PIC X(15) VALUE "SONY      04SON".
018100     05  FILLER              PIC X(15) VALUE "MICROSOFT 09MIC".
018200     05  FILLER              PIC X(15) VALUE "GOOGLE    06GOO".
018300     05  FILLER              PIC X(15) VALUE "COCA      04COK".
018400     05  FILLER              PIC X(15) VALUE "PEPSI     05PEP".
018500 01  WS-BRAND-TABLE REDEFINES WS-BRAND-DATA.
018600     05  WS-BRAND-ENTRY                   OCCURS 9 TIMES
018700                                           INDEXED BY WS-BRAND-IDX.
018800         10  WS-BRAND-KEYWORD             PIC X(10).
018900         10  WS-BRAND-KEYWORD-LEN         PIC 9(02).
019000         10  WS-BRD-CODE                  PIC X(03).
019100
019200*-----------------------------------------------------------------
019300* ITEM TABLE - THE ENTIRE ITEM MASTER IS LOADED HERE FOR THE RUN SO
019400* THE SEQUENCE-SUFFIX SCAN IN SECTION 1 CAN SEE EVERY ITEM, NOT JUST
019500* THE ONES READ SO FAR.
019600*-----------------------------------------------------------------
019700 01  WS-ITEM-TABLE-AREA.
019800     05  WS-ITEM-TABLE-COUNT              PIC S9(05) COMP VALUE 0.
019900     05  WS-ITEM-ENTRY OCCURS 500 TIMES INDEXED BY WS-ITEM-IDX.
020000         10  WS-IT-ITEM-ID                PIC 9(09).
020100         10  WS-IT-ITEM-NAME               PIC X(40).
020200         10  WS-IT-ITEM-CATEGORY           PIC X(20).
020300         10  WS-IT-ITEM-PRICE              PIC S9(07)V99.
020400         10  WS-IT-ITEM-SKU                PIC X(20).
020500         10  WS-IT-ITEM-UPC                PIC X(12).
020600         10  WS-IT-ITEM-BRAND              PIC X(20).
020700         10  WS-IT-ITEM-VARIANT            PIC X(20).
020800         10  WS-IT-SKU-ASSIGNED-SW         PIC X(01).
020900         10  WS-IT-UPC-ASSIGNED-SW         PIC X(01).
021000
021100*-----------------------------------------------------------------
021200* STORE TABLE AND THE TABLE OF ITEM/STORE PAIRS THAT ALREADY HAVE
021300* AN INVENTORY RECORD - BOTH LOADED ONCE FOR SECTION 2.
021400*-----------------------------------------------------------------
021500 01  WS-STORE-TABLE-AREA.
021600     05  WS-STORE-TABLE-COUNT             PIC S9(05) COMP VALUE 0.
021700     05  WS-STORE-ENTRY OCCURS 200 TIMES INDEXED BY WS-STORE-IDX.
021800         10  WS-ST-STORE-ID                PIC 9(09).
021900
022000 01  WS-INVENTORY-KEY-TABLE-AREA.
022100     05  WS-INVKEY-TABLE-COUNT            PIC S9(05) COMP VALUE 0.
022200     05  WS-INVKEY-ENTRY OCCURS 2000 TIMES INDEXED BY WS-INVKEY-IDX.
022300         10  WS-IK-ITEM-ID                 PIC 9(09).
022400         10  WS-IK-STORE-ID                PIC 9(09).
022500
022600*-----------------------------------------------------------------
022700* SKU BUILD WORK AREA.
022800*-----------------------------------------------------------------
022900 01  WS-SKU-WORK-FIELDS.
023000     05  WS-CATEGORY-CODE                 PIC X(03) VALUE SPACES.
023100     05  WS-BRAND-CODE                    PIC X(03) VALUE SPACES.
023200     05  WS-VARIANT-CODE                  PIC X(06) VALUE SPACES.
023300     05  WS-SKU-PREFIX                    PIC X(17) VALUE SPACES.
023400     05  WS-SKU-PTR                       PIC S9(03) COMP VALUE 1.
023500     05  WS-SKU-PREFIX-LEN                PIC S9(03) COMP VALUE 0.
023600     05  WS-NEXT-SEQ-NUM                  PIC S9(05) COMP VALUE 0.
023700     05  WS-HIGH-SEQ-NUM                  PIC S9(05) COMP VALUE 0.
023800     05  WS-NEXT-SEQ-DISPLAY               PIC 9(03).
023900     05  WS-CLEAN-SOURCE                  PIC X(20) VALUE SPACES.
024000     05  WS-CLEAN-RESULT                  PIC X(20) VALUE SPACES.
024100     05  WS-CLEAN-SUB                     PIC S9(02) COMP VALUE 0.
024200     05  WS-CLEAN-OUT-SUB                 PIC S9(02) COMP VALUE 0.
024300     05  WS-CLEAN-MAX-LEN                 PIC S9(02) COMP VALUE 0.
024400     05  WS-ONE-CHARACTER                 PIC X(01) VALUE SPACE.
024500     05  WS-KEYWORD-TALLY                 PIC S9(03) COMP VALUE 0.
024600     05  WS-SEQ-SCAN-VALUE                PIC 9(03) VALUE 0.
024700     05  WS-SKU-EDIT-OK-SW                PIC X(01) VALUE "Y".
024800         88  WS-SKU-FORMAT-OK                   VALUE "Y".
024900     05  WS-SKU-LEN                       PIC S9(02) COMP VALUE 0.
025000     05  WS-SKU-SCAN-SUB                  PIC S9(02) COMP VALUE 0.
025100     05  WS-SKU-SEG-START                 PIC S9(02) COMP VALUE 0.
025200     05  WS-SKU-SEG-END                   PIC S9(02) COMP VALUE 0.
025300     05  WS-SKU-CHAR-CLASS                PIC X(01) VALUE SPACE.
025400         88  WS-SKU-CLASS-IS-ALPHA              VALUE "A".
025500         88  WS-SKU-CLASS-IS-DIGIT              VALUE "9".
025600         88  WS-SKU-CLASS-IS-ALPHANUMERIC       VALUE "X".
025700
025800*-----------------------------------------------------------------
025900* UPC BUILD WORK AREA - THE PAYLOAD IS DERIVED FROM TODAY'S DATE AND
026000* TIME-OF-DAY PLUS THE ITEM'S POSITION IN THE TABLE SO NO TWO ITEMS
026100* ASSIGNED IN THE SAME RUN CAN COLLIDE, EVEN WHEN THE CLOCK TICKS
026200* ONLY TO HUNDREDTHS OF A SECOND.
026300*-----------------------------------------------------------------
026400 01  WS-UPC-TIMESTAMP.
026500     05  WS-UPC-DATE-PART                 PIC 9(06).
026600     05  WS-UPC-TIME-PART                 PIC 9(08).
026700 01  WS-UPC-TIMESTAMP-R REDEFINES WS-UPC-TIMESTAMP
026800                                           PIC 9(14).
026900 01  WS-UPC-WORK-FIELDS.
027000     05  WS-UPC-PAYLOAD                   PIC 9(11) VALUE 0.
027100     05  WS-UPC-PAYLOAD-R REDEFINES WS-UPC-PAYLOAD.
027200         10  WS-UPC-DIGIT OCCURS 11 TIMES PIC 9(01).
027300     05  WS-UPC-ODD-SUM                   PIC S9(05) COMP VALUE 0.
027400     05  WS-UPC-EVEN-SUM                  PIC S9(05) COMP VALUE 0.
027500     05  WS-UPC-TOTAL                     PIC S9(05) COMP VALUE 0.
027600     05  WS-UPC-REMAINDER                 PIC S9(05) COMP VALUE 0.
027700     05  WS-UPC-QUOTIENT                  PIC S9(05) COMP VALUE 0.
027800     05  WS-UPC-CHECK-DIGIT               PIC 9(01) VALUE 0.
027900     05  WS-UPC-SUB                       PIC S9(02) COMP VALUE 0.
028000     05  WS-UPC-ITEM-IDX-NUM              PIC S9(05) COMP VALUE 0.
028100     05  WS-UPC-BUILD                     PIC X(12) VALUE SPACES.
028200     05  WS-UPC-BUILD-R REDEFINES WS-UPC-BUILD.
028300         10  WS-UPC-BUILD-PAYLOAD         PIC 9(11).
028400         10  WS-UPC-BUILD-CHECK           PIC 9(01).
028500******************************************************************
028600 PROCEDURE DIVISION.
028700*-----------------------------------------------------------------
028800* MAIN LINE
028900*-----------------------------------------------------------------
029000 100-ITEM-SKU-GENERATION.
029100     PERFORM 200-ASSIGN-SKU-AND-UPC-CODES.
029200     PERFORM 200-INITIALIZE-STORE-STOCK.
029300
029400     STOP RUN.
029500
029600******************************************************************
029700* SECTION 1 - LOAD THE ITEM MASTER, ASSIGN SKU AND UPC CODES TO
029800* EVERY ENTRY NOT ALREADY MARKED ASSIGNED, AND REWRITE THE MASTER.
029900*-----------------------------------------------------------------
030000 200-ASSIGN-SKU-AND-UPC-CODES.
030100     PERFORM 300-LOAD-ITEM-TABLE.
030200     PERFORM 400-ASSIGN-ONE-ITEM-SKU-AND-UPC
030300             VARYING WS-ITEM-IDX FROM 1 BY 1
030400             UNTIL WS-ITEM-IDX > WS-ITEM-TABLE-COUNT.
030500     PERFORM 300-WRITE-ITEM-FILE-OUT.
030600
030700*-----------------------------------------------------------------
030800 300-LOAD-ITEM-TABLE.
030900     OPEN    INPUT   ITEM-FILE-IN.
031000     PERFORM 500-READ-ITEM-FILE-IN.
031100     PERFORM 500-STORE-ITEM-TABLE-ENTRY
031200             UNTIL ITEM-EOF.
031300     CLOSE   ITEM-FILE-IN.
031400
031500*-----------------------------------------------------------------
031600 300-WRITE-ITEM-FILE-OUT.
031700     OPEN    OUTPUT  ITEM-FILE-OUT.
031800     PERFORM 500-WRITE-ONE-ITEM-RECORD
031900             VARYING WS-ITEM-IDX FROM 1 BY 1
032000             UNTIL WS-ITEM-IDX > WS-ITEM-TABLE-COUNT.
032100     CLOSE   ITEM-FILE-OUT.
032200     DISPLAY "ITEM-SKU-GENERATION SKU - ASSIGNED " WS-SKU-ASSIGNED-CNT
032300         " UPC - ASSIGNED " WS-UPC-ASSIGNED-CNT
032400         " FORMAT ERRORS " WS-SKU-INVALID-CNT
032500         " ITEMS WRITTEN " WS-ITEMS-WRITTEN-CNT.
032600
032700*-----------------------------------------------------------------
032800 500-READ-ITEM-FILE-IN.
032900     READ ITEM-FILE-IN
033000         AT END      SET ITEM-EOF TO TRUE
033100     END-READ.
033200
033300*-----------------------------------------------------------------
033400 500-STORE-ITEM-TABLE-ENTRY.
033500     ADD 1 TO WS-ITEM-TABLE-COUNT.
033600     SET WS-ITEM-IDX TO WS-ITEM-TABLE-COUNT.
033700     MOVE IT-ITEM-ID        TO WS-IT-ITEM-ID (WS-ITEM-IDX).
033800     MOVE IT-ITEM-NAME      TO WS-IT-ITEM-NAME (WS-ITEM-IDX).
033900     MOVE IT-ITEM-CATEGORY  TO WS-IT-ITEM-CATEGORY (WS-ITEM-IDX).
034000     MOVE IT-ITEM-PRICE     TO WS-IT-ITEM-PRICE (WS-ITEM-IDX).
034100     MOVE IT-ITEM-SKU       TO WS-IT-ITEM-SKU (WS-ITEM-IDX).
034200     MOVE IT-ITEM-UPC       TO WS-IT-ITEM-UPC (WS-ITEM-IDX).
034300     MOVE IT-ITEM-BRAND     TO WS-IT-ITEM-BRAND (WS-ITEM-IDX).
034400     MOVE IT-ITEM-VARIANT   TO WS-IT-ITEM-VARIANT (WS-ITEM-IDX).
034500     MOVE IT-SKU-ASSIGNED-SW TO WS-IT-SKU-ASSIGNED-SW (WS-ITEM-IDX).
034600     MOVE IT-UPC-ASSIGNED-SW TO WS-IT-UPC-ASSIGNED-SW (WS-ITEM-IDX).
034700     PERFORM 500-READ-ITEM-FILE-IN.
034800
034900*-----------------------------------------------------------------
035000 500-WRITE-ONE-ITEM-RECORD.
035100     MOVE WS-IT-ITEM-ID (WS-ITEM-IDX)       TO IT-ITEM-ID.
035200     MOVE WS-IT-ITEM-NAME (WS-ITEM-IDX)     TO IT-ITEM-NAME.
035300     MOVE WS-IT-ITEM-CATEGORY (WS-ITEM-IDX) TO IT-ITEM-CATEGORY.
035400     MOVE WS-IT-ITEM-PRICE (WS-ITEM-IDX)    TO IT-ITEM-PRICE.
035500     MOVE WS-IT-ITEM-SKU (WS-ITEM-IDX)      TO IT-ITEM-SKU.
035600     MOVE WS-IT-ITEM-UPC (WS-ITEM-IDX)      TO IT-ITEM-UPC.
035700     MOVE WS-IT-ITEM-BRAND (WS-ITEM-IDX)    TO IT-ITEM-BRAND.
035800     MOVE WS-IT-ITEM-VARIANT (WS-ITEM-IDX)  TO IT-ITEM-VARIANT.
035900     MOVE WS-IT-SKU-ASSIGNED-SW (WS-ITEM-IDX)
036000                                             TO IT-SKU-ASSIGNED-SW.
036100     MOVE WS-IT-UPC-ASSIGNED-SW (WS-ITEM-IDX)
036200                                             TO IT-UPC-ASSIGNED-SW.
036300     MOVE ITEM-RECORD                       TO ITEM-RECORD-OUT.
036400     WRITE ITEM-RECORD-OUT.
036500     ADD 1 TO WS-ITEMS-WRITTEN-CNT.
036600
036700*-----------------------------------------------------------------
036800* ONE ITEM TABLE ENTRY - SKU FIRST (IT DEPENDS ON THE TABLE BEING
036900* FULLY LOADED SO THE SEQUENCE SCAN CAN SEE EVERY OTHER ITEM), THEN
037000* UPC (INDEPENDENT OF SKU).
037100*-----------------------------------------------------------------
037200 400-ASSIGN-ONE-ITEM-SKU-AND-UPC.
037300     IF WS-IT-SKU-ASSIGNED-SW (WS-ITEM-IDX) NOT = "Y"
037400         PERFORM 500-BUILD-SKU-FOR-ITEM
037500         MOVE "Y" TO WS-IT-SKU-ASSIGNED-SW (WS-ITEM-IDX)
037600         ADD 1 TO WS-SKU-ASSIGNED-CNT
037700     END-IF.
037800     IF WS-IT-UPC-ASSIGNED-SW (WS-ITEM-IDX) NOT = "Y"
037900         PERFORM 500-BUILD-UPC-FOR-ITEM
038000         MOVE "Y" TO WS-IT-UPC-ASSIGNED-SW (WS-ITEM-IDX)
038100         ADD 1 TO WS-UPC-ASSIGNED-CNT
038200     END-IF.
038300
038400*-----------------------------------------------------------------
038500* BUILDS CATEGORY-BRAND[-VARIANT]-NNN AND STORES IT IN THE TABLE.
038600* 03/14/2003 SLW - CASE-FOLDED AHEAD OF THE KEYWORD LOOKUP, REQUEST
038700* 0241, SO A LOWER OR MIXED CASE CATEGORY/BRAND/VARIANT STILL HITS.
038800*-----------------------------------------------------------------
038900 500-BUILD-SKU-FOR-ITEM.
039000     MOVE WS-IT-ITEM-CATEGORY (WS-ITEM-IDX) TO WS-CLEAN-SOURCE.
039100     INSPECT WS-CLEAN-SOURCE CONVERTING
039200         "abcdefghijklmnopqrstuvwxyz" TO
039300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
039400     MOVE 3 TO WS-CLEAN-MAX-LEN.
039500     PERFORM 600-LOOKUP-CATEGORY-CODE.
039600
039700     MOVE WS-IT-ITEM-BRAND (WS-ITEM-IDX)    TO WS-CLEAN-SOURCE.
039800     INSPECT WS-CLEAN-SOURCE CONVERTING
039900         "abcdefghijklmnopqrstuvwxyz" TO
040000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
040100     MOVE 3 TO WS-CLEAN-MAX-LEN.
040200     PERFORM 600-LOOKUP-BRAND-CODE.
040300
040400     MOVE SPACES TO WS-VARIANT-CODE.
040500     IF WS-IT-ITEM-VARIANT (WS-ITEM-IDX) NOT = SPACES
040600         MOVE WS-IT-ITEM-VARIANT (WS-ITEM-IDX) TO WS-CLEAN-SOURCE
040700         INSPECT WS-CLEAN-SOURCE CONVERTING
040800             "abcdefghijklmnopqrstuvwxyz" TO
040900             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
041000         MOVE 6 TO WS-CLEAN-MAX-LEN
041100         PERFORM 600-CLEAN-AND-TRUNCATE
041200         MOVE WS-CLEAN-RESULT (1:6) TO WS-VARIANT-CODE
041300     END-IF.
041400
041500     MOVE SPACES TO WS-SKU-PREFIX.
041600     MOVE 1 TO WS-SKU-PTR.
041700     IF WS-VARIANT-CODE = SPACES
041800         STRING WS-CATEGORY-CODE DELIMITED BY SIZE
041900                "-"              DELIMITED BY SIZE
042000                WS-BRAND-CODE    DELIMITED BY SIZE
042100             INTO WS-SKU-PREFIX
042200             WITH POINTER WS-SKU-PTR
042300         END-STRING
042400     ELSE
042500         STRING WS-CATEGORY-CODE DELIMITED BY SIZE
042600                "-"              DELIMITED BY SIZE
042700                WS-BRAND-CODE    DELIMITED BY SIZE
042800                "-"              DELIMITED BY SIZE
042900                WS-VARIANT-CODE  DELIMITED BY SPACE
043000             INTO WS-SKU-PREFIX
043100             WITH POINTER WS-SKU-PTR
043200         END-STRING
043300     END-IF.
043400     COMPUTE WS-SKU-PREFIX-LEN = WS-SKU-PTR - 1.
043500
043600     PERFORM 600-FIND-NEXT-SEQUENCE-NUMBER.
043700     MOVE WS-NEXT-SEQ-NUM TO WS-NEXT-SEQ-DISPLAY.
043800
043900     MOVE SPACES TO WS-IT-ITEM-SKU (WS-ITEM-IDX).
044000     STRING WS-SKU-PREFIX      DELIMITED BY SPACE
044100            "-"                DELIMITED BY SIZE
044200            WS-NEXT-SEQ-DISPLAY DELIMITED BY SIZE
044300         INTO WS-IT-ITEM-SKU (WS-ITEM-IDX)
044400     END-STRING.
044500
044600     PERFORM 600-VALIDATE-SKU-FORMAT.
044700
044800*-----------------------------------------------------------------
044900* CATEGORY CODE - FIRST MATCHING KEYWORD, ELSE THE CLEANED-AND-
045000* TRUNCATED CATEGORY TEXT ITSELF, ELSE "GEN".
045100*-----------------------------------------------------------------
045200 600-LOOKUP-CATEGORY-CODE.
045300     MOVE "N" TO WS-PREFIX-FOUND-SW.
045400     MOVE SPACES TO WS-CATEGORY-CODE.
045500     PERFORM 700-TEST-ONE-CATEGORY-KEYWORD
045600             VARYING WS-CAT-IDX FROM 1 BY 1
045700             UNTIL WS-CAT-IDX > 20 OR WS-PREFIX-FOUND.
045800     IF NOT WS-PREFIX-FOUND
045900         PERFORM 600-CLEAN-AND-TRUNCATE
046000         MOVE WS-CLEAN-RESULT (1:3) TO WS-CATEGORY-CODE
046100     END-IF.
046200
046300*-----------------------------------------------------------------
046400* THE KEYWORD MAY START ANYWHERE IN THE CATEGORY TEXT - INSPECT
046500* TALLYING FOR ALL A REFERENCE-MODIFIED COPY OF THE KEYWORD (TRIMMED
046600* TO ITS TRUE LENGTH) IS THE SHOP'S STANDARD WAY OF TESTING WHETHER
046700* ONE FIELD CONTAINS ANOTHER.
046800*-----------------------------------------------------------------
046900 700-TEST-ONE-CATEGORY-KEYWORD.
047000     IF WS-CLEAN-SOURCE IS NOT EQUAL TO SPACES
047100         MOVE 0 TO WS-KEYWORD-TALLY
047200         INSPECT WS-CLEAN-SOURCE TALLYING WS-KEYWORD-TALLY
047300             FOR ALL WS-CAT-KEYWORD (WS-CAT-IDX)
047400                 (1: WS-CAT-KEYWORD-LEN (WS-CAT-IDX))
047500         IF WS-KEYWORD-TALLY > 0
047600             MOVE WS-CAT-CODE (WS-CAT-IDX) TO WS-CATEGORY-CODE
047700             MOVE "Y" TO WS-PREFIX-FOUND-SW
047800         END-IF
047900     END-IF.
048000
048100*-----------------------------------------------------------------
048200* BRAND CODE - SAME TECHNIQUE AS THE CATEGORY CODE, AGAINST THE
048300* BRAND KEYWORD TABLE.
048400*-----------------------------------------------------------------
048500 600-LOOKUP-BRAND-CODE.
048600     MOVE "N" TO WS-PREFIX-FOUND-SW.
048700     MOVE SPACES TO WS-BRAND-CODE.
048800     PERFORM 700-TEST-ONE-BRAND-KEYWORD
048900             VARYING WS-BRAND-IDX FROM 1 BY 1
049000             UNTIL WS-BRAND-IDX > 9 OR WS-PREFIX-FOUND.
049100     IF NOT WS-PREFIX-FOUND
049200         PERFORM 600-CLEAN-AND-TRUNCATE
049300         MOVE WS-CLEAN-RESULT (1:3) TO WS-BRAND-CODE
049400     END-IF.
049500
049600*-----------------------------------------------------------------
049700 700-TEST-ONE-BRAND-KEYWORD.
049800     IF WS-CLEAN-SOURCE IS NOT EQUAL TO SPACES
049900         MOVE 0 TO WS-KEYWORD-TALLY
050000         INSPECT WS-CLEAN-SOURCE TALLYING WS-KEYWORD-TALLY
050100             FOR ALL WS-BRAND-KEYWORD (WS-BRAND-IDX)
050200                 (1: WS-BRAND-KEYWORD-LEN (WS-BRAND-IDX))
050300         IF WS-KEYWORD-TALLY > 0
050400             MOVE WS-BRD-CODE (WS-BRAND-IDX) TO WS-BRAND-CODE
050500             MOVE "Y" TO WS-PREFIX-FOUND-SW
050600         END-IF
050700     END-IF.
050800
050900*-----------------------------------------------------------------
051000* STRIPS NON-ALPHANUMERIC CHARACTERS FROM WS-CLEAN-SOURCE, FOLDS TO
051100* UPPER CASE, AND TRUNCATES TO WS-CLEAN-MAX-LEN - IF NOTHING IS LEFT
051200* THE RESULT IS "GEN".
051300*-----------------------------------------------------------------
051400 600-CLEAN-AND-TRUNCATE.
051500     MOVE SPACES TO WS-CLEAN-RESULT.
051600     MOVE 0 TO WS-CLEAN-OUT-SUB.
051700     PERFORM 700-CLEAN-ONE-CHARACTER
051800             VARYING WS-CLEAN-SUB FROM 1 BY 1
051900             UNTIL WS-CLEAN-SUB > 20
052000                 OR WS-CLEAN-OUT-SUB = WS-CLEAN-MAX-LEN.
052100     IF WS-CLEAN-RESULT = SPACES
052200         MOVE "GEN" TO WS-CLEAN-RESULT (1:3)
052300     END-IF.
052400
052500*-----------------------------------------------------------------
052600* 03/14/2003 SLW - A LOWER CASE BYTE USED TO FAIL BOTH RANGE TESTS
052700* AND GET DROPPED INSTEAD OF KEPT; NOW FOLDED BEFORE THE TEST, REQUEST
052800* 0241.
052900*-----------------------------------------------------------------
053000 700-CLEAN-ONE-CHARACTER.
053100     MOVE WS-CLEAN-SOURCE (WS-CLEAN-SUB:1) TO WS-ONE-CHARACTER.
053200     INSPECT WS-ONE-CHARACTER CONVERTING
053300         "abcdefghijklmnopqrstuvwxyz" TO
053400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
053500     IF (WS-ONE-CHARACTER >= "A" AND WS-ONE-CHARACTER <= "Z")
053600         OR (WS-ONE-CHARACTER >= "0" AND WS-ONE-CHARACTER <= "9")
053700         ADD 1 TO WS-CLEAN-OUT-SUB
053800         MOVE WS-ONE-CHARACTER
053900             TO WS-CLEAN-RESULT (WS-CLEAN-OUT-SUB:1)
054000     END-IF.
054100
054200*-----------------------------------------------------------------
054300* SEQUENCE SUFFIX - THE HIGHEST SEQUENCE ALREADY ON FILE FOR THIS
054400* EXACT PREFIX, PLUS 1, OR 1 IF THE PREFIX IS NOT YET IN USE.
054500*-----------------------------------------------------------------
054600 600-FIND-NEXT-SEQUENCE-NUMBER.
054700     MOVE 0 TO WS-HIGH-SEQ-NUM.
054800     PERFORM 700-TEST-ONE-ITEM-FOR-PREFIX
054900             VARYING WS-CLEAN-SUB FROM 1 BY 1
055000             UNTIL WS-CLEAN-SUB > WS-ITEM-TABLE-COUNT.
055100     COMPUTE WS-NEXT-SEQ-NUM = WS-HIGH-SEQ-NUM + 1.
055200
055300*-----------------------------------------------------------------
055400 700-TEST-ONE-ITEM-FOR-PREFIX.
055500     IF WS-IT-ITEM-SKU (WS-CLEAN-SUB) (1: WS-SKU-PREFIX-LEN)
055600             = WS-SKU-PREFIX (1: WS-SKU-PREFIX-LEN)
055700         AND WS-IT-ITEM-SKU (WS-CLEAN-SUB)
055800             (WS-SKU-PREFIX-LEN + 1: 1) = "-"
055900         MOVE WS-IT-ITEM-SKU (WS-CLEAN-SUB)
056000             (WS-SKU-PREFIX-LEN + 2: 3) TO WS-SEQ-SCAN-VALUE
056100         IF WS-SEQ-SCAN-VALUE > WS-HIGH-SEQ-NUM
056200             MOVE WS-SEQ-SCAN-VALUE TO WS-HIGH-SEQ-NUM
056300         END-IF
056400     END-IF.
056500
056600*-----------------------------------------------------------------
056700* DEFENSIVE FORMAT EDIT - LOGS A COUNT IF THE SKU JUST BUILT DOES
056800* NOT COME OUT IN CCC-BBB[-VVVVVV]-NNN SHAPE.  THE RECORD IS STILL
056900* WRITTEN - THIS IS A SIGNAL TO THE DATA CONTROL GROUP, NOT AN ABEND
057000* CONDITION.  WALKS EVERY DASH-DELIMITED SEGMENT - CATEGORY, BRAND,
057100* THE OPTIONAL VARIANT, AND THE TRAILING SEQUENCE NUMBER - RATHER
057200* THAN SPOT-CHECKING THE FIRST DASH.  REQUEST 2006, DATA CONTROL
057300* GROUP.
057400*-----------------------------------------------------------------
057500 600-VALIDATE-SKU-FORMAT.
057600     MOVE "Y" TO WS-SKU-EDIT-OK-SW.
057700     MOVE 0  TO WS-SKU-LEN.
057800     PERFORM 700-FIND-SKU-TRUE-LENGTH
057900             VARYING WS-SKU-SCAN-SUB FROM 1 BY 1
058000             UNTIL WS-SKU-SCAN-SUB > 20.
058100     IF WS-SKU-LEN < 11
058200         MOVE "N" TO WS-SKU-EDIT-OK-SW
058300     ELSE
058400         PERFORM 600-VALIDATE-SKU-SEQ-SEGMENT
058500         IF WS-SKU-FORMAT-OK
058600             PERFORM 600-VALIDATE-SKU-PREFIX-SEGMENTS
058700         END-IF
058800     END-IF.
058900     IF NOT WS-SKU-FORMAT-OK
059000         ADD 1 TO WS-SKU-INVALID-CNT
059100         DISPLAY "ITEM-SKU-GENERATION - SKU FORMAT QUESTIONABLE "
059200             WS-IT-ITEM-ID (WS-ITEM-IDX) " " WS-IT-ITEM-SKU
059300             (WS-ITEM-IDX)
059400     END-IF.
059500
059600*-----------------------------------------------------------------
059700* TRUE LENGTH OF THE SKU - POSITION OF THE LAST NON-SPACE BYTE IN
059800* THE 20-BYTE FIELD.  SHORTEST VALID SHAPE IS CCC-BBB-NNN, 11 BYTES.
059900*-----------------------------------------------------------------
060000 700-FIND-SKU-TRUE-LENGTH.
060100     IF WS-IT-ITEM-SKU (WS-ITEM-IDX) (WS-SKU-SCAN-SUB:1) NOT = SPACE
060200         MOVE WS-SKU-SCAN-SUB TO WS-SKU-LEN
060300     END-IF.
060400
060500*-----------------------------------------------------------------
060600* TRAILING SEGMENT - THE 3-DIGIT SEQUENCE NUMBER, PRECEDED BY A
060700* DASH.  WS-SKU-SEG-END COMES OUT HOLDING THE LAST BYTE OF WHATEVER
060800* PRECEDES THAT DASH, FOR 600-VALIDATE-SKU-PREFIX-SEGMENTS TO TEST.
060900*-----------------------------------------------------------------
061000 600-VALIDATE-SKU-SEQ-SEGMENT.
061100     COMPUTE WS-SKU-SEG-START = WS-SKU-LEN - 3.
061200     IF WS-IT-ITEM-SKU (WS-ITEM-IDX) (WS-SKU-SEG-START:1) NOT = "-"
061300         MOVE "N" TO WS-SKU-EDIT-OK-SW
061400     ELSE
061500         MOVE "9" TO WS-SKU-CHAR-CLASS
061600         PERFORM 700-VALIDATE-SKU-SEGMENT-CLASS
061700                 VARYING WS-SKU-SCAN-SUB
061800                 FROM (WS-SKU-SEG-START + 1) BY 1
061900                 UNTIL WS-SKU-SCAN-SUB > WS-SKU-LEN
062000     END-IF.
062100     COMPUTE WS-SKU-SEG-END = WS-SKU-SEG-START - 1.
062200
062300*-----------------------------------------------------------------
062400* CATEGORY AND BRAND ARE ALWAYS THREE LETTERS EACH; THE VARIANT
062500* SEGMENT, WHEN PRESENT, IS ONE TO SIX LETTERS OR DIGITS.  WHAT IS
062600* LEFT AHEAD OF THE SEQUENCE SEGMENT IS EITHER CCC-BBB (ENDING AT
062700* BYTE 7, NO VARIANT) OR CCC-BBB-VVVVVV (ENDING SOMEWHERE FROM
062800* BYTE 9 THROUGH BYTE 14, WITH ONE).
062900*-----------------------------------------------------------------
063000 600-VALIDATE-SKU-PREFIX-SEGMENTS.
063100     IF WS-IT-ITEM-SKU (WS-ITEM-IDX) (4:1) NOT = "-"
063200         MOVE "N" TO WS-SKU-EDIT-OK-SW
063300     ELSE
063400         MOVE "A" TO WS-SKU-CHAR-CLASS
063500         PERFORM 700-VALIDATE-SKU-SEGMENT-CLASS
063600                 VARYING WS-SKU-SCAN-SUB FROM 1 BY 1
063700                 UNTIL WS-SKU-SCAN-SUB > 3
063800         PERFORM 700-VALIDATE-SKU-SEGMENT-CLASS
063900                 VARYING WS-SKU-SCAN-SUB FROM 5 BY 1
064000                 UNTIL WS-SKU-SCAN-SUB > 7
064100     END-IF.
064200     EVALUATE WS-SKU-SEG-END
064300         WHEN 7
064400             CONTINUE
064500         WHEN OTHER
064600             IF WS-IT-ITEM-SKU (WS-ITEM-IDX) (8:1) NOT = "-"
064700                     OR WS-SKU-SEG-END < 9
064800                     OR WS-SKU-SEG-END > 14
064900                 MOVE "N" TO WS-SKU-EDIT-OK-SW
065000             ELSE
065100                 MOVE "X" TO WS-SKU-CHAR-CLASS
065200                 PERFORM 700-VALIDATE-SKU-SEGMENT-CLASS
065300                         VARYING WS-SKU-SCAN-SUB FROM 9 BY 1
065400                         UNTIL WS-SKU-SCAN-SUB > WS-SKU-SEG-END
065500             END-IF
065600     END-EVALUATE.
065700
065800*-----------------------------------------------------------------
065900* TESTS ONE BYTE OF THE SKU AGAINST THE CLASS REQUESTED IN
066000* WS-SKU-CHAR-CLASS - "A" LETTERS ONLY, "9" DIGITS ONLY, "X"
066100* LETTERS OR DIGITS.
066200*-----------------------------------------------------------------
066300 700-VALIDATE-SKU-SEGMENT-CLASS.
066400     MOVE WS-IT-ITEM-SKU (WS-ITEM-IDX) (WS-SKU-SCAN-SUB:1)
066500         TO WS-ONE-CHARACTER.
066600     EVALUATE TRUE
066700         WHEN WS-SKU-CLASS-IS-ALPHA
066800             IF WS-ONE-CHARACTER < "A" OR WS-ONE-CHARACTER > "Z"
066900                 MOVE "N" TO WS-SKU-EDIT-OK-SW
067000             END-IF
067100         WHEN WS-SKU-CLASS-IS-DIGIT
067200             IF WS-ONE-CHARACTER < "0" OR WS-ONE-CHARACTER > "9"
067300                 MOVE "N" TO WS-SKU-EDIT-OK-SW
067400             END-IF
067500         WHEN WS-SKU-CLASS-IS-ALPHANUMERIC
067600             IF (WS-ONE-CHARACTER < "A" OR WS-ONE-CHARACTER > "Z")
067700                 AND (WS-ONE-CHARACTER < "0"
067800                     OR WS-ONE-CHARACTER > "9")
067900                 MOVE "N" TO WS-SKU-EDIT-OK-SW
068000             END-IF
068100     END-EVALUATE.
068200
068300*-----------------------------------------------------------------
068400* UPC - PAYLOAD FROM TODAY'S DATE/TIME-OF-DAY PLUS THE ITEM'S TABLE
068500* POSITION, THEN THE STANDARD UPC-A CHECK DIGIT OVER THE 11 PAYLOAD
068600* DIGITS.
068700*-----------------------------------------------------------------
068800 500-BUILD-UPC-FOR-ITEM.
068900     ACCEPT WS-UPC-DATE-PART FROM DATE.
069000     ACCEPT WS-UPC-TIME-PART FROM TIME.
069100     MOVE WS-UPC-TIMESTAMP-R (4:11) TO WS-UPC-PAYLOAD.
069200     SET WS-UPC-ITEM-IDX-NUM TO WS-ITEM-IDX.
069300     ADD WS-UPC-ITEM-IDX-NUM TO WS-UPC-PAYLOAD.
069400     PERFORM 600-COMPUTE-UPC-CHECK-DIGIT.
069500     MOVE WS-UPC-PAYLOAD      TO WS-UPC-BUILD-PAYLOAD.
069600     MOVE WS-UPC-CHECK-DIGIT  TO WS-UPC-BUILD-CHECK.
069700     MOVE WS-UPC-BUILD        TO WS-IT-ITEM-UPC (WS-ITEM-IDX).
069800
069900*-----------------------------------------------------------------
070000 600-COMPUTE-UPC-CHECK-DIGIT.
070100     MOVE 0 TO WS-UPC-ODD-SUM.
070200     MOVE 0 TO WS-UPC-EVEN-SUM.
070300     PERFORM 700-ACCUMULATE-UPC-DIGIT
070400             VARYING WS-UPC-SUB FROM 1 BY 1
070500             UNTIL WS-UPC-SUB > 11.
070600     COMPUTE WS-UPC-TOTAL = (WS-UPC-EVEN-SUM * 3) + WS-UPC-ODD-SUM.
070700     DIVIDE WS-UPC-TOTAL BY 10
070800         GIVING WS-UPC-QUOTIENT
070900         REMAINDER WS-UPC-REMAINDER.
071000     IF WS-UPC-REMAINDER = 0
071100         MOVE 0 TO WS-UPC-CHECK-DIGIT
071200     ELSE
071300         COMPUTE WS-UPC-CHECK-DIGIT = 10 - WS-UPC-REMAINDER
071400     END-IF.
071500
071600*-----------------------------------------------------------------
071700* POSITIONS ARE NUMBERED FROM THE LEFT STARTING AT 1 - THE UPC-A
071800* ALGORITHM WEIGHTS THE EVEN 0-BASED POSITIONS (THE ODD 1-BASED
071900* POSITIONS HANDLED HERE) BY 3 AND THE REST BY 1.
072000*-----------------------------------------------------------------
072100 700-ACCUMULATE-UPC-DIGIT.
072200     DIVIDE WS-UPC-SUB BY 2
072300         GIVING WS-UPC-QUOTIENT
072400         REMAINDER WS-UPC-REMAINDER.
072500     IF WS-UPC-REMAINDER = 1
072600         ADD WS-UPC-DIGIT (WS-UPC-SUB) TO WS-UPC-EVEN-SUM
072700     ELSE
072800         ADD WS-UPC-DIGIT (WS-UPC-SUB) TO WS-UPC-ODD-SUM
072900     END-IF.
073000
073100******************************************************************
073200* SECTION 2 - FOR EVERY STORE, MAKE SURE EVERY ITEM HAS A ZERO-
073300* STOCK INVENTORY RECORD.  THE EXISTING INVENTORY FILE IS COPIED
073400* THROUGH UNCHANGED AND THE MISSING PAIRS ARE APPENDED.
073500*-----------------------------------------------------------------
073600 200-INITIALIZE-STORE-STOCK.
073700     PERFORM 300-LOAD-STORE-TABLE.
073800     PERFORM 300-LOAD-AND-COPY-INVENTORY.
073900     PERFORM 300-CREATE-MISSING-INVENTORY.
074000     DISPLAY "ITEM-SKU-GENERATION STOCK-INIT - COPIED "
074100         WS-INVENT-COPIED-CNT " CREATED " WS-INVENT-CREATED-CNT.
074200
074300*-----------------------------------------------------------------
074400 300-LOAD-STORE-TABLE.
074500     OPEN    INPUT   STORE-FILE-IN.
074600     PERFORM 500-READ-STORE-FILE-IN.
074700     PERFORM 500-STORE-STORE-TABLE-ENTRY
074800             UNTIL STORE-EOF.
074900     CLOSE   STORE-FILE-IN.
075000
075100*-----------------------------------------------------------------
075200 300-LOAD-AND-COPY-INVENTORY.
075300     OPEN    INPUT   INVENTORY-FILE-IN
075400             OUTPUT  INVENTORY-FILE-OUT.
075500     PERFORM 500-READ-INVENT-FILE-IN.
075600     PERFORM 500-COPY-ONE-INVENTORY-RECORD
075700             UNTIL INVENT-EOF.
075800     CLOSE   INVENTORY-FILE-IN.
075900
076000*-----------------------------------------------------------------
076100 300-CREATE-MISSING-INVENTORY.
076200     PERFORM 400-CREATE-MISSING-FOR-ONE-STORE
076300             VARYING WS-STORE-IDX FROM 1 BY 1
076400             UNTIL WS-STORE-IDX > WS-STORE-TABLE-COUNT.
076500     CLOSE   INVENTORY-FILE-OUT.
076600
076700*-----------------------------------------------------------------
076800 500-READ-STORE-FILE-IN.
076900     READ STORE-FILE-IN
077000         AT END      SET STORE-EOF TO TRUE
077100     END-READ.
077200
077300*-----------------------------------------------------------------
077400 500-STORE-STORE-TABLE-ENTRY.
077500     ADD 1 TO WS-STORE-TABLE-COUNT.
077600     SET WS-STORE-IDX TO WS-STORE-TABLE-COUNT.
077700     MOVE ST-STORE-ID TO WS-ST-STORE-ID (WS-STORE-IDX).
077800     PERFORM 500-READ-STORE-FILE-IN.
077900
078000*-----------------------------------------------------------------
078100 500-READ-INVENT-FILE-IN.
078200     READ INVENTORY-FILE-IN
078300         AT END      SET INVENT-EOF TO TRUE
078400     END-READ.
078500
078600*-----------------------------------------------------------------
078700 500-COPY-ONE-INVENTORY-RECORD.
078800     ADD 1 TO WS-INVKEY-TABLE-COUNT.
078900     SET WS-INVKEY-IDX TO WS-INVKEY-TABLE-COUNT.
079000     MOVE IN-ITEM-ID  TO WS-IK-ITEM-ID (WS-INVKEY-IDX).
079100     MOVE IN-STORE-ID TO WS-IK-STORE-ID (WS-INVKEY-IDX).
079200     MOVE INVENTORY-RECORD TO INVENTORY-RECORD-OUT.
079300     WRITE INVENTORY-RECORD-OUT.
079400     ADD 1 TO WS-INVENT-COPIED-CNT.
079500     PERFORM 500-READ-INVENT-FILE-IN.
079600
079700*-----------------------------------------------------------------
079800* FOR ONE STORE, WALK THE ITEM TABLE AND CREATE A ZERO-STOCK RECORD
079900* FOR ANY ITEM NOT ALREADY PAIRED WITH THIS STORE.
080000*-----------------------------------------------------------------
080100 400-CREATE-MISSING-FOR-ONE-STORE.
080200     PERFORM 500-CREATE-MISSING-FOR-ONE-ITEM
080300             VARYING WS-ITEM-IDX FROM 1 BY 1
080400             UNTIL WS-ITEM-IDX > WS-ITEM-TABLE-COUNT.
080500
080600*-----------------------------------------------------------------
080700 500-CREATE-MISSING-FOR-ONE-ITEM.
080800     MOVE "N" TO WS-PAIR-FOUND-SW.
080900     PERFORM 600-TEST-ONE-EXISTING-PAIR
081000             VARYING WS-INVKEY-IDX FROM 1 BY 1
081100             UNTIL WS-INVKEY-IDX > WS-INVKEY-TABLE-COUNT
081200                 OR WS-PAIR-FOUND.
081300     IF NOT WS-PAIR-FOUND
081400         PERFORM 600-WRITE-ZERO-STOCK-RECORD
081500     END-IF.
081600
081700*-----------------------------------------------------------------
081800 600-TEST-ONE-EXISTING-PAIR.
081900     IF WS-IK-ITEM-ID (WS-INVKEY-IDX)
082000             = WS-IT-ITEM-ID (WS-ITEM-IDX)
082100         AND WS-IK-STORE-ID (WS-INVKEY-IDX)
082200             = WS-ST-STORE-ID (WS-STORE-IDX)
082300         MOVE "Y" TO WS-PAIR-FOUND-SW
082400     END-IF.
082500
082600*-----------------------------------------------------------------
082700 600-WRITE-ZERO-STOCK-RECORD.
082800     INITIALIZE INVENTORY-RECORD.
082900     MOVE WS-IT-ITEM-ID (WS-ITEM-IDX)  TO IN-ITEM-ID.
083000     MOVE WS-ST-STORE-ID (WS-STORE-IDX) TO IN-STORE-ID.
083100     MOVE 0   TO IN-QUANTITY.
083200     MOVE 0   TO IN-RESERVED-QTY.
083300     MOVE 5   TO IN-MIN-STOCK.
083400     MOVE 100 TO IN-MAX-STOCK.
083500     MOVE INVENTORY-RECORD TO INVENTORY-RECORD-OUT.
083600     WRITE INVENTORY-RECORD-OUT.
083700     ADD 1 TO WS-INVENT-CREATED-CNT.
